000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CBLFW01.
000030 AUTHOR.                 R D HUTCHINSON.
000040 INSTALLATION.           CONSUMER FINANCIAL DATA CENTER.
000050 DATE-WRITTEN.           03/14/87.
000060 DATE-COMPILED.          03/14/87.
000070 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  CBLFW01  --  FINWISE REFERENCE FILE LOADER                *
000110*  LOADS THE NINE STANDING SPENDING CATEGORIES (IF THE        *
000120*  CATEGORY FILE IS EMPTY), THEN READS THE STORE-CHAIN AND    *
000130*  PRODUCT-PRICE WORK FILES DELIVERED BY THE MERCHANT DESK    *
000140*  AND BUILDS THE STORE AND PRODUCT MASTERS.  BAD LINES ARE   *
000150*  SKIPPED AND LOGGED TO THE WARNING PRINTOUT -- A BAD LINE    *
000160*  NEVER STOPS THE RUN.                                       *
000170***************************************************************
000180*
000190*  CHANGE LOG
000200*  ----------
000210*  03/14/87  RDH  0001  ORIGINAL CODING - CATEGORY LOAD ONLY.
000220*  07/02/87  RDH  0014  ADDED STORE-CHAIN LOAD FROM STOCSV.
000230*  11/19/87  RDH  0022  ADDED PRODUCT/PRICE LOAD FROM PRDCSV.
000240*  02/08/88  LKM  0031  QUOTED-FIELD PARSE FOR ADDRESSES WITH
000250*                       EMBEDDED COMMAS.
000260*  09/27/88  RDH  0044  SKIP BLANK LINES AHEAD OF FIELD COUNT
000270*                       CHECK -- MERCHANT DESK FILE HAD TRAILING
000280*                       BLANK LINES.
000290*  05/03/89  LKM  0052  CHAIN TABLE LOOKUP REWORKED TO LINEAR
000300*                       PERFORM, INDEXED SEARCH WAS MISHANDLING
000310*                       DUPLICATE CHAIN NAMES.
000320*  01/17/90  RDH  0061  WARNING PRINTOUT ADDED FOR SKIPPED
000330*                       LINES -- OPS WANTED A PAPER TRAIL.
000340*  08/22/91  PJT  0070  THREE-CHAIN PRICE FANOUT (DMART,
000350*                       STAR BAZAAR, RELIANCE MART) PER PRODUCT.
000360*  03/11/93  PJT  0083  PINCODE NUMERIC-TEST GUARD -- BAD DATA
000370*                       FROM REGIONAL OFFICE WAS ABENDING RUN.
000380*  12/01/94  RDH  0091  CATEGORY TABLE NOW HOLDS ALL NINE ROWS
000390*                       IN WORKING-STORAGE FOR THE CALLERS THAT
000400*                       VALIDATE TRANSACTION CATEGORIES.
000410*  10/06/97  LKM  0102  PAGE-HEADING REWORKED FOR LASER PRINTER
000420*                       MIGRATION -- 66-LINE FORMS.
000430*  04/02/98  PJT  Y2K1  DATE FIELDS CONFIRMED FOUR-DIGIT YEAR
000440*                       THROUGHOUT -- NO CENTURY WINDOW NEEDED.
000450*  09/14/99  PJT  Y2K2  FINAL Y2K SIGN-OFF -- NO CHANGES
000460*                       REQUIRED, LOGGED FOR THE AUDIT FILE.
000470*  03/14/02  LKM  0109  PARSE-LINE PARAGRAPHS NOW INVOKED AS
000480*                       PERFORM ... THRU ...-EXIT INSTEAD OF A
000490*                       BARE PERFORM, PER DP STANDARDS MEMO 02-14
000500*                       ON PARAGRAPH-RANGE CALLS.
000510*  08/11/03  RDH  0031  4410-WRITE-ONE-PRICE NOW KEYS FW-PRC-ID
000520*                       OFF ITS OWN C-PRICE-CTR INSTEAD OF
000530*                       BORROWING C-CHAIN-CTR -- AUDIT FLAGGED IT
000540*                       AS A LATENT COLLISION IF CHAIN LOAD AND
000550*                       PRICE WRITE EVER GOT REORDERED.
000560*
000570***************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT CATEGORY-IN
000670         ASSIGN TO CATIN
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690
000700     SELECT CATEGORY-OUT
000710         ASSIGN TO CATOUT
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT STORES-CSV
000750         ASSIGN TO STOCSV
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT STORE-OUT
000790         ASSIGN TO STOOUT
000800         ORGANIZATION IS LINE SEQUENTIAL.
000810
000820     SELECT PRODUCTS-CSV
000830         ASSIGN TO PRDCSV
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850
000860     SELECT PRODUCT-OUT
000870         ASSIGN TO PRDOUT
000880         ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT PRICE-OUT
000910         ASSIGN TO PRCOUT
000920         ORGANIZATION IS LINE SEQUENTIAL.
000930
000940     SELECT PRTOUT
000950         ASSIGN TO WARNPRT
000960         ORGANIZATION IS RECORD SEQUENTIAL.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000
001010 FD  CATEGORY-IN
001020     LABEL RECORD IS STANDARD
001030     RECORD CONTAINS 25 CHARACTERS
001040     DATA RECORD IS FW-CAT-CHECK-REC.
001050 01  FW-CAT-CHECK-REC.
001060     05  FW-CC-ID                PIC X(08).
001070     05  FW-CC-NAME               PIC X(15).
001080     05  FILLER                   PIC X(02).
001090
001100 FD  CATEGORY-OUT
001110     LABEL RECORD IS OMITTED
001120     RECORD CONTAINS 25 CHARACTERS
001130     DATA RECORD IS FW-CATEGORY-REC.
001140 01  FW-CATEGORY-REC.
001150     05  FW-CAT-ID                PIC X(08).
001160     05  FW-CAT-NAME              PIC X(15).
001170     05  FILLER                   PIC X(02).
001180
001190 FD  STORES-CSV
001200     LABEL RECORD IS STANDARD
001210     RECORD CONTAINS 200 CHARACTERS
001220     DATA RECORD IS FW-STORE-LINE.
001230 01  FW-STORE-LINE                PIC X(200).
001240
001250 FD  STORE-OUT
001260     LABEL RECORD IS OMITTED
001270     RECORD CONTAINS 154 CHARACTERS
001280     DATA RECORD IS FW-STORE-REC.
001290 01  FW-STORE-REC.
001300     05  FW-STR-ID                PIC 9(09).
001310     05  FW-STR-CHAIN-ID          PIC 9(09).
001320     05  FW-STR-NAME              PIC X(30).
001330     05  FW-STR-LOCALITY          PIC X(25).
001340     05  FW-STR-ADDRESS           PIC X(60).
001350     05  FW-STR-PINCODE           PIC 9(06).
001360     05  FILLER                   PIC X(15).
001370
001380 FD  PRODUCTS-CSV
001390     LABEL RECORD IS STANDARD
001400     RECORD CONTAINS 200 CHARACTERS
001410     DATA RECORD IS FW-PRODUCT-LINE.
001420 01  FW-PRODUCT-LINE              PIC X(200).
001430
001440 FD  PRODUCT-OUT
001450     LABEL RECORD IS OMITTED
001460     RECORD CONTAINS 100 CHARACTERS
001470     DATA RECORD IS FW-PRODUCT-REC.
001480 01  FW-PRODUCT-REC.
001490     05  FW-PRD-ID                PIC 9(09).
001500     05  FW-PRD-CATEGORY          PIC X(20).
001510     05  FW-PRD-NAME              PIC X(30).
001520     05  FW-PRD-BRAND             PIC X(20).
001530     05  FW-PRD-UNIT              PIC X(10).
001540     05  FW-PRD-OFFER             PIC X(15).
001550     05  FILLER                   PIC X(05).
001560
001570 FD  PRICE-OUT
001580     LABEL RECORD IS OMITTED
001590     RECORD CONTAINS 58 CHARACTERS
001600     DATA RECORD IS FW-PRICE-REC.
001610 01  FW-PRICE-REC.
001620     05  FW-PRC-ID                PIC 9(09).
001630     05  FW-PRC-PRODUCT-ID        PIC 9(09).
001640     05  FW-PRC-CHAIN-NAME        PIC X(25).
001650     05  FW-PRC-PRICE             PIC S9(05)V99.
001660     05  FW-PRC-DATE              PIC 9(08).
001670     05  FILLER                   PIC X(02).
001680
001690 FD  PRTOUT
001700     LABEL RECORD IS OMITTED
001710     RECORD CONTAINS 132 CHARACTERS
001720     LINAGE IS 60 WITH FOOTING AT 55
001730     DATA RECORD IS PRTLINE.
001740 01  PRTLINE                      PIC X(132).
001750
001760 WORKING-STORAGE SECTION.
001770 01  WORK-AREA.
001780     05  C-PCTR                   PIC 99 COMP       VALUE ZERO.
001790     05  C-WARN-CTR               PIC 9(5) COMP     VALUE ZERO.
001800     05  C-STORE-CTR              PIC 9(7) COMP     VALUE ZERO.
001810     05  C-PRODUCT-CTR            PIC 9(7) COMP     VALUE ZERO.
001820     05  C-CHAIN-CTR              PIC 9(5) COMP     VALUE ZERO.
001830*    0031 -- C-PRICE-CTR IS ITS OWN COUNTER, SEPARATE FROM
001840*    C-CHAIN-CTR -- THE TWO USED TO SHARE ONE COUNTER AND ONLY
001850*    GOT AWAY WITH IT BECAUSE 3000-LOAD-STORES ALWAYS FINISHES
001860*    BEFORE 4000-LOAD-PRODUCTS STARTS. PER AUDIT DEPT REQUEST.
001870     05  C-PRICE-CTR              PIC 9(7) COMP     VALUE ZERO.
001880     05  C-FIELD-CTR              PIC 99 COMP       VALUE ZERO.
001890     05  C-SUB                    PIC 99 COMP       VALUE ZERO.
001900     05  MORE-CATS                PIC XXX           VALUE "YES".
001910     05  MORE-STORES              PIC XXX           VALUE "YES".
001920     05  MORE-PRODUCTS            PIC XXX           VALUE "YES".
001930     05  ERR-SWITCH               PIC XXX           VALUE "NO".
001940     05  HEADER-SWITCH            PIC XXX           VALUE "YES".
001950     05  FILLER                   PIC X(05)         VALUE SPACES.
001960
001970 01  I-DATE.
001980     05  I-YEAR                   PIC 9(4).
001990     05  I-MONTH                  PIC 99.
002000     05  I-DAY                    PIC 99.
002010
002020 01  I-DATE-REDEF REDEFINES I-DATE PIC 9(08).
002030
002040 01  TODAY-PACKED.
002050     05  TODAY-YEAR               PIC 9(4).
002060     05  TODAY-MONTH              PIC 99.
002070     05  TODAY-DAY                PIC 99.
002080 01  TODAY-NUMERIC REDEFINES TODAY-PACKED PIC 9(08).
002090
002100*    -- THE NINE STANDING CATEGORY ROWS, HELD IN MEMORY SO --
002110*    -- CALLERS CAN RESOLVE A CATEGORY NAME WITHOUT A REREAD --
002120 01  CATEGORY-TABLE-AREA.
002130     05  FILLER PIC X(08) VALUE "CAT-XXX1".
002140     05  FILLER PIC X(15) VALUE "FOOD".
002150     05  FILLER PIC X(08) VALUE "CAT-XXX2".
002160     05  FILLER PIC X(15) VALUE "TRANSPORT".
002170     05  FILLER PIC X(08) VALUE "CAT-XXX3".
002180     05  FILLER PIC X(15) VALUE "MEDICINE".
002190     05  FILLER PIC X(08) VALUE "CAT-XXX4".
002200     05  FILLER PIC X(15) VALUE "GROCERIES".
002210     05  FILLER PIC X(08) VALUE "CAT-XXX5".
002220     05  FILLER PIC X(15) VALUE "RENT".
002230     05  FILLER PIC X(08) VALUE "CAT-XXX6".
002240     05  FILLER PIC X(15) VALUE "INSURANCE".
002250     05  FILLER PIC X(08) VALUE "CAT-XXX7".
002260     05  FILLER PIC X(15) VALUE "SUBSCRIPTIONS".
002270     05  FILLER PIC X(08) VALUE "CAT-XXX8".
002280     05  FILLER PIC X(15) VALUE "ENTERTAINMENT".
002290     05  FILLER PIC X(08) VALUE "CAT-XXX9".
002300     05  FILLER PIC X(15) VALUE "OTHER".
002310 01  CATEGORY-TABLE REDEFINES CATEGORY-TABLE-AREA.
002320     05  CAT-TBL-ROW OCCURS 9 TIMES.
002330         10  CAT-TBL-ID           PIC X(08).
002340         10  CAT-TBL-NAME         PIC X(15).
002350
002360*    -- CHAIN NAME TABLE -- RESOLVED OR ADDED AS STORE LINES --
002370*    -- AND PRODUCT LINES ARE READ                            --
002380 01  CHAIN-TABLE.
002390     05  CHAIN-TBL-ROW OCCURS 50 TIMES.
002400         10  CHAIN-TBL-ID         PIC 9(09).
002410         10  CHAIN-TBL-NAME       PIC X(25).
002420         10  FILLER               PIC X(05).
002430
002440 01  STORE-LINE-FIELDS.
002450     05  SF-CHAIN-NAME            PIC X(25).
002460     05  SF-STORE-NAME            PIC X(30).
002470     05  SF-LOCALITY              PIC X(25).
002480     05  SF-FULL-ADDRESS          PIC X(60).
002490     05  SF-PINCODE               PIC X(06).
002500     05  FILLER                   PIC X(10).
002510
002520 01  PRODUCT-LINE-FIELDS.
002530     05  PF-PRODUCT-CATEGORY      PIC X(20).
002540     05  PF-PRODUCT-NAME          PIC X(30).
002550     05  PF-BRAND                 PIC X(20).
002560     05  PF-STANDARD-UNIT         PIC X(10).
002570     05  PF-OFFER-TYPE            PIC X(15).
002580     05  PF-DMART-PRICE           PIC X(08).
002590     05  PF-STAR-PRICE            PIC X(08).
002600     05  PF-RELIANCE-PRICE        PIC X(08).
002610     05  FILLER                   PIC X(10).
002620
002630 01  PARSE-WORK-AREA.
002640     05  PW-FIELD-TABLE.
002650         10  PW-FIELD OCCURS 10 TIMES PIC X(60).
002660     05  PW-NUMERIC-TEST          PIC S9(07)V99.
002670     05  FILLER                   PIC X(04).
002680
002690 01  I-DATE-LINE.
002700     05  FILLER                   PIC X(06)  VALUE "DATE:".
002710     05  O-MONTH                  PIC 99.
002720     05  FILLER                   PIC X      VALUE "/".
002730     05  O-DAY                    PIC 99.
002740     05  FILLER                   PIC X      VALUE "/".
002750     05  O-YEAR                   PIC 9(4).
002760     05  FILLER                   PIC X(38)  VALUE SPACES.
002770     05  FILLER                   PIC X(33)
002780                                   VALUE "FINWISE REFERENCE LOADER".
002790     05  FILLER                   PIC X(20)  VALUE SPACES.
002800     05  FILLER                   PIC X(6)   VALUE "PAGE:".
002810     05  O-PCTR                   PIC Z9.
002820
002830 01  COLUMN-HEADING-1.
002840     05  FILLER                   PIC X(12)  VALUE "CBLFW01".
002850     05  FILLER                   PIC X(30)  VALUE SPACES.
002860     05  FILLER                   PIC X(25)  VALUE
002870                                  "SKIPPED-LINE WARNING LOG".
002880     05  FILLER                   PIC X(65)  VALUE SPACES.
002890
002900 01  COLUMN-HEADING-2.
002910     05  FILLER                   PIC X(10)  VALUE "SOURCE".
002920     05  FILLER                   PIC X(12)  VALUE SPACES.
002930     05  FILLER                   PIC X(6)   VALUE "LINE".
002940     05  FILLER                   PIC X(10)  VALUE SPACES.
002950     05  FILLER                   PIC X(6)   VALUE "REASON".
002960     05  FILLER                   PIC X(88)  VALUE SPACES.
002970
002980 01  WARNING-LINE.
002990     05  O-WARN-SOURCE            PIC X(12).
003000     05  FILLER                   PIC X(02)  VALUE SPACES.
003010     05  O-WARN-LINE              PIC X(60).
003020     05  FILLER                   PIC X(02)  VALUE SPACES.
003030     05  O-WARN-REASON            PIC X(50).
003040     05  FILLER                   PIC X(06)  VALUE SPACES.
003050
003060 01  TOTALS-LINE.
003070     05  FILLER                   PIC X(20)  VALUE
003080                                   "TOTAL LINES SKIPPED:".
003090     05  O-WARN-CTR               PIC ZZZZ9.
003100     05  FILLER                   PIC X(40)  VALUE SPACES.
003110     05  FILLER                   PIC X(16)  VALUE
003120                                   "STORES LOADED:".
003130     05  O-STORE-CTR              PIC ZZZZZZ9.
003140     05  FILLER                   PIC X(15)  VALUE SPACES.
003150     05  FILLER                   PIC X(18)  VALUE
003160                                   "PRODUCTS LOADED:".
003170     05  O-PRODUCT-CTR            PIC ZZZZZZ9.
003180     05  FILLER                   PIC X(10)  VALUE SPACES.
003190
003200 01  BLANK-LINE.
003210     05  FILLER                   PIC X(132) VALUE SPACES.
003220
003230*    CONTINUE THE STEP STARTED ABOVE.
003240*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003250*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003260 PROCEDURE DIVISION.
003270
003280*    0000-CBLFW01 -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
003290*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
003300*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
003310*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
003320*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
003330*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
003340 0000-CBLFW01.
003350*    HAND OFF TO 1000-INIT TO DO ITS PART.
003360*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003370*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003380     PERFORM 1000-INIT.
003390*    HAND OFF TO 2000-LOAD-CATEGORIES TO DO ITS PART.
003400*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003410*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003420     PERFORM 2000-LOAD-CATEGORIES.
003430*    HAND OFF TO 3000-LOAD-STORES TO DO ITS PART.
003440*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003450*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003460     PERFORM 3000-LOAD-STORES.
003470*    HAND OFF TO 4000-LOAD-PRODUCTS TO DO ITS PART.
003480*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003490     PERFORM 4000-LOAD-PRODUCTS.
003500*    HAND OFF TO 5000-CLOSING TO DO ITS PART.
003510*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003520*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003530     PERFORM 5000-CLOSING.
003540*    END OF JOB.
003550*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003560*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003570     STOP RUN.
003580
003590*    1000-INIT -- ONE STEP IN THE INIT HANDLING FOR THIS PROGRAM. IT
003600*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
003610*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
003620*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
003630*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
003640 1000-INIT.
003650*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
003660*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003670*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003680     MOVE FUNCTION CURRENT-DATE TO TODAY-NUMERIC.
003690*    CARRY TODAY-YEAR FORWARD INTO I-YEAR.
003700*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003710*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003720     MOVE TODAY-YEAR TO I-YEAR.
003730*    CARRY TODAY-MONTH FORWARD INTO I-MONTH.
003740*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003750     MOVE TODAY-MONTH TO I-MONTH.
003760*    CARRY TODAY-DAY FORWARD INTO I-DAY.
003770*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003780*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003790     MOVE TODAY-DAY TO I-DAY.
003800*    CARRY I-MONTH FORWARD INTO O-MONTH.
003810*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003820*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003830     MOVE I-MONTH TO O-MONTH.
003840*    CARRY I-DAY FORWARD INTO O-DAY.
003850*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003860*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003870     MOVE I-DAY TO O-DAY.
003880*    CARRY I-YEAR FORWARD INTO O-YEAR.
003890*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003900*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003910     MOVE I-YEAR TO O-YEAR.
003920
003930*    CARRY ZERO FORWARD INTO C-CHAIN-CTR.
003940*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003950     MOVE ZERO TO C-CHAIN-CTR.
003960*    BRING PRTOUT ONLINE FOR THIS RUN.
003970*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003980*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003990     OPEN OUTPUT PRTOUT.
004000*    HAND OFF TO 9900-HEADING TO DO ITS PART.
004010*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004020*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004030     PERFORM 9900-HEADING.
004040
004050*    -- SKIPPED-LINE HEADING ONLY PRINTS ON THE FIRST WARNING --
004060*    CARRY "YES" FORWARD INTO HEADER-SWITCH.
004070*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004080*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004090     MOVE "YES" TO HEADER-SWITCH.
004100
004110*    2000-LOAD-CATEGORIES -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS
004120*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
004130*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
004140*    MORE ONTO IT.
004150 2000-LOAD-CATEGORIES.
004160*    BRING CATEGORY-IN ONLINE FOR THIS RUN.
004170*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004180*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004190     OPEN INPUT CATEGORY-IN.
004200*    PULL THE NEXT RECORD OFF CATEGORY-IN.
004210*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004220     READ CATEGORY-IN
004230         AT END
004240             MOVE "NO" TO MORE-CATS.
004250*    SHUT CATEGORY-IN DOWN -- WE'RE DONE WITH IT.
004260*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004270*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004280     CLOSE CATEGORY-IN.
004290
004300*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004310*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004320*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004330     IF MORE-CATS = "NO"
004340         OPEN OUTPUT CATEGORY-OUT
004350         PERFORM 2100-WRITE-STANDING-CATS
004360             VARYING C-SUB FROM 1 BY 1
004370                 UNTIL C-SUB > 9
004380         CLOSE CATEGORY-OUT
004390     END-IF.
004400
004410*    2100-WRITE-STANDING-CATS -- CARRIES THE WRITE WORK FOR THIS PASS. IT
004420*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
004430*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
004440*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
004450*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
004460*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
004470*    SINCE.
004480 2100-WRITE-STANDING-CATS.
004490*    CARRY CAT-TBL-ID(C-SUB) FORWARD INTO FW-CAT-ID.
004500*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004510*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004520     MOVE CAT-TBL-ID(C-SUB) TO FW-CAT-ID.
004530*    CARRY CAT-TBL-NAME(C-SUB) FORWARD INTO FW-CAT-NAME.
004540*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004550*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004560     MOVE CAT-TBL-NAME(C-SUB) TO FW-CAT-NAME.
004570*    CARRY SPACES FORWARD INTO FILLER.
004580*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004590     MOVE SPACES TO FILLER OF FW-CATEGORY-REC.
004600*    SPOOL FW-CATEGORY-REC OUT TO ITS FILE.
004610*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004620*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004630     WRITE FW-CATEGORY-REC.
004640
004650*    3000-LOAD-STORES -- ONE STEP IN THE STORE HANDLING FOR THIS PROGRAM.
004660*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
004670*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
004680*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
004690*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
004700 3000-LOAD-STORES.
004710*    BRING STORES-CSV ONLINE FOR THIS RUN.
004720*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004730*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004740     OPEN INPUT STORES-CSV.
004750*    BRING STORE-OUT ONLINE FOR THIS RUN.
004760*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004770*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004780     OPEN OUTPUT STORE-OUT.
004790*    HAND OFF TO 3900-READ-STORE-LINE TO DO ITS PART.
004800*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004820     PERFORM 3900-READ-STORE-LINE.
004830
004840*    -- FIRST LINE IS A HEADER, NOT DATA -- SKIP IT --
004850*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004860*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004870     IF MORE-STORES = "YES"
004880         PERFORM 3900-READ-STORE-LINE
004890     END-IF.
004900
004910*    HAND OFF TO 3100-STORE-LOOP TO DO ITS PART.
004920*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004930*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004940     PERFORM 3100-STORE-LOOP THRU 3100-EXIT
004950         UNTIL MORE-STORES = "NO".
004960
004970*    SHUT STORES-CSV DOWN -- WE'RE DONE WITH IT.
004980*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004990*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005000     CLOSE STORES-CSV.
005010*    SHUT STORE-OUT DOWN -- WE'RE DONE WITH IT.
005020*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005030*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005040     CLOSE STORE-OUT.
005050
005060*    3100-STORE-LOOP -- STORE STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
005070*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
005080*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
005090*    ONTO IT.
005100 3100-STORE-LOOP.
005110*    CHECK THE CONDITION BELOW BEFORE GOING ON.
005120*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005130*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005140     IF FW-STORE-LINE = SPACES
005150         PERFORM 3900-READ-STORE-LINE
005160         GO TO 3100-EXIT
005170     END-IF.
005180
005190*    HAND OFF TO 3200-PARSE-STORE-LINE TO DO ITS PART.
005200*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005210     PERFORM 3200-PARSE-STORE-LINE THRU 3200-EXIT.
005220
005230*    CHECK THE CONDITION BELOW BEFORE GOING ON.
005240*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005250*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005260     IF ERR-SWITCH = "YES"
005270         PERFORM 3950-LOG-WARNING
005280     ELSE
005290         PERFORM 3300-RESOLVE-CHAIN
005300         PERFORM 3400-WRITE-STORE
005310     END-IF.
005320
005330*    HAND OFF TO 3900-READ-STORE-LINE TO DO ITS PART.
005340*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005350*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005360     PERFORM 3900-READ-STORE-LINE.
005370
005380*    3100-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
005390*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
005400*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
005410*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
005420*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
005430*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
005440 3100-EXIT.
005450*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
005460*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005470*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
005480     EXIT.
005490
005500*    3200-PARSE-STORE-LINE -- ONE STEP IN THE STORE HANDLING FOR THIS
005510*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
005520*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
005530*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
005540*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
005550 3200-PARSE-STORE-LINE.
005560*    CARRY "NO" FORWARD INTO ERR-SWITCH.
005570*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005580*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005590     MOVE "NO" TO ERR-SWITCH.
005600*    HAND OFF TO 3210-SPLIT-STORE-FIELDS TO DO ITS PART.
005610*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005620     PERFORM 3210-SPLIT-STORE-FIELDS.
005630*    HAND OFF TO 8100-STRIP-QUOTES TO DO ITS PART.
005640*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005650*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005660     PERFORM 8100-STRIP-QUOTES
005670         VARYING C-SUB FROM 1 BY 1
005680             UNTIL C-SUB > 5.
005690
005700*    CHECK THE CONDITION BELOW BEFORE GOING ON.
005710*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005720*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005730     IF C-FIELD-CTR NOT EQUAL 5
005740         MOVE "WRONG FIELD COUNT" TO O-WARN-REASON
005750         MOVE "YES" TO ERR-SWITCH
005760         GO TO 3200-EXIT
005770     END-IF.
005780
005790*    CARRY PW-FIELD(1) FORWARD INTO SF-CHAIN-NAME.
005800*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005810*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
005820     MOVE PW-FIELD(1) TO SF-CHAIN-NAME.
005830*    CARRY PW-FIELD(2) FORWARD INTO SF-STORE-NAME.
005840*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005850*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005860     MOVE PW-FIELD(2) TO SF-STORE-NAME.
005870*    CARRY PW-FIELD(3) FORWARD INTO SF-LOCALITY.
005880*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005890     MOVE PW-FIELD(3) TO SF-LOCALITY.
005900*    CARRY PW-FIELD(4) FORWARD INTO SF-FULL-ADDRESS.
005910*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005920*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
005930     MOVE PW-FIELD(4) TO SF-FULL-ADDRESS.
005940*    CARRY PW-FIELD(5)(1:6) FORWARD INTO SF-PINCODE.
005950*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005960*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005970     MOVE PW-FIELD(5)(1:6) TO SF-PINCODE.
005980
005990*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006000*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006010*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006020     IF SF-PINCODE NOT NUMERIC
006030         MOVE "PINCODE NOT NUMERIC" TO O-WARN-REASON
006040         MOVE "YES" TO ERR-SWITCH
006050     END-IF.
006060
006070*    3200-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
006080*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
006090*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
006100 3200-EXIT.
006110*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
006120*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006130*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006140     EXIT.
006150
006160*    3210-SPLIT-STORE-FIELDS -- CARRIES THE STORE WORK FOR THIS PASS. IT
006170*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006180*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006190*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006200*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006210*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006220*    SINCE.
006230 3210-SPLIT-STORE-FIELDS.
006240*    -- COMMA-DELIMITED SPLIT -- QUOTED FIELDS ARE STRIPPED   --
006250*    -- OF THEIR QUOTES AFTERWARD IN 8100-STRIP-QUOTES        --
006260*    CARRY ZERO FORWARD INTO C-FIELD-CTR.
006270*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006280     MOVE ZERO TO C-FIELD-CTR.
006290*    CARRY SPACES FORWARD INTO PW-FIELD-TABLE.
006300*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006310*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006320     MOVE SPACES TO PW-FIELD-TABLE.
006330*    BREAK FW-STORE-LINE APART INTO ITS FIELDS.
006340*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006350*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006360     UNSTRING FW-STORE-LINE DELIMITED BY ","
006370         INTO PW-FIELD(1) PW-FIELD(2) PW-FIELD(3) PW-FIELD(4)
006380              PW-FIELD(5)
006390         TALLYING IN C-FIELD-CTR.
006400
006410*    3300-RESOLVE-CHAIN -- ONE STEP IN THE CHAIN HANDLING FOR THIS
006420*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
006430*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
006440*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
006450*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
006460 3300-RESOLVE-CHAIN.
006470*    CARRY ZERO FORWARD INTO FW-STR-CHAIN-ID.
006480*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006490*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006500     MOVE ZERO TO FW-STR-CHAIN-ID.
006510*    HAND OFF TO 3310-SEARCH-CHAIN TO DO ITS PART.
006520*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006530*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006540     PERFORM 3310-SEARCH-CHAIN
006550         VARYING C-SUB FROM 1 BY 1
006560             UNTIL C-SUB > C-CHAIN-CTR
006570                 OR FW-STR-CHAIN-ID NOT EQUAL ZERO.
006580
006590*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006600*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006610     IF FW-STR-CHAIN-ID EQUAL ZERO
006620         ADD 1 TO C-CHAIN-CTR
006630         MOVE C-CHAIN-CTR TO CHAIN-TBL-ID(C-CHAIN-CTR)
006640         MOVE SF-CHAIN-NAME TO CHAIN-TBL-NAME(C-CHAIN-CTR)
006650         MOVE C-CHAIN-CTR TO FW-STR-CHAIN-ID
006660     END-IF.
006670
006680*    3310-SEARCH-CHAIN -- CHAIN STEP.  KEPT SHORT ON PURPOSE; IF THIS
006690*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
006700*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
006710*    MORE ONTO IT.
006720 3310-SEARCH-CHAIN.
006730*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006740*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006750*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006760     IF CHAIN-TBL-NAME(C-SUB) EQUAL SF-CHAIN-NAME
006770         MOVE CHAIN-TBL-ID(C-SUB) TO FW-STR-CHAIN-ID
006780     END-IF.
006790
006800*    3400-WRITE-STORE -- CARRIES THE STORE WORK FOR THIS PASS. IT IS
006810*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006820*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006830*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006840*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006850*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006860*    SINCE.
006870 3400-WRITE-STORE.
006880*    BUMP C-STORE-CTR UP BY 1.
006890*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006900*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006910     ADD 1 TO C-STORE-CTR.
006920*    CARRY C-STORE-CTR FORWARD INTO FW-STR-ID.
006930*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006940*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006950     MOVE C-STORE-CTR TO FW-STR-ID.
006960*    CARRY SF-STORE-NAME FORWARD INTO FW-STR-NAME.
006970*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006980*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006990     MOVE SF-STORE-NAME TO FW-STR-NAME.
007000*    CARRY SF-LOCALITY FORWARD INTO FW-STR-LOCALITY.
007010*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007020     MOVE SF-LOCALITY TO FW-STR-LOCALITY.
007030*    CARRY SF-FULL-ADDRESS FORWARD INTO FW-STR-ADDRESS.
007040*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007050*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007060     MOVE SF-FULL-ADDRESS TO FW-STR-ADDRESS.
007070*    CARRY SF-PINCODE FORWARD INTO FW-STR-PINCODE.
007080*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007090*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007100     MOVE SF-PINCODE TO FW-STR-PINCODE.
007110*    CARRY SPACES FORWARD INTO FILLER.
007120*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007130*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007140     MOVE SPACES TO FILLER OF FW-STORE-REC.
007150*    SPOOL FW-STORE-REC OUT TO ITS FILE.
007160*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007170*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007180     WRITE FW-STORE-REC.
007190
007200*    3900-READ-STORE-LINE -- ONE STEP IN THE STORE HANDLING FOR THIS
007210*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
007220*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
007230*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
007240*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007250 3900-READ-STORE-LINE.
007260*    PULL THE NEXT RECORD OFF STORES-CSV.
007270*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007280     READ STORES-CSV
007290         AT END
007300             MOVE "NO" TO MORE-STORES.
007310
007320*    3950-LOG-WARNING -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
007330*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
007340*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
007350*    ONTO IT.
007360 3950-LOG-WARNING.
007370*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007380*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007390*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007400     IF HEADER-SWITCH = "YES"
007410         PERFORM 9900-HEADING
007420         MOVE "NO" TO HEADER-SWITCH
007430     END-IF.
007440*    CARRY "STOCSV" FORWARD INTO O-WARN-SOURCE.
007450*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007460*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007470     MOVE "STOCSV" TO O-WARN-SOURCE.
007480*    CARRY FW-STORE-LINE(1:60) FORWARD INTO O-WARN-LINE.
007490*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007500*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007510     MOVE FW-STORE-LINE(1:60) TO O-WARN-LINE.
007520*    BUMP C-WARN-CTR UP BY 1.
007530*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007540*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007550     ADD 1 TO C-WARN-CTR.
007560*    SPOOL PRTLINE OUT TO ITS FILE.
007570*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007580     WRITE PRTLINE
007590         FROM WARNING-LINE
007600             AFTER ADVANCING 1 LINE
007610                 AT EOP
007620                     PERFORM 9900-HEADING.
007630
007640*    4000-LOAD-PRODUCTS -- CARRIES THE PRODUCT WORK FOR THIS PASS. IT IS
007650*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
007660*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
007670*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
007680*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
007690*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
007700*    SINCE.
007710 4000-LOAD-PRODUCTS.
007720*    BRING PRODUCTS-CSV ONLINE FOR THIS RUN.
007730*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007740*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007750     OPEN INPUT PRODUCTS-CSV.
007760*    BRING PRODUCT-OUT ONLINE FOR THIS RUN.
007770*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007780*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007790     OPEN OUTPUT PRODUCT-OUT.
007800*    BRING PRICE-OUT ONLINE FOR THIS RUN.
007810*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007820*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007830     OPEN OUTPUT PRICE-OUT.
007840*    HAND OFF TO 4900-READ-PRODUCT-LINE TO DO ITS PART.
007850*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007860*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007870     PERFORM 4900-READ-PRODUCT-LINE.
007880
007890*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007900*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007910     IF MORE-PRODUCTS = "YES"
007920         PERFORM 4900-READ-PRODUCT-LINE
007930     END-IF.
007940
007950*    HAND OFF TO 4100-PRODUCT-LOOP TO DO ITS PART.
007960*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007970*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007980     PERFORM 4100-PRODUCT-LOOP THRU 4100-EXIT
007990         UNTIL MORE-PRODUCTS = "NO".
008000
008010*    SHUT PRODUCTS-CSV DOWN -- WE'RE DONE WITH IT.
008020*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008030*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008040     CLOSE PRODUCTS-CSV.
008050*    SHUT PRODUCT-OUT DOWN -- WE'RE DONE WITH IT.
008060*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008070*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008080     CLOSE PRODUCT-OUT.
008090*    SHUT PRICE-OUT DOWN -- WE'RE DONE WITH IT.
008100*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008110*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008120     CLOSE PRICE-OUT.
008130
008140*    4100-PRODUCT-LOOP -- ONE STEP IN THE PRODUCT HANDLING FOR THIS
008150*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
008160*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
008170*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
008180*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
008190 4100-PRODUCT-LOOP.
008200*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008210*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
008220     IF FW-PRODUCT-LINE = SPACES
008230         PERFORM 4900-READ-PRODUCT-LINE
008240         GO TO 4100-EXIT
008250     END-IF.
008260
008270*    HAND OFF TO 4200-PARSE-PRODUCT-LINE TO DO ITS PART.
008280*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008290*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008300     PERFORM 4200-PARSE-PRODUCT-LINE THRU 4200-EXIT.
008310
008320*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008330*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008340*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008350     IF ERR-SWITCH = "YES"
008360         PERFORM 3950-LOG-WARNING
008370     ELSE
008380         PERFORM 4300-WRITE-PRODUCT
008390         PERFORM 4400-WRITE-PRICES
008400     END-IF.
008410
008420*    HAND OFF TO 4900-READ-PRODUCT-LINE TO DO ITS PART.
008430*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008440*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008450     PERFORM 4900-READ-PRODUCT-LINE.
008460
008470*    4100-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
008480*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
008490*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
008500 4100-EXIT.
008510*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008520*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008530*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008540     EXIT.
008550
008560*    4200-PARSE-PRODUCT-LINE -- CARRIES THE PRODUCT WORK FOR THIS PASS.
008570*    IT IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS
008580*    CONTROL THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND
008590*    SWITCHES IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY
008600*    OPEN. FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE
008610*    ORIGINAL FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO
008620*    TOUCHED IT SINCE.
008630 4200-PARSE-PRODUCT-LINE.
008640*    CARRY "NO" FORWARD INTO ERR-SWITCH.
008650*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008660     MOVE "NO" TO ERR-SWITCH.
008670*    HAND OFF TO 4210-SPLIT-PRODUCT-FIELDS TO DO ITS PART.
008680*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008690*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008700     PERFORM 4210-SPLIT-PRODUCT-FIELDS.
008710*    HAND OFF TO 8100-STRIP-QUOTES TO DO ITS PART.
008720*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008730*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
008740     PERFORM 8100-STRIP-QUOTES
008750         VARYING C-SUB FROM 1 BY 1
008760             UNTIL C-SUB > 8.
008770
008780*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008790*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008800*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008810     IF C-FIELD-CTR NOT EQUAL 8
008820         MOVE "WRONG FIELD COUNT" TO O-WARN-REASON
008830         MOVE "YES" TO ERR-SWITCH
008840         GO TO 4200-EXIT
008850     END-IF.
008860
008870*    CARRY PW-FIELD(1) FORWARD INTO PF-PRODUCT-CATEGORY.
008880*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008890*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008900     MOVE PW-FIELD(1) TO PF-PRODUCT-CATEGORY.
008910*    CARRY PW-FIELD(2) FORWARD INTO PF-PRODUCT-NAME.
008920*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
008930     MOVE PW-FIELD(2) TO PF-PRODUCT-NAME.
008940*    CARRY PW-FIELD(3) FORWARD INTO PF-BRAND.
008950*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008960*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008970     MOVE PW-FIELD(3) TO PF-BRAND.
008980*    CARRY PW-FIELD(4) FORWARD INTO PF-STANDARD-UNIT.
008990*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009000*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009010     MOVE PW-FIELD(4) TO PF-STANDARD-UNIT.
009020*    CARRY PW-FIELD(5) FORWARD INTO PF-OFFER-TYPE.
009030*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009040*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009050     MOVE PW-FIELD(5) TO PF-OFFER-TYPE.
009060*    CARRY PW-FIELD(6)(1:8) FORWARD INTO PF-DMART-PRICE.
009070*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009080*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009090     MOVE PW-FIELD(6)(1:8) TO PF-DMART-PRICE.
009100*    CARRY PW-FIELD(7)(1:8) FORWARD INTO PF-STAR-PRICE.
009110*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009120     MOVE PW-FIELD(7)(1:8) TO PF-STAR-PRICE.
009130*    CARRY PW-FIELD(8)(1:8) FORWARD INTO PF-RELIANCE-PRICE.
009140*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
009150*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009160     MOVE PW-FIELD(8)(1:8) TO PF-RELIANCE-PRICE.
009170
009180*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009190*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009200*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009210     IF PF-STANDARD-UNIT = SPACES
009220         MOVE "pcs" TO PF-STANDARD-UNIT
009230     END-IF.
009240
009250*    CARRY PF-DMART-PRICE FORWARD INTO PW-NUMERIC-TEST.
009260*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009270*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009280     MOVE PF-DMART-PRICE TO PW-NUMERIC-TEST.
009290*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009300*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009310*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009320     IF PW-NUMERIC-TEST NOT NUMERIC OR PF-DMART-PRICE NOT NUMERIC
009330         MOVE "DMART PRICE NOT NUMERIC" TO O-WARN-REASON
009340         MOVE "YES" TO ERR-SWITCH
009350         GO TO 4200-EXIT
009360     END-IF.
009370
009380*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009390*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009400     IF PF-STAR-PRICE NOT NUMERIC
009410         MOVE "STAR PRICE NOT NUMERIC" TO O-WARN-REASON
009420         MOVE "YES" TO ERR-SWITCH
009430         GO TO 4200-EXIT
009440     END-IF.
009450
009460*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009470*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009480*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009490     IF PF-RELIANCE-PRICE NOT NUMERIC
009500         MOVE "RELIANCE PRICE NOT NUMERIC" TO O-WARN-REASON
009510         MOVE "YES" TO ERR-SWITCH
009520     END-IF.
009530
009540*    4200-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
009550*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
009560*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
009570*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
009580*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009590 4200-EXIT.
009600*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
009610*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009620*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009630     EXIT.
009640
009650*    4210-SPLIT-PRODUCT-FIELDS -- PRODUCT STEP.  KEPT SHORT ON PURPOSE;
009660*    IF THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200
009670*    WERE SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE
009680*    YOU BOLT MORE ONTO IT.
009690 4210-SPLIT-PRODUCT-FIELDS.
009700*    CARRY ZERO FORWARD INTO C-FIELD-CTR.
009710*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009720*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009730     MOVE ZERO TO C-FIELD-CTR.
009740*    CARRY SPACES FORWARD INTO PW-FIELD-TABLE.
009750*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009760*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009770     MOVE SPACES TO PW-FIELD-TABLE.
009780*    BREAK FW-PRODUCT-LINE APART INTO ITS FIELDS.
009790*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
009800     UNSTRING FW-PRODUCT-LINE DELIMITED BY ","
009810         INTO PW-FIELD(1) PW-FIELD(2) PW-FIELD(3) PW-FIELD(4)
009820              PW-FIELD(5) PW-FIELD(6) PW-FIELD(7) PW-FIELD(8)
009830         TALLYING IN C-FIELD-CTR.
009840
009850*    4300-WRITE-PRODUCT -- CARRIES THE PRODUCT WORK FOR THIS PASS. IT IS
009860*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
009870*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
009880*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
009890*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
009900*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
009910*    SINCE.
009920 4300-WRITE-PRODUCT.
009930*    BUMP C-PRODUCT-CTR UP BY 1.
009940*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009950*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009960     ADD 1 TO C-PRODUCT-CTR.
009970*    CARRY C-PRODUCT-CTR FORWARD INTO FW-PRD-ID.
009980*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009990*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010000     MOVE C-PRODUCT-CTR TO FW-PRD-ID.
010010*    CARRY PF-PRODUCT-CATEGORY FORWARD INTO FW-PRD-CATEGORY.
010020*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010030*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010040     MOVE PF-PRODUCT-CATEGORY TO FW-PRD-CATEGORY.
010050*    CARRY PF-PRODUCT-NAME FORWARD INTO FW-PRD-NAME.
010060*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010070*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010080     MOVE PF-PRODUCT-NAME TO FW-PRD-NAME.
010090*    CARRY PF-BRAND FORWARD INTO FW-PRD-BRAND.
010100*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010110     MOVE PF-BRAND TO FW-PRD-BRAND.
010120*    CARRY PF-STANDARD-UNIT FORWARD INTO FW-PRD-UNIT.
010130*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010140*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010150     MOVE PF-STANDARD-UNIT TO FW-PRD-UNIT.
010160*    CARRY PF-OFFER-TYPE FORWARD INTO FW-PRD-OFFER.
010170*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010180*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010190     MOVE PF-OFFER-TYPE TO FW-PRD-OFFER.
010200*    CARRY SPACES FORWARD INTO FILLER.
010210*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010220*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010230     MOVE SPACES TO FILLER OF FW-PRODUCT-REC.
010240*    SPOOL FW-PRODUCT-REC OUT TO ITS FILE.
010250*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010260*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010270     WRITE FW-PRODUCT-REC.
010280
010290*    4400-WRITE-PRICES -- ONE STEP IN THE PRICE HANDLING FOR THIS
010300*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
010310*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
010320*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
010330*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
010340 4400-WRITE-PRICES.
010350*    CARRY "D-MART" FORWARD INTO FW-PRC-CHAIN-NAME.
010360*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010370     MOVE "D-MART" TO FW-PRC-CHAIN-NAME.
010380*    CARRY PF-DMART-PRICE FORWARD INTO PW-NUMERIC-TEST.
010390*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010400*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010410     MOVE PF-DMART-PRICE TO PW-NUMERIC-TEST.
010420*    HAND OFF TO 4410-WRITE-ONE-PRICE TO DO ITS PART.
010430*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010440*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010450     PERFORM 4410-WRITE-ONE-PRICE.
010460
010470*    CONTINUE THE STEP STARTED ABOVE.
010480*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010490*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010500     MOVE "STAR BAZAAR" TO FW-PRC-CHAIN-NAME.
010510*    CARRY PF-STAR-PRICE FORWARD INTO PW-NUMERIC-TEST.
010520*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010530*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010540     MOVE PF-STAR-PRICE TO PW-NUMERIC-TEST.
010550*    HAND OFF TO 4410-WRITE-ONE-PRICE TO DO ITS PART.
010560*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010570     PERFORM 4410-WRITE-ONE-PRICE.
010580
010590*    CONTINUE THE STEP STARTED ABOVE.
010600*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010610*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010620     MOVE "RELIANCE MART" TO FW-PRC-CHAIN-NAME.
010630*    CARRY PF-RELIANCE-PRICE FORWARD INTO PW-NUMERIC-TEST.
010640*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010650*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010660     MOVE PF-RELIANCE-PRICE TO PW-NUMERIC-TEST.
010670*    HAND OFF TO 4410-WRITE-ONE-PRICE TO DO ITS PART.
010680*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010690*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010700     PERFORM 4410-WRITE-ONE-PRICE.
010710
010720*    4410-WRITE-ONE-PRICE -- PRICE STEP.  KEPT SHORT ON PURPOSE; IF THIS
010730*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
010740*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
010750*    MORE ONTO IT.
010760 4410-WRITE-ONE-PRICE.
010770*    BUMP C-PRICE-CTR UP BY 1.
010780*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010790*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010800     ADD 1 TO C-PRICE-CTR.
010810*    CARRY C-PRICE-CTR FORWARD INTO FW-PRC-ID.
010820*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010830     MOVE C-PRICE-CTR TO FW-PRC-ID.
010840*    CARRY FW-PRD-ID FORWARD INTO FW-PRC-PRODUCT-ID.
010850*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010860*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010870     MOVE FW-PRD-ID TO FW-PRC-PRODUCT-ID.
010880*    CARRY PW-NUMERIC-TEST FORWARD INTO FW-PRC-PRICE.
010890*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010900*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010910     MOVE PW-NUMERIC-TEST TO FW-PRC-PRICE.
010920*    CARRY TODAY-NUMERIC FORWARD INTO FW-PRC-DATE.
010930*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010940*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010950     MOVE TODAY-NUMERIC TO FW-PRC-DATE.
010960*    CARRY SPACES FORWARD INTO FILLER.
010970*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010980*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010990     MOVE SPACES TO FILLER OF FW-PRICE-REC.
011000*    SPOOL FW-PRICE-REC OUT TO ITS FILE.
011010*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011020     WRITE FW-PRICE-REC.
011030
011040*    4900-READ-PRODUCT-LINE -- CARRIES THE PRODUCT WORK FOR THIS PASS. IT
011050*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011060*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011070*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011080*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011090*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011100*    SINCE.
011110 4900-READ-PRODUCT-LINE.
011120*    PULL THE NEXT RECORD OFF PRODUCTS-CSV.
011130*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011140*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011150     READ PRODUCTS-CSV
011160         AT END
011170             MOVE "NO" TO MORE-PRODUCTS.
011180
011190*    5000-CLOSING -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
011200*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
011210*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
011220*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
011230*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
011240 5000-CLOSING.
011250*    CARRY C-WARN-CTR FORWARD INTO O-WARN-CTR.
011260*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011270*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011280     MOVE C-WARN-CTR TO O-WARN-CTR.
011290*    CARRY C-STORE-CTR FORWARD INTO O-STORE-CTR.
011300*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011310*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011320     MOVE C-STORE-CTR TO O-STORE-CTR.
011330*    CARRY C-PRODUCT-CTR FORWARD INTO O-PRODUCT-CTR.
011340*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011350*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011360     MOVE C-PRODUCT-CTR TO O-PRODUCT-CTR.
011370*    SPOOL PRTLINE OUT TO ITS FILE.
011380*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011390     WRITE PRTLINE
011400         FROM TOTALS-LINE
011410             AFTER ADVANCING 3 LINES.
011420*    SHUT PRTOUT DOWN -- WE'RE DONE WITH IT.
011430*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011440*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011450     CLOSE PRTOUT.
011460
011470*    8100-STRIP-QUOTES -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
011480*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
011490*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
011500*    MORE ONTO IT.
011510 8100-STRIP-QUOTES.
011520*    -- A QUOTED FIELD ARRIVES AS "TEXT, WITH A COMMA" -- ONCE --
011530*    -- UNSTRUNG, ANY LEADING OR TRAILING QUOTE IS DROPPED    --
011540*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011550*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011560*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011570     IF PW-FIELD(C-SUB)(1:1) = '"'
011580         MOVE PW-FIELD(C-SUB)(2:59) TO PW-FIELD(C-SUB)
011590     END-IF.
011600*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011610*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011620*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011630     IF PW-FIELD(C-SUB)(60:1) = '"'
011640         MOVE SPACE TO PW-FIELD(C-SUB)(60:1)
011650     END-IF.
011660
011670*    9900-HEADING -- CARRIES THE HEADING WORK FOR THIS PASS. IT IS
011680*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011690*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011700*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011710*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011720*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011730*    SINCE.
011740 9900-HEADING.
011750*    BUMP C-PCTR UP BY 1.
011760*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011770*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011780     ADD 1 TO C-PCTR.
011790*    CARRY C-PCTR FORWARD INTO O-PCTR.
011800*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011810     MOVE C-PCTR TO O-PCTR.
011820*    SPOOL PRTLINE OUT TO ITS FILE.
011830*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011840*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011850     WRITE PRTLINE
011860         FROM I-DATE-LINE
011870             AFTER ADVANCING PAGE.
011880*    SPOOL PRTLINE OUT TO ITS FILE.
011890*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
011900*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011910     WRITE PRTLINE
011920         FROM COLUMN-HEADING-1
011930             AFTER ADVANCING 2 LINES.
011940*    SPOOL PRTLINE OUT TO ITS FILE.
011950*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011960*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011970     WRITE PRTLINE
011980         FROM COLUMN-HEADING-2
011990             AFTER ADVANCING 1 LINE.
012000*    SPOOL PRTLINE OUT TO ITS FILE.
012010*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012020*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012030     WRITE PRTLINE
012040         FROM BLANK-LINE
012050             AFTER ADVANCING 1 LINE.
