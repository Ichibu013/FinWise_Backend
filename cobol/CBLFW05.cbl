000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CBLFW05.
000030 AUTHOR.                 D J FENNIMORE.
000040 INSTALLATION.           CONSUMER FINANCIAL DATA CENTER.
000050 DATE-WRITTEN.           05/15/92.
000060 DATE-COMPILED.          05/15/92.
000070 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  CBLFW05  --  FINWISE USER MAINTENANCE AND VALIDATION       *
000110*  APPLIES THE DAY'S USER-MAINTENANCE REQUESTS (SIGNUP,        *
000120*  LOGIN, CHANGE PASSWORD, UPDATE PROFILE, FINGERPRINT         *
000130*  ASSIGN/LOGIN/DELETE) AGAINST THE USER AND ACCOUNT MASTERS.  *
000140*  EACH REQUEST IS VALIDATED BEFORE IT IS APPLIED -- REJECTS   *
000150*  GO TO THE ERROR LISTING, THE REST OF THE FILE KEEPS GOING.  *
000160***************************************************************
000170*
000180*  CHANGE LOG
000190*  ----------
000200*  05/15/92  DJF  0102  ORIGINAL CODING -- SIGNUP AND LOGIN.
000210*  10/02/92  DJF  0108  CHANGE-PASSWORD AND UPDATE-PROFILE
000220*                       REQUEST TYPES ADDED.
000230*  02/18/93  RDH  0115  FINGERPRINT ASSIGN, FINGERPRINT LOGIN
000240*                       AND FINGERPRINT DELETE REQUEST TYPES
000250*                       ADDED PER BRANCH KIOSK PROJECT.
000260*  08/09/94  DJF  0126  DUPLICATE-EMAIL AND DUPLICATE-FINGERPRINT
000270*                       CHECKS NOW SCAN THE WHOLE USER TABLE
000280*                       INSTEAD OF STOPPING AT THE FIRST ACTIVE
000290*                       ROW -- A PRIOR DELETE LEFT A GAP THAT
000300*                       ALLOWED A DUPLICATE THROUGH.
000310*  01/11/96  PJT  0133  REJECTED REQUESTS NOW WRITE TO THEIR OWN
000320*                       ERROR LISTING, THE SAME AS THE REFERENCE
000330*                       LOADER'S SKIP-AND-WARN REPORTS.
000340*  04/02/98  DJF  Y2K1  DATE FIELDS CONFIRMED FOUR-DIGIT YEAR
000350*                       THROUGHOUT -- NO CENTURY WINDOW NEEDED.
000360*  09/14/99  DJF  Y2K2  FINAL Y2K SIGN-OFF -- NO CHANGES
000370*                       REQUIRED, LOGGED FOR THE AUDIT FILE.
000380*  04/11/02  DJF  0140  ALL SEVEN REQUEST-TYPE HANDLERS NOW
000390*                       INVOKED PERFORM ... THRU ...-EXIT, PER DP
000400*                       STANDARDS MEMO 02-14 ON RANGE CALLS.
000410*
000420
000430***************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT USER-MASTER
000530         ASSIGN TO USRMST
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550
000560     SELECT ACCOUNT-MASTER
000570         ASSIGN TO ACCMST
000580         ORGANIZATION IS LINE SEQUENTIAL.
000590
000600     SELECT USER-REQUESTS-IN
000610         ASSIGN TO USRREQ
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630
000640     SELECT USER-OUT
000650         ASSIGN TO USROUT
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670
000680     SELECT ACCOUNT-OUT
000690         ASSIGN TO ACCOUT
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT PRTOUT
000730         ASSIGN TO USRRPT
000740         ORGANIZATION IS RECORD SEQUENTIAL.
000750
000760     SELECT PRTOUTERR
000770         ASSIGN TO USRERR
000780         ORGANIZATION IS RECORD SEQUENTIAL.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 FD  USER-MASTER
000840     LABEL RECORD IS STANDARD
000850     RECORD CONTAINS 167 CHARACTERS
000860     DATA RECORD IS FW-USER-REC.
000870 01  FW-USER-REC.
000880     05  FW-USER-ID               PIC 9(09).
000890     05  FW-USER-FULL-NAME        PIC X(40).
000900     05  FW-USER-EMAIL            PIC X(40).
000910     05  FW-USER-PHONE            PIC 9(12).
000920     05  FW-USER-DOB              PIC 9(08).
000930     05  FW-USER-PASSWORD         PIC X(20).
000940     05  FW-USER-FINGERPRINT      PIC X(30).
000950     05  FILLER                   PIC X(08).
000960
000970 FD  ACCOUNT-MASTER
000980     LABEL RECORD IS STANDARD
000990     RECORD CONTAINS 32 CHARACTERS
001000     DATA RECORD IS FW-ACCOUNT-REC.
001010 01  FW-ACCOUNT-REC.
001020     05  FW-ACCT-ID               PIC 9(09).
001030     05  FW-ACCT-USER-ID          PIC 9(09).
001040     05  FW-ACCT-BALANCE          PIC S9(09)V99.
001050     05  FILLER                   PIC X(03).
001060
001070 FD  USER-REQUESTS-IN
001080     LABEL RECORD IS STANDARD
001090     RECORD CONTAINS 220 CHARACTERS
001100     DATA RECORD IS FW-REQUEST-LINE.
001110 01  FW-REQUEST-LINE              PIC X(220).
001120
001130 FD  USER-OUT
001140     LABEL RECORD IS STANDARD
001150     RECORD CONTAINS 167 CHARACTERS
001160     DATA RECORD IS FW-USER-OUT-REC.
001170 01  FW-USER-OUT-REC              PIC X(167).
001180
001190 FD  ACCOUNT-OUT
001200     LABEL RECORD IS STANDARD
001210     RECORD CONTAINS 32 CHARACTERS
001220     DATA RECORD IS FW-ACCOUNT-OUT-REC.
001230 01  FW-ACCOUNT-OUT-REC           PIC X(32).
001240
001250 FD  PRTOUT
001260     LABEL RECORD IS OMITTED
001270     RECORD CONTAINS 132 CHARACTERS
001280     LINAGE IS 60 WITH FOOTING AT 55
001290     DATA RECORD IS PRTLINE.
001300 01  PRTLINE                      PIC X(132).
001310
001320 FD  PRTOUTERR
001330     LABEL RECORD IS OMITTED
001340     RECORD CONTAINS 132 CHARACTERS
001350     LINAGE IS 60 WITH FOOTING AT 55
001360     DATA RECORD IS PRTLINE-ERR.
001370 01  PRTLINE-ERR                  PIC X(132).
001380
001390 WORKING-STORAGE SECTION.
001400 01  WORK-AREA.
001410     05  C-PCTR                   PIC 99 COMP        VALUE ZERO.
001420     05  C-ERR-PCTR               PIC 99 COMP        VALUE ZERO.
001430     05  C-USER-COUNT             PIC 9(5) COMP      VALUE ZERO.
001440     05  C-ACCT-COUNT             PIC 9(5) COMP      VALUE ZERO.
001450     05  C-SUB                    PIC 9(5) COMP      VALUE ZERO.
001460     05  C-FOUND-USER             PIC 9(5) COMP      VALUE ZERO.
001470     05  C-OK-CTR                 PIC 9(5) COMP      VALUE ZERO.
001480     05  C-ERR-CTR                PIC 9(5) COMP      VALUE ZERO.
001490     05  NEXT-USER-ID             PIC 9(09) COMP     VALUE ZERO.
001500     05  NEXT-ACCT-ID             PIC 9(09) COMP     VALUE ZERO.
001510     05  MORE-REQ                 PIC XXX            VALUE "YES".
001520     05  FOUND-USER-SW            PIC XXX            VALUE "NO".
001530     05  DUP-EMAIL-SW             PIC XXX            VALUE "NO".
001540     05  DUP-FINGER-SW            PIC XXX            VALUE "NO".
001550     05  FILLER                   PIC X(05)          VALUE SPACES.
001560
001570 01  TODAY-PACKED.
001580     05  TODAY-YEAR               PIC 9(4).
001590     05  TODAY-MONTH              PIC 99.
001600     05  TODAY-DAY                PIC 99.
001610 01  TODAY-NUMERIC REDEFINES TODAY-PACKED PIC 9(08).
001620
001630*    -- THE USER AND ACCOUNT MASTERS ARE HELD IN MEMORY FOR THE RUN, --
001640*    -- THE SAME AS CBLFW02 AND CBLFW03 -- EVERY MAINTENANCE REQUEST --
001650*    -- IS APPLIED AGAINST THESE TABLES AND BOTH ARE SPOOLED BACK    --
001660*    -- OUT TO THE MASTERS ONCE, AT CLOSE                            --
001670 01  USER-TABLE.
001680     05  USER-TBL-ROW OCCURS 2000 TIMES.
001690         10  UT-USER-ID           PIC 9(09).
001700         10  UT-FULL-NAME         PIC X(40).
001710         10  UT-EMAIL             PIC X(40).
001720         10  UT-PHONE             PIC 9(12).
001730         10  UT-DOB               PIC 9(08).
001740         10  UT-PASSWORD          PIC X(20).
001750         10  UT-FINGERPRINT       PIC X(30).
001760         10  FILLER               PIC X(05).
001770
001780 01  ACCOUNT-TABLE.
001790     05  ACCT-TBL-ROW OCCURS 2000 TIMES.
001800         10  AT-ACCT-ID           PIC 9(09).
001810         10  AT-USER-ID           PIC 9(09).
001820         10  AT-BALANCE           PIC S9(09)V99.
001830         10  FILLER               PIC X(05).
001840
001850 01  REQUEST-FIELDS.
001860     05  RQ-TYPE                  PIC X(02).
001870     05  RQ-USER-ID                PIC 9(09).
001880     05  RQ-FULL-NAME              PIC X(40).
001890     05  RQ-EMAIL                  PIC X(40).
001900     05  RQ-PHONE                  PIC 9(12).
001910     05  RQ-PHONE-BREAKDOWN REDEFINES RQ-PHONE.
001920         10  RQ-PH-AREA           PIC 9(03).
001930         10  RQ-PH-EXCHANGE       PIC 9(03).
001940         10  RQ-PH-LINE           PIC 9(06).
001950     05  RQ-DOB                    PIC 9(08).
001960     05  RQ-DOB-BREAKDOWN REDEFINES RQ-DOB.
001970         10  RQ-DOB-YEAR          PIC 9(04).
001980         10  RQ-DOB-MONTH         PIC 9(02).
001990         10  RQ-DOB-DAY           PIC 9(02).
002000     05  RQ-PASSWORD               PIC X(20).
002010     05  RQ-NEW-PASSWORD           PIC X(20).
002020     05  RQ-FINGERPRINT            PIC X(30).
002030     05  FILLER                    PIC X(06).
002040
002050 01  I-DATE-LINE.
002060     05  FILLER                   PIC X(6)   VALUE "DATE: ".
002070     05  O-MONTH                  PIC 99.
002080     05  FILLER                   PIC X VALUE "/".
002090     05  O-DAY                    PIC 99.
002100     05  FILLER                   PIC X VALUE "/".
002110     05  O-YEAR                   PIC 9(4).
002120     05  FILLER                   PIC X(28)  VALUE SPACES.
002130     05  FILLER                   PIC X(29)  VALUE
002140         "FINWISE USER MAINTENANCE".
002150     05  FILLER                   PIC X(39)  VALUE SPACES.
002160     05  FILLER                   PIC X(6)   VALUE "PAGE: ".
002170     05  O-PCTR                   PIC Z9.
002180
002190 01  OK-COLUMN-HEADING-1.
002200     05  FILLER                   PIC X(22)  VALUE
002210         "ACCEPTED REQUEST LOG".
002220     05  FILLER                   PIC X(110) VALUE SPACES.
002230
002240 01  OK-COLUMN-HEADING-2.
002250     05  FILLER                   PIC X(4)   VALUE "TYPE".
002260     05  FILLER                   PIC X(4)   VALUE SPACES.
002270     05  FILLER                   PIC X(9)   VALUE "USER ID".
002280     05  FILLER                   PIC X(3)   VALUE SPACES.
002290     05  FILLER                   PIC X(40)  VALUE "ACTION".
002300     05  FILLER                   PIC X(72)  VALUE SPACES.
002310
002320 01  OK-DETAIL-LINE.
002330     05  O-OK-TYPE                PIC X(02).
002340     05  FILLER                   PIC X(6)   VALUE SPACES.
002350     05  O-OK-USER-ID             PIC 9(09).
002360     05  FILLER                   PIC X(3)   VALUE SPACES.
002370     05  O-OK-ACTION              PIC X(40).
002380     05  FILLER                   PIC X(72)  VALUE SPACES.
002390
002400 01  OK-SUMMARY-LINE.
002410     05  FILLER                   PIC X(20)  VALUE
002420         "REQUESTS ACCEPTED :".
002430     05  O-SUM-OK                 PIC ZZZ,ZZ9.
002440     05  FILLER                   PIC X(105) VALUE SPACES.
002450
002460 01  ERR-COLUMN-HEADING-1.
002470     05  FILLER                   PIC X(20)  VALUE
002480         "REJECTED REQUEST LOG".
002490     05  FILLER                   PIC X(112) VALUE SPACES.
002500
002510 01  ERR-COLUMN-HEADING-2.
002520     05  FILLER                   PIC X(4)   VALUE "TYPE".
002530     05  FILLER                   PIC X(4)   VALUE SPACES.
002540     05  FILLER                   PIC X(9)   VALUE "USER ID".
002550     05  FILLER                   PIC X(3)   VALUE SPACES.
002560     05  FILLER                   PIC X(17)  VALUE "ERROR DESCRIPTION".
002570     05  FILLER                   PIC X(95)  VALUE SPACES.
002580
002590 01  ERR-DETAIL-LINE.
002600     05  O-ERR-TYPE                PIC X(02).
002610     05  FILLER                    PIC X(6)   VALUE SPACES.
002620     05  O-ERR-USER-ID             PIC 9(09).
002630     05  FILLER                    PIC X(3)   VALUE SPACES.
002640     05  O-ERR-MSG                 PIC X(60).
002650     05  FILLER                    PIC X(52)  VALUE SPACES.
002660
002670 01  ERR-SUMMARY-LINE.
002680     05  FILLER                   PIC X(20)  VALUE
002690         "REQUESTS REJECTED :".
002700     05  O-SUM-ERR                PIC ZZZ,ZZ9.
002710     05  FILLER                   PIC X(105) VALUE SPACES.
002720
002730 01  BLANK-LINE.
002740     05  FILLER                   PIC X(132) VALUE SPACES.
002750
002760*    CONTINUE THE STEP STARTED ABOVE.
002770*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
002780*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
002790 PROCEDURE DIVISION.
002800
002810*    0000-CBLFW05 -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
002820*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
002830*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
002840*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
002850*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
002860*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
002870 0000-CBLFW05.
002880*    HAND OFF TO 1000-INIT TO DO ITS PART.
002890*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
002900*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
002910     PERFORM 1000-INIT.
002920*    HAND OFF TO 2000-MAINLINE TO DO ITS PART.
002930*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
002940*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
002950     PERFORM 2000-MAINLINE
002960         UNTIL MORE-REQ = "NO".
002970*    HAND OFF TO 4900-SUMMARY-TOTALS TO DO ITS PART.
002980*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
002990*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003000     PERFORM 4900-SUMMARY-TOTALS.
003010*    HAND OFF TO 5000-REWRITE-MASTERS TO DO ITS PART.
003020*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003030     PERFORM 5000-REWRITE-MASTERS.
003040*    HAND OFF TO 6000-CLOSING TO DO ITS PART.
003050*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003060*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003070     PERFORM 6000-CLOSING.
003080*    END OF JOB.
003090*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003100*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003110     STOP RUN.
003120
003130*    1000-INIT -- ONE STEP IN THE INIT HANDLING FOR THIS PROGRAM. IT
003140*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
003150*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
003160*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
003170*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
003180 1000-INIT.
003190*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
003200*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003210*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003220     MOVE FUNCTION CURRENT-DATE TO TODAY-NUMERIC.
003230*    CARRY TODAY-MONTH FORWARD INTO O-MONTH.
003240*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003250*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003260     MOVE TODAY-MONTH TO O-MONTH.
003270*    CARRY TODAY-DAY FORWARD INTO O-DAY.
003280*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003290     MOVE TODAY-DAY TO O-DAY.
003300*    CARRY TODAY-YEAR FORWARD INTO O-YEAR.
003310*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003320*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003330     MOVE TODAY-YEAR TO O-YEAR.
003340
003350*    BRING USER-MASTER ONLINE FOR THIS RUN.
003360*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003370*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003380     OPEN INPUT USER-MASTER.
003390*    HAND OFF TO 1110-LOAD-ONE-USER TO DO ITS PART.
003400*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003410*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003420     PERFORM 1110-LOAD-ONE-USER
003430         VARYING C-SUB FROM 1 BY 1
003440             UNTIL C-SUB > 2000
003450                 OR MORE-REQ = "EOF-USR".
003460*    SHUT USER-MASTER DOWN -- WE'RE DONE WITH IT.
003470*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003480*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003490     CLOSE USER-MASTER.
003500*    CARRY "YES" FORWARD INTO MORE-REQ.
003510*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003520     MOVE "YES" TO MORE-REQ.
003530
003540*    BRING ACCOUNT-MASTER ONLINE FOR THIS RUN.
003550*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003560*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003570     OPEN INPUT ACCOUNT-MASTER.
003580*    HAND OFF TO 1120-LOAD-ONE-ACCT TO DO ITS PART.
003590*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003600*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003610     PERFORM 1120-LOAD-ONE-ACCT
003620         VARYING C-SUB FROM 1 BY 1
003630             UNTIL C-SUB > 2000
003640                 OR MORE-REQ = "EOF-ACT".
003650*    SHUT ACCOUNT-MASTER DOWN -- WE'RE DONE WITH IT.
003660*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003670*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003680     CLOSE ACCOUNT-MASTER.
003690*    CARRY "YES" FORWARD INTO MORE-REQ.
003700*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003710*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003720     MOVE "YES" TO MORE-REQ.
003730
003740*    BRING USER-REQUESTS-IN ONLINE FOR THIS RUN.
003750*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003760     OPEN INPUT USER-REQUESTS-IN.
003770*    BRING USER-OUT ONLINE FOR THIS RUN.
003780*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003790*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003800     OPEN OUTPUT USER-OUT.
003810*    BRING ACCOUNT-OUT ONLINE FOR THIS RUN.
003820*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003830*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
003840     OPEN OUTPUT ACCOUNT-OUT.
003850*    BRING PRTOUT ONLINE FOR THIS RUN.
003860*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003870*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003880     OPEN OUTPUT PRTOUT.
003890*    BRING PRTOUTERR ONLINE FOR THIS RUN.
003900*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003910*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003920     OPEN OUTPUT PRTOUTERR.
003930*    HAND OFF TO 9900-HEADING TO DO ITS PART.
003940*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003950     PERFORM 9900-HEADING.
003960*    HAND OFF TO 9910-ERR-HEADING TO DO ITS PART.
003970*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003980*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003990     PERFORM 9910-ERR-HEADING.
004000*    HAND OFF TO 9000-READ-REQUEST TO DO ITS PART.
004010*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004030     PERFORM 9000-READ-REQUEST.
004040
004050*    1110-LOAD-ONE-USER -- USER STEP.  KEPT SHORT ON PURPOSE; IF THIS
004060*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
004070*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
004080*    MORE ONTO IT.
004090 1110-LOAD-ONE-USER.
004100*    PULL THE NEXT RECORD OFF USER-MASTER.
004110*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004120*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004130     READ USER-MASTER
004140         AT END
004150             MOVE "EOF-USR" TO MORE-REQ
004160             GO TO 1110-EXIT.
004170*    BUMP C-USER-COUNT UP BY 1.
004180*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004190*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004200     ADD 1 TO C-USER-COUNT.
004210*    CARRY FW-USER-ID FORWARD INTO UT-USER-ID(C-USER-COUNT).
004220*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004230     MOVE FW-USER-ID TO UT-USER-ID(C-USER-COUNT).
004240*    CARRY FW-USER-FULL-NAME FORWARD INTO UT-FULL-NAME(C-USER-COUNT).
004250*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004260*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004270     MOVE FW-USER-FULL-NAME TO UT-FULL-NAME(C-USER-COUNT).
004280*    CARRY FW-USER-EMAIL FORWARD INTO UT-EMAIL(C-USER-COUNT).
004290*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004300*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004310     MOVE FW-USER-EMAIL TO UT-EMAIL(C-USER-COUNT).
004320*    CARRY FW-USER-PHONE FORWARD INTO UT-PHONE(C-USER-COUNT).
004330*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004340*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004350     MOVE FW-USER-PHONE TO UT-PHONE(C-USER-COUNT).
004360*    CARRY FW-USER-DOB FORWARD INTO UT-DOB(C-USER-COUNT).
004370*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004380*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004390     MOVE FW-USER-DOB TO UT-DOB(C-USER-COUNT).
004400*    CARRY FW-USER-PASSWORD FORWARD INTO UT-PASSWORD(C-USER-COUNT).
004410*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004420     MOVE FW-USER-PASSWORD TO UT-PASSWORD(C-USER-COUNT).
004430*    CARRY FW-USER-FINGERPRINT FORWARD INTO UT-FINGERPRINT(C-USER-COUNT).
004440*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004450*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004460     MOVE FW-USER-FINGERPRINT TO UT-FINGERPRINT(C-USER-COUNT).
004470*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004480*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004490*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004500     IF FW-USER-ID > NEXT-USER-ID
004510         MOVE FW-USER-ID TO NEXT-USER-ID
004520     END-IF.
004530*    1110-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
004540*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
004550*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
004560*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
004570*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
004580*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
004590 1110-EXIT.
004600*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
004610*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004620*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004630     EXIT.
004640
004650*    1120-LOAD-ONE-ACCT -- ONE STEP IN THE LOAD HANDLING FOR THIS
004660*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
004670*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
004680*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
004690*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
004700 1120-LOAD-ONE-ACCT.
004710*    PULL THE NEXT RECORD OFF ACCOUNT-MASTER.
004720*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004730*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004740     READ ACCOUNT-MASTER
004750         AT END
004760             MOVE "EOF-ACT" TO MORE-REQ
004770             GO TO 1120-EXIT.
004780*    BUMP C-ACCT-COUNT UP BY 1.
004790*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004800     ADD 1 TO C-ACCT-COUNT.
004810*    CARRY FW-ACCT-ID FORWARD INTO AT-ACCT-ID(C-ACCT-COUNT).
004820*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004830*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004840     MOVE FW-ACCT-ID TO AT-ACCT-ID(C-ACCT-COUNT).
004850*    CARRY FW-ACCT-USER-ID FORWARD INTO AT-USER-ID(C-ACCT-COUNT).
004860*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004870*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004880     MOVE FW-ACCT-USER-ID TO AT-USER-ID(C-ACCT-COUNT).
004890*    CARRY FW-ACCT-BALANCE FORWARD INTO AT-BALANCE(C-ACCT-COUNT).
004900*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004910*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004920     MOVE FW-ACCT-BALANCE TO AT-BALANCE(C-ACCT-COUNT).
004930*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004940*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004950*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004960     IF FW-ACCT-ID > NEXT-ACCT-ID
004970         MOVE FW-ACCT-ID TO NEXT-ACCT-ID
004980     END-IF.
004990*    1120-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
005000*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
005010*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
005020 1120-EXIT.
005030*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
005040*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005050     EXIT.
005060
005070*    2000-MAINLINE -- CARRIES THE THIS WORK FOR THIS PASS. IT IS
005080*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
005090*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
005100*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
005110*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
005120*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
005130*    SINCE.
005140 2000-MAINLINE.
005150*    BREAK FW-REQUEST-LINE APART INTO ITS FIELDS.
005160*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005170*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005180     UNSTRING FW-REQUEST-LINE DELIMITED BY "|"
005190         INTO RQ-TYPE RQ-USER-ID RQ-FULL-NAME RQ-EMAIL RQ-PHONE
005200              RQ-DOB RQ-PASSWORD RQ-NEW-PASSWORD RQ-FINGERPRINT.
005210
005220*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
005230*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005240*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005250     EVALUATE RQ-TYPE
005260         WHEN "SU"
005270             PERFORM 2100-SIGNUP THRU 2100-EXIT
005280         WHEN "LI"
005290             PERFORM 2200-LOGIN THRU 2200-EXIT
005300         WHEN "CP"
005310             PERFORM 2300-CHANGE-PASSWORD THRU 2300-EXIT
005320         WHEN "UP"
005330             PERFORM 2400-UPDATE-PROFILE THRU 2400-EXIT
005340         WHEN "FA"
005350             PERFORM 2500-ASSIGN-FINGERPRINT THRU 2500-EXIT
005360         WHEN "FL"
005370             PERFORM 2600-FINGERPRINT-LOGIN THRU 2600-EXIT
005380         WHEN "FD"
005390             PERFORM 2700-DELETE-FINGERPRINT THRU 2700-EXIT
005400         WHEN OTHER
005410             PERFORM 2900-BAD-REQUEST
005420     END-EVALUATE.
005430
005440*    HAND OFF TO 9000-READ-REQUEST TO DO ITS PART.
005450*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005460*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005470     PERFORM 9000-READ-REQUEST.
005480
005490*    -- SIGNUP -- REJECT A DUPLICATE EMAIL, OTHERWISE WRITE A NEW   --
005500*    -- USER ROW AND A NEW ZERO-BALANCE ACCOUNT ROW                  --
005510*    2100-SIGNUP -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
005520*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
005530*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
005540*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
005550*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
005560 2100-SIGNUP.
005570*    CARRY "NO" FORWARD INTO DUP-EMAIL-SW.
005580*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005590*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005600     MOVE "NO" TO DUP-EMAIL-SW.
005610*    HAND OFF TO 2110-SEARCH-EMAIL TO DO ITS PART.
005620*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005630     PERFORM 2110-SEARCH-EMAIL
005640         VARYING C-SUB FROM 1 BY 1
005650             UNTIL C-SUB > C-USER-COUNT.
005660
005670*    CHECK THE CONDITION BELOW BEFORE GOING ON.
005680*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005690*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005700     IF DUP-EMAIL-SW = "YES"
005710         MOVE "SIGNUP REJECTED -- EMAIL ALREADY ON FILE"
005720             TO O-ERR-MSG
005730         PERFORM 2990-REJECT-REQUEST
005740         GO TO 2100-EXIT
005750     END-IF.
005760
005770*    BUMP NEXT-USER-ID UP BY 1.
005780*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005790*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005800     ADD 1 TO NEXT-USER-ID.
005810*    BUMP C-USER-COUNT UP BY 1.
005820*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005830*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005840     ADD 1 TO C-USER-COUNT.
005850*    CARRY NEXT-USER-ID FORWARD INTO UT-USER-ID(C-USER-COUNT).
005860*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005870*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005880     MOVE NEXT-USER-ID TO UT-USER-ID(C-USER-COUNT).
005890*    CARRY RQ-FULL-NAME FORWARD INTO UT-FULL-NAME(C-USER-COUNT).
005900*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005910     MOVE RQ-FULL-NAME TO UT-FULL-NAME(C-USER-COUNT).
005920*    CARRY RQ-EMAIL FORWARD INTO UT-EMAIL(C-USER-COUNT).
005930*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005950     MOVE RQ-EMAIL TO UT-EMAIL(C-USER-COUNT).
005960*    CARRY RQ-PHONE FORWARD INTO UT-PHONE(C-USER-COUNT).
005970*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005980*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005990     MOVE RQ-PHONE TO UT-PHONE(C-USER-COUNT).
006000*    CARRY RQ-DOB FORWARD INTO UT-DOB(C-USER-COUNT).
006010*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006020*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006030     MOVE RQ-DOB TO UT-DOB(C-USER-COUNT).
006040*    CARRY RQ-PASSWORD FORWARD INTO UT-PASSWORD(C-USER-COUNT).
006050*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006060*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006070     MOVE RQ-PASSWORD TO UT-PASSWORD(C-USER-COUNT).
006080*    CARRY SPACES FORWARD INTO UT-FINGERPRINT(C-USER-COUNT).
006090*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006100     MOVE SPACES TO UT-FINGERPRINT(C-USER-COUNT).
006110
006120*    BUMP NEXT-ACCT-ID UP BY 1.
006130*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006140*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006150     ADD 1 TO NEXT-ACCT-ID.
006160*    BUMP C-ACCT-COUNT UP BY 1.
006170*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006180*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006190     ADD 1 TO C-ACCT-COUNT.
006200*    CARRY NEXT-ACCT-ID FORWARD INTO AT-ACCT-ID(C-ACCT-COUNT).
006210*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006220*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006230     MOVE NEXT-ACCT-ID TO AT-ACCT-ID(C-ACCT-COUNT).
006240*    CARRY NEXT-USER-ID FORWARD INTO AT-USER-ID(C-ACCT-COUNT).
006250*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006260*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006270     MOVE NEXT-USER-ID TO AT-USER-ID(C-ACCT-COUNT).
006280*    CARRY ZERO FORWARD INTO AT-BALANCE(C-ACCT-COUNT).
006290*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006300     MOVE ZERO TO AT-BALANCE(C-ACCT-COUNT).
006310
006320*    CARRY NEXT-USER-ID FORWARD INTO O-OK-USER-ID.
006330*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006340*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006350     MOVE NEXT-USER-ID TO O-OK-USER-ID.
006360*    CONTINUE THE STEP STARTED ABOVE.
006370*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006380*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006390     MOVE "USER SIGNED UP, ACCOUNT OPENED AT ZERO BALANCE"
006400         TO O-OK-ACTION.
006410*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
006420*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006430*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006440     PERFORM 2995-LOG-ACCEPTED.
006450*    2100-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
006460*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
006470*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
006480 2100-EXIT.
006490*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
006500*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006510*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006520     EXIT.
006530
006540*    2110-SEARCH-EMAIL -- CARRIES THE SEARCH WORK FOR THIS PASS. IT IS
006550*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006560*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006570*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006580*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006590*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006600*    SINCE.
006610 2110-SEARCH-EMAIL.
006620*    -- SCANS THE WHOLE TABLE, NOT JUST UP TO THE FIRST MATCH, SO   --
006630*    -- A GAP LEFT BY AN EARLIER DELETE CANNOT HIDE A DUPLICATE      --
006640*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006650*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006660     IF UT-EMAIL(C-SUB) EQUAL RQ-EMAIL
006670         MOVE "YES" TO DUP-EMAIL-SW
006680     END-IF.
006690
006700*    -- LOGIN -- EMAIL MUST EXIST AND THE PASSWORD MUST MATCH        --
006710*    -- EXACTLY.  RESULT IS THE USER ID, LOGGED ON THE ACCEPT FILE   --
006720*    2200-LOGIN -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
006730*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
006740*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
006750*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
006760*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
006770 2200-LOGIN.
006780*    CARRY "NO" FORWARD INTO FOUND-USER-SW.
006790*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006800*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006810     MOVE "NO" TO FOUND-USER-SW.
006820*    CARRY ZERO FORWARD INTO C-FOUND-USER.
006830*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006840*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006850     MOVE ZERO TO C-FOUND-USER.
006860*    HAND OFF TO 2210-SEARCH-BY-EMAIL TO DO ITS PART.
006870*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006880*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006890     PERFORM 2210-SEARCH-BY-EMAIL
006900         VARYING C-SUB FROM 1 BY 1
006910             UNTIL C-SUB > C-USER-COUNT
006920                 OR FOUND-USER-SW = "YES".
006930
006940*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006950*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006960*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006970     IF FOUND-USER-SW = "NO"
006980         MOVE "LOGIN REJECTED -- EMAIL NOT ON FILE" TO O-ERR-MSG
006990         PERFORM 2990-REJECT-REQUEST
007000         GO TO 2200-EXIT
007010     END-IF.
007020
007030*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007040*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007050     IF UT-PASSWORD(C-FOUND-USER) NOT EQUAL RQ-PASSWORD
007060         MOVE "LOGIN REJECTED -- PASSWORD MISMATCH" TO O-ERR-MSG
007070         PERFORM 2990-REJECT-REQUEST
007080         GO TO 2200-EXIT
007090     END-IF.
007100
007110*    CARRY UT-USER-ID(C-FOUND-USER) FORWARD INTO O-OK-USER-ID.
007120*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007130*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007140     MOVE UT-USER-ID(C-FOUND-USER) TO O-OK-USER-ID.
007150*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
007160*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007170*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007180     MOVE "LOGIN ACCEPTED" TO O-OK-ACTION.
007190*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
007200*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007210*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007220     PERFORM 2995-LOG-ACCEPTED.
007230*    2200-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
007240*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
007250*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
007260 2200-EXIT.
007270*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
007280*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007290*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007300     EXIT.
007310
007320*    2210-SEARCH-BY-EMAIL -- CARRIES THE SEARCH WORK FOR THIS PASS. IT IS
007330*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
007340*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
007350*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
007360*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
007370*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
007380*    SINCE.
007390 2210-SEARCH-BY-EMAIL.
007400*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007410*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007420     IF UT-EMAIL(C-SUB) EQUAL RQ-EMAIL
007430         MOVE "YES" TO FOUND-USER-SW
007440         MOVE C-SUB TO C-FOUND-USER
007450     END-IF.
007460
007470*    -- CHANGE PASSWORD -- OLD PASSWORD MUST MATCH THE CURRENT ONE  --
007480*    2300-CHANGE-PASSWORD -- ONE STEP IN THE THIS HANDLING FOR THIS
007490*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
007500*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
007510*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
007520*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007530 2300-CHANGE-PASSWORD.
007540*    HAND OFF TO 2320-SEARCH-BY-USER-ID TO DO ITS PART.
007550*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007560*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007570     PERFORM 2320-SEARCH-BY-USER-ID.
007580*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007590*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007600*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007610     IF FOUND-USER-SW = "NO"
007620         MOVE "CHANGE PASSWORD REJECTED -- USER NOT ON FILE"
007630             TO O-ERR-MSG
007640         PERFORM 2990-REJECT-REQUEST
007650         GO TO 2300-EXIT
007660     END-IF.
007670
007680*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007690*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007700*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007710     IF UT-PASSWORD(C-FOUND-USER) NOT EQUAL RQ-PASSWORD
007720         MOVE "CHANGE PASSWORD REJECTED -- OLD PASSWORD MISMATCH"
007730             TO O-ERR-MSG
007740         PERFORM 2990-REJECT-REQUEST
007750         GO TO 2300-EXIT
007760     END-IF.
007770
007780*    CARRY RQ-NEW-PASSWORD FORWARD INTO UT-PASSWORD(C-FOUND-USER).
007790*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007800*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007810     MOVE RQ-NEW-PASSWORD TO UT-PASSWORD(C-FOUND-USER).
007820*    CARRY RQ-USER-ID FORWARD INTO O-OK-USER-ID.
007830*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007840     MOVE RQ-USER-ID TO O-OK-USER-ID.
007850*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
007860*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007870*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007880     MOVE "PASSWORD CHANGED" TO O-OK-ACTION.
007890*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
007900*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007910*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007920     PERFORM 2995-LOG-ACCEPTED.
007930*    2300-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
007940*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
007950*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
007960 2300-EXIT.
007970*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
007980*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007990*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008000     EXIT.
008010
008020*    2320-SEARCH-BY-USER-ID -- CARRIES THE USER WORK FOR THIS PASS. IT IS
008030*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
008040*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
008050*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
008060*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
008070*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
008080*    SINCE.
008090 2320-SEARCH-BY-USER-ID.
008100*    CARRY "NO" FORWARD INTO FOUND-USER-SW.
008110*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008120*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008130     MOVE "NO" TO FOUND-USER-SW.
008140*    CARRY ZERO FORWARD INTO C-FOUND-USER.
008150*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008160     MOVE ZERO TO C-FOUND-USER.
008170*    HAND OFF TO 2325-SEARCH-ONE-USER-ID TO DO ITS PART.
008180*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008190*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008200     PERFORM 2325-SEARCH-ONE-USER-ID
008210         VARYING C-SUB FROM 1 BY 1
008220             UNTIL C-SUB > C-USER-COUNT
008230                 OR FOUND-USER-SW = "YES".
008240
008250*    2325-SEARCH-ONE-USER-ID -- ONE STEP IN THE USER HANDLING FOR THIS
008260*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
008270*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
008280*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
008290*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
008300 2325-SEARCH-ONE-USER-ID.
008310*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008320*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008330*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008340     IF UT-USER-ID(C-SUB) EQUAL RQ-USER-ID
008350         MOVE "YES" TO FOUND-USER-SW
008360         MOVE C-SUB TO C-FOUND-USER
008370     END-IF.
008380
008390*    -- UPDATE PROFILE -- NAME, EMAIL AND PHONE ARE REPLACED         --
008400*    -- WHOLESALE, THE SAME AS THE WEB FORM ALWAYS SUBMITS ALL       --
008410*    -- THREE FIELDS TOGETHER                                        --
008420*    2400-UPDATE-PROFILE -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
008430*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
008440*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
008450*    MORE ONTO IT.
008460 2400-UPDATE-PROFILE.
008470*    HAND OFF TO 2320-SEARCH-BY-USER-ID TO DO ITS PART.
008480*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008490*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008500     PERFORM 2320-SEARCH-BY-USER-ID.
008510*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008520*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008530*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008540     IF FOUND-USER-SW = "NO"
008550         MOVE "UPDATE PROFILE REJECTED -- USER NOT ON FILE"
008560             TO O-ERR-MSG
008570         PERFORM 2990-REJECT-REQUEST
008580         GO TO 2400-EXIT
008590     END-IF.
008600
008610*    CARRY RQ-FULL-NAME FORWARD INTO UT-FULL-NAME(C-FOUND-USER).
008620*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008630     MOVE RQ-FULL-NAME TO UT-FULL-NAME(C-FOUND-USER).
008640*    CARRY RQ-EMAIL FORWARD INTO UT-EMAIL(C-FOUND-USER).
008650*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
008660*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008670     MOVE RQ-EMAIL TO UT-EMAIL(C-FOUND-USER).
008680*    CARRY RQ-PHONE FORWARD INTO UT-PHONE(C-FOUND-USER).
008690*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008700*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008710     MOVE RQ-PHONE TO UT-PHONE(C-FOUND-USER).
008720
008730*    CARRY RQ-USER-ID FORWARD INTO O-OK-USER-ID.
008740*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008750*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008760     MOVE RQ-USER-ID TO O-OK-USER-ID.
008770*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
008780*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008790*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008800     MOVE "PROFILE UPDATED" TO O-OK-ACTION.
008810*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
008820*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008830     PERFORM 2995-LOG-ACCEPTED.
008840*    2400-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
008850*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
008860*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
008870*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
008880*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
008890*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
008900 2400-EXIT.
008910*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008920*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008930*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008940     EXIT.
008950
008960*    -- FINGERPRINT ASSIGN -- REJECT IF THE USER ALREADY HAS A      --
008970*    -- FINGERPRINT, OR IF THE KEY IS ALREADY SOMEONE ELSE'S         --
008980*    2500-ASSIGN-FINGERPRINT -- ONE STEP IN THE PRINT HANDLING FOR THIS
008990*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
009000*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
009010*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
009020*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009030 2500-ASSIGN-FINGERPRINT.
009040*    HAND OFF TO 2320-SEARCH-BY-USER-ID TO DO ITS PART.
009050*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009060*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009070     PERFORM 2320-SEARCH-BY-USER-ID.
009080*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009090*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009100*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009110     IF FOUND-USER-SW = "NO"
009120         MOVE "FINGERPRINT ASSIGN REJECTED -- USER NOT ON FILE"
009130             TO O-ERR-MSG
009140         PERFORM 2990-REJECT-REQUEST
009150         GO TO 2500-EXIT
009160     END-IF.
009170
009180*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009190*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009200*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009210     IF UT-FINGERPRINT(C-FOUND-USER) NOT EQUAL SPACES
009220         MOVE "FINGERPRINT ASSIGN REJECTED -- ALREADY ASSIGNED"
009230             TO O-ERR-MSG
009240         PERFORM 2990-REJECT-REQUEST
009250         GO TO 2500-EXIT
009260     END-IF.
009270
009280*    CARRY "NO" FORWARD INTO DUP-FINGER-SW.
009290*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009300     MOVE "NO" TO DUP-FINGER-SW.
009310*    HAND OFF TO 2510-SEARCH-FINGERPRINT TO DO ITS PART.
009320*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009330*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009340     PERFORM 2510-SEARCH-FINGERPRINT
009350         VARYING C-SUB FROM 1 BY 1
009360             UNTIL C-SUB > C-USER-COUNT.
009370
009380*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009390*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009400*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009410     IF DUP-FINGER-SW = "YES"
009420         MOVE "FINGERPRINT ASSIGN REJECTED -- KEY ALREADY IN USE"
009430             TO O-ERR-MSG
009440         PERFORM 2990-REJECT-REQUEST
009450         GO TO 2500-EXIT
009460     END-IF.
009470
009480*    CARRY RQ-FINGERPRINT FORWARD INTO UT-FINGERPRINT(C-FOUND-USER).
009490*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009500*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009510     MOVE RQ-FINGERPRINT TO UT-FINGERPRINT(C-FOUND-USER).
009520*    CARRY RQ-USER-ID FORWARD INTO O-OK-USER-ID.
009530*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009540*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009550     MOVE RQ-USER-ID TO O-OK-USER-ID.
009560*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
009570*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009580     MOVE "FINGERPRINT ASSIGNED" TO O-OK-ACTION.
009590*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
009600*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009610*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009620     PERFORM 2995-LOG-ACCEPTED.
009630*    2500-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
009640*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
009650*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
009660 2500-EXIT.
009670*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
009680*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009690*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009700     EXIT.
009710
009720*    2510-SEARCH-FINGERPRINT -- CARRIES THE PRINT WORK FOR THIS PASS. IT
009730*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
009740*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
009750*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
009760*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
009770*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
009780*    SINCE.
009790 2510-SEARCH-FINGERPRINT.
009800*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009820*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009830     IF UT-FINGERPRINT(C-SUB) EQUAL RQ-FINGERPRINT
009840         AND UT-USER-ID(C-SUB) NOT EQUAL RQ-USER-ID
009850         MOVE "YES" TO DUP-FINGER-SW
009860     END-IF.
009870
009880*    -- FINGERPRINT LOGIN -- KEY MUST MAP TO A USER.  RESULT IS     --
009890*    -- THAT USER'S ID, LOGGED ON THE ACCEPT FILE                   --
009900*    2600-FINGERPRINT-LOGIN -- ONE STEP IN THE PRINT HANDLING FOR THIS
009910*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
009920*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
009930*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
009940*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009950 2600-FINGERPRINT-LOGIN.
009960*    CARRY "NO" FORWARD INTO FOUND-USER-SW.
009970*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009980*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009990     MOVE "NO" TO FOUND-USER-SW.
010000*    CARRY ZERO FORWARD INTO C-FOUND-USER.
010010*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010020     MOVE ZERO TO C-FOUND-USER.
010030*    HAND OFF TO 2610-SEARCH-BY-FINGERPRINT TO DO ITS PART.
010040*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010050*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010060     PERFORM 2610-SEARCH-BY-FINGERPRINT
010070         VARYING C-SUB FROM 1 BY 1
010080             UNTIL C-SUB > C-USER-COUNT
010090                 OR FOUND-USER-SW = "YES".
010100
010110*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010120*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010130*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010140     IF FOUND-USER-SW = "NO"
010150         MOVE "FINGERPRINT LOGIN REJECTED -- KEY NOT RECOGNIZED"
010160             TO O-ERR-MSG
010170         PERFORM 2990-REJECT-REQUEST
010180         GO TO 2600-EXIT
010190     END-IF.
010200
010210*    CARRY UT-USER-ID(C-FOUND-USER) FORWARD INTO O-OK-USER-ID.
010220*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010230*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010240     MOVE UT-USER-ID(C-FOUND-USER) TO O-OK-USER-ID.
010250*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
010260*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010270*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010280     MOVE "FINGERPRINT LOGIN ACCEPTED" TO O-OK-ACTION.
010290*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
010300*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010310     PERFORM 2995-LOG-ACCEPTED.
010320*    2600-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
010330*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
010340*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
010350 2600-EXIT.
010360*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
010370*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010380*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010390     EXIT.
010400
010410*    2610-SEARCH-BY-FINGERPRINT -- CARRIES THE PRINT WORK FOR THIS PASS.
010420*    IT IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS
010430*    CONTROL THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND
010440*    SWITCHES IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY
010450*    OPEN. FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE
010460*    ORIGINAL FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO
010470*    TOUCHED IT SINCE.
010480 2610-SEARCH-BY-FINGERPRINT.
010490*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010500*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010510*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010520     IF UT-FINGERPRINT(C-SUB) EQUAL RQ-FINGERPRINT
010530         AND UT-FINGERPRINT(C-SUB) NOT EQUAL SPACES
010540         MOVE "YES" TO FOUND-USER-SW
010550         MOVE C-SUB TO C-FOUND-USER
010560     END-IF.
010570
010580*    -- FINGERPRINT DELETE -- REJECT IF THE USER HAS NO FINGERPRINT --
010590*    -- ASSIGNED, OTHERWISE CLEAR THE KEY                            --
010600*    2700-DELETE-FINGERPRINT -- ONE STEP IN THE PRINT HANDLING FOR THIS
010610*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
010620*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
010630*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
010640*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
010650 2700-DELETE-FINGERPRINT.
010660*    HAND OFF TO 2320-SEARCH-BY-USER-ID TO DO ITS PART.
010670*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010680*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010690     PERFORM 2320-SEARCH-BY-USER-ID.
010700*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010710*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010720*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010730     IF FOUND-USER-SW = "NO"
010740         MOVE "FINGERPRINT DELETE REJECTED -- USER NOT ON FILE"
010750             TO O-ERR-MSG
010760         PERFORM 2990-REJECT-REQUEST
010770         GO TO 2700-EXIT
010780     END-IF.
010790
010800*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010810*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010820     IF UT-FINGERPRINT(C-FOUND-USER) EQUAL SPACES
010830         MOVE "FINGERPRINT DELETE REJECTED -- NONE ASSIGNED"
010840             TO O-ERR-MSG
010850         PERFORM 2990-REJECT-REQUEST
010860         GO TO 2700-EXIT
010870     END-IF.
010880
010890*    CARRY SPACES FORWARD INTO UT-FINGERPRINT(C-FOUND-USER).
010900*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010910*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010920     MOVE SPACES TO UT-FINGERPRINT(C-FOUND-USER).
010930*    CARRY RQ-USER-ID FORWARD INTO O-OK-USER-ID.
010940*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010950*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010960     MOVE RQ-USER-ID TO O-OK-USER-ID.
010970*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
010980*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010990*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011000     MOVE "FINGERPRINT REMOVED" TO O-OK-ACTION.
011010*    HAND OFF TO 2995-LOG-ACCEPTED TO DO ITS PART.
011020*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011030*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011040     PERFORM 2995-LOG-ACCEPTED.
011050*    2700-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
011060*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
011070*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
011080 2700-EXIT.
011090*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
011100*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011110     EXIT.
011120
011130*    2900-BAD-REQUEST -- CARRIES THE THIS WORK FOR THIS PASS. IT IS
011140*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011150*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011160*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011170*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011180*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011190*    SINCE.
011200 2900-BAD-REQUEST.
011210*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
011220*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011230*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011240     MOVE "UNRECOGNIZED REQUEST TYPE CODE" TO O-ERR-MSG.
011250*    HAND OFF TO 2990-REJECT-REQUEST TO DO ITS PART.
011260*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011270*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011280     PERFORM 2990-REJECT-REQUEST.
011290
011300*    2990-REJECT-REQUEST -- ONE STEP IN THE THIS HANDLING FOR THIS
011310*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
011320*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
011330*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
011340*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
011350 2990-REJECT-REQUEST.
011360*    BUMP C-ERR-CTR UP BY 1.
011370*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011380*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011390     ADD 1 TO C-ERR-CTR.
011400*    CARRY RQ-TYPE FORWARD INTO O-ERR-TYPE.
011410*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011420*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011430     MOVE RQ-TYPE TO O-ERR-TYPE.
011440*    CARRY RQ-USER-ID FORWARD INTO O-ERR-USER-ID.
011450*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011460     MOVE RQ-USER-ID TO O-ERR-USER-ID.
011470*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
011480*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011490*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011500     WRITE PRTLINE-ERR
011510         FROM ERR-DETAIL-LINE
011520             AFTER ADVANCING 1 LINE
011530                 AT EOP
011540                     PERFORM 9910-ERR-HEADING.
011550
011560*    2995-LOG-ACCEPTED -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
011570*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
011580*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
011590*    MORE ONTO IT.
011600 2995-LOG-ACCEPTED.
011610*    BUMP C-OK-CTR UP BY 1.
011620*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
011630*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011640     ADD 1 TO C-OK-CTR.
011650*    CARRY RQ-TYPE FORWARD INTO O-OK-TYPE.
011660*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011670*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011680     MOVE RQ-TYPE TO O-OK-TYPE.
011690*    SPOOL PRTLINE OUT TO ITS FILE.
011700*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
011710*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011720     WRITE PRTLINE
011730         FROM OK-DETAIL-LINE
011740             AFTER ADVANCING 1 LINE
011750                 AT EOP
011760                     PERFORM 9900-HEADING.
011770
011780*    4900-SUMMARY-TOTALS -- CARRIES THE TOTAL WORK FOR THIS PASS. IT IS
011790*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011800*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011810*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011820*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011830*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011840*    SINCE.
011850 4900-SUMMARY-TOTALS.
011860*    CARRY C-OK-CTR FORWARD INTO O-SUM-OK.
011870*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011880     MOVE C-OK-CTR TO O-SUM-OK.
011890*    CARRY C-ERR-CTR FORWARD INTO O-SUM-ERR.
011900*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
011910*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011920     MOVE C-ERR-CTR TO O-SUM-ERR.
011930
011940*    SPOOL PRTLINE OUT TO ITS FILE.
011950*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011960*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011970     WRITE PRTLINE
011980         FROM BLANK-LINE
011990             AFTER ADVANCING 2 LINES.
012000*    SPOOL PRTLINE OUT TO ITS FILE.
012010*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012030     WRITE PRTLINE
012040         FROM OK-SUMMARY-LINE
012050             AFTER ADVANCING 1 LINE.
012060*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
012070*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012080*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012090     WRITE PRTLINE-ERR
012100         FROM BLANK-LINE
012110             AFTER ADVANCING 2 LINES.
012120*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
012130*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012140     WRITE PRTLINE-ERR
012150         FROM ERR-SUMMARY-LINE
012160             AFTER ADVANCING 1 LINE.
012170
012180*    5000-REWRITE-MASTERS -- ONE STEP IN THE WRITE HANDLING FOR THIS
012190*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
012200*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
012210*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
012220*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
012230 5000-REWRITE-MASTERS.
012240*    HAND OFF TO 5010-REWRITE-ONE-USER TO DO ITS PART.
012250*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012260*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012270     PERFORM 5010-REWRITE-ONE-USER
012280         VARYING C-SUB FROM 1 BY 1
012290             UNTIL C-SUB > C-USER-COUNT.
012300
012310*    HAND OFF TO 5020-REWRITE-ONE-ACCT TO DO ITS PART.
012320*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012330*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
012340     PERFORM 5020-REWRITE-ONE-ACCT
012350         VARYING C-SUB FROM 1 BY 1
012360             UNTIL C-SUB > C-ACCT-COUNT.
012370
012380*    5010-REWRITE-ONE-USER -- USER STEP.  KEPT SHORT ON PURPOSE; IF THIS
012390*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
012400*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
012410*    MORE ONTO IT.
012420 5010-REWRITE-ONE-USER.
012430*    CARRY UT-USER-ID(C-SUB) FORWARD INTO FW-USER-ID.
012440*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012450*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012460     MOVE UT-USER-ID(C-SUB) TO FW-USER-ID.
012470*    CARRY UT-FULL-NAME(C-SUB) FORWARD INTO FW-USER-FULL-NAME.
012480*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
012490*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012500     MOVE UT-FULL-NAME(C-SUB) TO FW-USER-FULL-NAME.
012510*    CARRY UT-EMAIL(C-SUB) FORWARD INTO FW-USER-EMAIL.
012520*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012530     MOVE UT-EMAIL(C-SUB) TO FW-USER-EMAIL.
012540*    CARRY UT-PHONE(C-SUB) FORWARD INTO FW-USER-PHONE.
012550*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012560*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012570     MOVE UT-PHONE(C-SUB) TO FW-USER-PHONE.
012580*    CARRY UT-DOB(C-SUB) FORWARD INTO FW-USER-DOB.
012590*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012600*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012610     MOVE UT-DOB(C-SUB) TO FW-USER-DOB.
012620*    CARRY UT-PASSWORD(C-SUB) FORWARD INTO FW-USER-PASSWORD.
012630*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012640*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012650     MOVE UT-PASSWORD(C-SUB) TO FW-USER-PASSWORD.
012660*    CARRY UT-FINGERPRINT(C-SUB) FORWARD INTO FW-USER-FINGERPRINT.
012670*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012680*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012690     MOVE UT-FINGERPRINT(C-SUB) TO FW-USER-FINGERPRINT.
012700*    CARRY SPACES FORWARD INTO FILLER.
012710*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012720     MOVE SPACES TO FILLER OF FW-USER-REC.
012730*    CARRY FW-USER-REC FORWARD INTO FW-USER-OUT-REC.
012740*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012750*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012760     MOVE FW-USER-REC TO FW-USER-OUT-REC.
012770*    SPOOL FW-USER-OUT-REC OUT TO ITS FILE.
012780*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012790*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012800     WRITE FW-USER-OUT-REC.
012810
012820*    5020-REWRITE-ONE-ACCT -- CARRIES THE WRITE WORK FOR THIS PASS. IT IS
012830*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
012840*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
012850*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
012860*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
012870*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
012880*    SINCE.
012890 5020-REWRITE-ONE-ACCT.
012900*    CARRY AT-ACCT-ID(C-SUB) FORWARD INTO FW-ACCT-ID.
012910*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012920*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012930     MOVE AT-ACCT-ID(C-SUB) TO FW-ACCT-ID.
012940*    CARRY AT-USER-ID(C-SUB) FORWARD INTO FW-ACCT-USER-ID.
012950*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012960*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
012970     MOVE AT-USER-ID(C-SUB) TO FW-ACCT-USER-ID.
012980*    CARRY AT-BALANCE(C-SUB) FORWARD INTO FW-ACCT-BALANCE.
012990*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013000     MOVE AT-BALANCE(C-SUB) TO FW-ACCT-BALANCE.
013010*    CARRY SPACES FORWARD INTO FILLER.
013020*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013030*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013040     MOVE SPACES TO FILLER OF FW-ACCOUNT-REC.
013050*    CARRY FW-ACCOUNT-REC FORWARD INTO FW-ACCOUNT-OUT-REC.
013060*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013070*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013080     MOVE FW-ACCOUNT-REC TO FW-ACCOUNT-OUT-REC.
013090*    SPOOL FW-ACCOUNT-OUT-REC OUT TO ITS FILE.
013100*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
013110*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
013120     WRITE FW-ACCOUNT-OUT-REC.
013130
013140*    6000-CLOSING -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
013150*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
013160*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
013170*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
013180*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
013190 6000-CLOSING.
013200*    SHUT USER-REQUESTS-IN DOWN -- WE'RE DONE WITH IT.
013210*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013220*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013230     CLOSE USER-REQUESTS-IN.
013240*    SHUT USER-OUT DOWN -- WE'RE DONE WITH IT.
013250*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
013260     CLOSE USER-OUT.
013270*    SHUT ACCOUNT-OUT DOWN -- WE'RE DONE WITH IT.
013280*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013290*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013300     CLOSE ACCOUNT-OUT.
013310*    SHUT PRTOUT DOWN -- WE'RE DONE WITH IT.
013320*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013330*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013340     CLOSE PRTOUT.
013350*    SHUT PRTOUTERR DOWN -- WE'RE DONE WITH IT.
013360*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013370*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013380     CLOSE PRTOUTERR.
013390
013400*    9000-READ-REQUEST -- READ STEP.  KEPT SHORT ON PURPOSE; IF THIS
013410*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
013420*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
013430*    MORE ONTO IT.
013440 9000-READ-REQUEST.
013450*    PULL THE NEXT RECORD OFF USER-REQUESTS-IN.
013460*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013470*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
013480     READ USER-REQUESTS-IN
013490         AT END
013500             MOVE "NO" TO MORE-REQ.
013510
013520*    9900-HEADING -- CARRIES THE HEADING WORK FOR THIS PASS. IT IS
013530*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
013540*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
013550*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
013560*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
013570*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
013580*    SINCE.
013590 9900-HEADING.
013600*    BUMP C-PCTR UP BY 1.
013610*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013620     ADD 1 TO C-PCTR.
013630*    CARRY C-PCTR FORWARD INTO O-PCTR.
013640*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013650*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013660     MOVE C-PCTR TO O-PCTR.
013670*    SPOOL PRTLINE OUT TO ITS FILE.
013680*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013690*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013700     WRITE PRTLINE
013710         FROM I-DATE-LINE
013720             AFTER ADVANCING PAGE.
013730*    SPOOL PRTLINE OUT TO ITS FILE.
013740*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013750*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013760     WRITE PRTLINE
013770         FROM OK-COLUMN-HEADING-1
013780             AFTER ADVANCING 2 LINES.
013790*    SPOOL PRTLINE OUT TO ITS FILE.
013800*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013810*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013820     WRITE PRTLINE
013830         FROM OK-COLUMN-HEADING-2
013840             AFTER ADVANCING 1 LINE.
013850*    SPOOL PRTLINE OUT TO ITS FILE.
013860*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013870     WRITE PRTLINE
013880         FROM BLANK-LINE
013890             AFTER ADVANCING 1 LINE.
013900
013910*    9910-ERR-HEADING -- ONE STEP IN THE HEADING HANDLING FOR THIS
013920*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
013930*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
013940*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
013950*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
013960 9910-ERR-HEADING.
013970*    BUMP C-ERR-PCTR UP BY 1.
013980*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013990*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
014000     ADD 1 TO C-ERR-PCTR.
014010*    CARRY C-ERR-PCTR FORWARD INTO O-PCTR.
014020*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014030*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014040     MOVE C-ERR-PCTR TO O-PCTR.
014050*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
014060*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
014070*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014080     WRITE PRTLINE-ERR
014090         FROM I-DATE-LINE
014100             AFTER ADVANCING PAGE.
014110*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
014120*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014130*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
014140     WRITE PRTLINE-ERR
014150         FROM ERR-COLUMN-HEADING-1
014160             AFTER ADVANCING 2 LINES.
014170*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
014180*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014190     WRITE PRTLINE-ERR
014200         FROM ERR-COLUMN-HEADING-2
014210             AFTER ADVANCING 1 LINE.
014220*    SPOOL PRTLINE-ERR OUT TO ITS FILE.
014230*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
014240*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014250     WRITE PRTLINE-ERR
014260         FROM BLANK-LINE
014270             AFTER ADVANCING 1 LINE.
