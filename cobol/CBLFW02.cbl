000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CBLFW02.
000030 AUTHOR.                 R D HUTCHINSON.
000040 INSTALLATION.           CONSUMER FINANCIAL DATA CENTER.
000050 DATE-WRITTEN.           06/02/88.
000060 DATE-COMPILED.          06/02/88.
000070 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  CBLFW02  --  FINWISE TRANSACTION POSTING ENGINE            *
000110*  READS THE DAY'S TRANSACTION FILE (ONE HEADER LINE PLUS ITS *
000120*  ITEM LINES), POSTS EACH ONE AGAINST THE OWNER'S ACCOUNT     *
000130*  BALANCE AND, WHEN AN ACTIVE CATEGORY GOAL COVERS THE SAME   *
000140*  MONTH, AGAINST THAT GOAL'S SAVED AMOUNT.  AT CLOSE, PRINTS  *
000150*  A PER-USER SPENDING/INCOME/BALANCE SUMMARY.                 *
000160***************************************************************
000170*
000180*  CHANGE LOG
000190*  ----------
000200*  06/02/88  RDH  0002  ORIGINAL CODING - BALANCE POSTING AND
000210*                       ITEM-LINE WRITE ONLY, NO GOAL TIE-IN.
000220*  10/14/88  RDH  0016  CATEGORY RESOLUTION ADDED -- UNKNOWN
000230*                       CATEGORY NAMES DEFAULT TO OTHER.
000240*  03/09/89  LKM  0025  GOAL-CATEGORY MATCH AND SAVING-RECORD
000250*                       WRITE ADDED PER FINANCE DEPT REQUEST.
000260*  08/30/89  LKM  0034  MONTHLY SPENDING/INCOME SUMMARY PASS
000270*                       ADDED TO END OF RUN.
000280*  02/11/90  PJT  0041  LAST-WEEK INCOME AND TOP-CATEGORY
000290*                       FIGURES ADDED TO SUMMARY REPORT.
000300*  07/19/91  PJT  0053  TRANSACTION-ID NOW GENERATED WHEN THE
000310*                       INCOMING ID FIELD IS BLANK.
000320*  01/25/92  RDH  0060  ITEM-LINE UNSTRING REWORKED TO PULL THE
000330*                       PRODUCT NAME OUT AHEAD OF QUANTITY AND
000340*                       UNIT PRICE -- MERCHANT DESK CHANGED THE
000350*                       FIELD ORDER ON THE FEED.
000360*  11/02/92  PJT  0068  GRAND TOTALS OF SPENDING AND INCOME
000370*                       ADDED TO FOOT OF SUMMARY REPORT.
000380*  06/14/94  RDH  0079  ACCOUNT REWRITE MOVED AHEAD OF ITEM
000390*                       WRITES -- AUDIT WANTED BALANCE POSTED
000400*                       BEFORE THE LINE DETAIL HIT THE TAPE.
000410*  09/30/96  LKM  0088  TIME-GROUP TABLE REWORKED TO FULL MONTH
000420*                       NAMES FOR THE NEW QUARTERLY REPORT.
000430*  04/02/98  PJT  Y2K1  DATE FIELDS CONFIRMED FOUR-DIGIT YEAR
000440*                       THROUGHOUT -- NO CENTURY WINDOW NEEDED.
000450*  09/14/99  PJT  Y2K2  FINAL Y2K SIGN-OFF -- NO CHANGES
000460*                       REQUIRED, LOGGED FOR THE AUDIT FILE.
000470*  03/21/02  RDH  0095  GOAL-CATEGORY SEARCH RANGE NOW INVOKED
000480*                       PERFORM ... THRU ...-EXIT, MATCHING THE
000490*                       REST OF THE SHOP'S RANGE-CALL STANDARD
000500*                       PER DP STANDARDS MEMO 02-14.
000510*  08/11/03  RDH  0112  PRODUCT MASTER LOOKUP/CREATE ADDED TO THE
000520*                       ITEM-LINE PARAGRAPH -- A PRODUCT NAMED ON
000530*                       AN ITEM LINE THAT ISN'T ON THE MASTER YET
000540*                       IS NOW APPENDED WITH UNIT DEFAULTED TO
000550*                       PCS, AS CBLFW01 ALWAYS INTENDED. WHOLE
000560*                       TABLE RESPOOLED TO PRODUCT-OUT AT CLOSE.
000570*
000580***************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT USER-MASTER
000680         ASSIGN TO USRMST
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT ACCOUNT-MASTER
000720         ASSIGN TO ACCMST
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740
000750     SELECT CATEGORY-MASTER
000760         ASSIGN TO CATMST
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT GOAL-MASTER
000800         ASSIGN TO GOLMST
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT GOALCAT-MASTER
000840         ASSIGN TO GCMST
000850         ORGANIZATION IS LINE SEQUENTIAL.
000860
000870     SELECT PRODUCT-MASTER
000880         ASSIGN TO PRDMST
000890         ORGANIZATION IS LINE SEQUENTIAL.
000900
000910     SELECT PRODUCT-OUT
000920         ASSIGN TO PRDOUT
000930         ORGANIZATION IS LINE SEQUENTIAL.
000940
000950     SELECT TRANSACTIONS-IN
000960         ASSIGN TO TRNIN
000970         ORGANIZATION IS LINE SEQUENTIAL.
000980
000990     SELECT TRANSACTIONS-OUT
001000         ASSIGN TO TRNOUT
001010         ORGANIZATION IS LINE SEQUENTIAL.
001020
001030     SELECT TRAN-ITEMS-OUT
001040         ASSIGN TO TRNITM
001050         ORGANIZATION IS LINE SEQUENTIAL.
001060
001070     SELECT SAVING-RECORDS-OUT
001080         ASSIGN TO SAVREC
001090         ORGANIZATION IS LINE SEQUENTIAL.
001100
001110     SELECT ACCOUNT-OUT
001120         ASSIGN TO ACCOUT
001130         ORGANIZATION IS LINE SEQUENTIAL.
001140
001150     SELECT GOAL-OUT
001160         ASSIGN TO GOLOUT
001170         ORGANIZATION IS LINE SEQUENTIAL.
001180
001190     SELECT GOALCAT-OUT
001200         ASSIGN TO GCOUT
001210         ORGANIZATION IS LINE SEQUENTIAL.
001220
001230     SELECT PRTOUT
001240         ASSIGN TO SUMRPT
001250         ORGANIZATION IS RECORD SEQUENTIAL.
001260
001270 DATA DIVISION.
001280 FILE SECTION.
001290
001300 FD  USER-MASTER
001310     LABEL RECORD IS STANDARD
001320     RECORD CONTAINS 167 CHARACTERS
001330     DATA RECORD IS FW-USER-REC.
001340 01  FW-USER-REC.
001350     05  FW-USER-ID               PIC 9(09).
001360     05  FW-USER-FULL-NAME        PIC X(40).
001370     05  FW-USER-EMAIL            PIC X(40).
001380     05  FW-USER-PHONE            PIC 9(12).
001390     05  FW-USER-DOB              PIC 9(08).
001400     05  FW-USER-PASSWORD         PIC X(20).
001410     05  FW-USER-FINGERPRINT      PIC X(30).
001420     05  FILLER                   PIC X(08).
001430
001440 FD  ACCOUNT-MASTER
001450     LABEL RECORD IS STANDARD
001460     RECORD CONTAINS 32 CHARACTERS
001470     DATA RECORD IS FW-ACCOUNT-REC.
001480 01  FW-ACCOUNT-REC.
001490     05  FW-ACCT-ID               PIC 9(09).
001500     05  FW-ACCT-USER-ID          PIC 9(09).
001510     05  FW-ACCT-BALANCE          PIC S9(09)V99.
001520     05  FILLER                   PIC X(03).
001530
001540 FD  ACCOUNT-OUT
001550     LABEL RECORD IS STANDARD
001560     RECORD CONTAINS 32 CHARACTERS
001570     DATA RECORD IS FW-ACCOUNT-OUT-REC.
001580 01  FW-ACCOUNT-OUT-REC           PIC X(32).
001590
001600 FD  CATEGORY-MASTER
001610     LABEL RECORD IS STANDARD
001620     RECORD CONTAINS 25 CHARACTERS
001630     DATA RECORD IS FW-CATEGORY-REC.
001640 01  FW-CATEGORY-REC.
001650     05  FW-CAT-ID                PIC X(08).
001660     05  FW-CAT-NAME              PIC X(15).
001670     05  FILLER                   PIC X(02).
001680
001690 FD  GOAL-MASTER
001700     LABEL RECORD IS STANDARD
001710     RECORD CONTAINS 100 CHARACTERS
001720     DATA RECORD IS FW-GOAL-REC.
001730 01  FW-GOAL-REC.
001740     05  FW-GOAL-ID               PIC 9(09).
001750     05  FW-GOAL-USER-ID          PIC 9(09).
001760     05  FW-GOAL-NAME             PIC X(30).
001770     05  FW-GOAL-AMOUNT           PIC S9(09)V99.
001780     05  FW-GOAL-BALANCE          PIC S9(09)V99.
001790     05  FW-GOAL-COMPL-DATE       PIC 9(08).
001800     05  FW-GOAL-STATUS           PIC X(10).
001810         88  GOAL-IS-ACTIVE       VALUE "ACTIVE    ".
001820     05  FILLER                   PIC X(12).
001830
001840 FD  GOAL-OUT
001850     LABEL RECORD IS STANDARD
001860     RECORD CONTAINS 100 CHARACTERS
001870     DATA RECORD IS FW-GOAL-OUT-REC.
001880 01  FW-GOAL-OUT-REC              PIC X(100).
001890
001900 FD  GOALCAT-MASTER
001910     LABEL RECORD IS STANDARD
001920     RECORD CONTAINS 60 CHARACTERS
001930     DATA RECORD IS FW-GOALCAT-REC.
001940 01  FW-GOALCAT-REC.
001950     05  FW-GC-ID                 PIC 9(09).
001960     05  FW-GC-GOAL-ID            PIC 9(09).
001970     05  FW-GC-CATEGORY-NAME      PIC X(15).
001980     05  FW-GC-BUDGETED           PIC S9(09)V99.
001990     05  FW-GC-SAVED              PIC S9(09)V99.
002000     05  FILLER                   PIC X(05).
002010
002020 FD  GOALCAT-OUT
002030     LABEL RECORD IS STANDARD
002040     RECORD CONTAINS 60 CHARACTERS
002050     DATA RECORD IS FW-GOALCAT-OUT-REC.
002060 01  FW-GOALCAT-OUT-REC           PIC X(60).
002070
002080*    -- PRODUCT-MASTER IS THE SAME PRODUCT MASTER CBLFW01 BUILDS  --
002090*    -- FROM THE MERCHANT DESK LOAD -- A PRODUCT NAMED ON AN ITEM --
002100*    -- LINE THAT ISN'T ON IT YET IS APPENDED HERE WITH UNIT PCS  --
002110*    -- AND THE WHOLE TABLE IS RESPOOLED TO PRODUCT-OUT AT CLOSE  --
002120 FD  PRODUCT-MASTER
002130     LABEL RECORD IS STANDARD
002140     RECORD CONTAINS 100 CHARACTERS
002150     DATA RECORD IS FW-PRODUCT-REC.
002160 01  FW-PRODUCT-REC.
002170     05  FW-PRD-ID                PIC 9(09).
002180     05  FW-PRD-CATEGORY          PIC X(20).
002190     05  FW-PRD-NAME              PIC X(30).
002200     05  FW-PRD-BRAND             PIC X(20).
002210     05  FW-PRD-UNIT              PIC X(10).
002220     05  FW-PRD-OFFER             PIC X(15).
002230     05  FILLER                   PIC X(05).
002240
002250 FD  PRODUCT-OUT
002260     LABEL RECORD IS STANDARD
002270     RECORD CONTAINS 100 CHARACTERS
002280     DATA RECORD IS FW-PRODUCT-OUT-REC.
002290 01  FW-PRODUCT-OUT-REC           PIC X(100).
002300
002310 FD  TRANSACTIONS-IN
002320     LABEL RECORD IS STANDARD
002330     RECORD CONTAINS 200 CHARACTERS
002340     DATA RECORD IS FW-TRAN-LINE.
002350 01  FW-TRAN-LINE                 PIC X(200).
002360
002370 FD  TRANSACTIONS-OUT
002380     LABEL RECORD IS STANDARD
002390     RECORD CONTAINS 260 CHARACTERS
002400     DATA RECORD IS FW-TRAN-REC.
002410 01  FW-TRAN-REC.
002420     05  FW-TRAN-ID               PIC X(36).
002430     05  FW-TRAN-USER-ID          PIC 9(09).
002440     05  FW-TRAN-ACCOUNT-ID       PIC 9(09).
002450     05  FW-TRAN-TITLE            PIC X(30).
002460     05  FW-TRAN-DESCRIPTION      PIC X(60).
002470     05  FW-TRAN-CATEGORY         PIC X(15).
002480     05  FW-TRAN-TIME-GROUP       PIC X(20).
002490     05  FW-TRAN-DATE             PIC 9(08).
002500     05  FW-TRAN-TIME             PIC X(08).
002510     05  FW-TRAN-PAYMENT-METHOD   PIC X(15).
002520     05  FW-TRAN-AMOUNT           PIC S9(09)V99.
002530     05  FW-TRAN-IS-EXPENSE       PIC X(01).
002540         88  TRAN-IS-EXPENSE      VALUE "Y".
002550         88  TRAN-IS-INCOME       VALUE "N".
002560     05  FILLER                   PIC X(38).
002570
002580 FD  TRAN-ITEMS-OUT
002590     LABEL RECORD IS STANDARD
002600     RECORD CONTAINS 104 CHARACTERS
002610     DATA RECORD IS FW-ITEM-REC.
002620 01  FW-ITEM-REC.
002630     05  FW-ITEM-ID               PIC 9(09).
002640     05  FW-ITEM-TRAN-ID          PIC X(36).
002650     05  FW-ITEM-PRODUCT-NAME     PIC X(30).
002660     05  FW-ITEM-QUANTITY         PIC 9(05).
002670     05  FW-ITEM-UNIT-PRICE       PIC S9(07)V99.
002680     05  FW-ITEM-TOTAL-PRICE      PIC S9(09)V99.
002690     05  FILLER                   PIC X(04).
002700
002710 FD  SAVING-RECORDS-OUT
002720     LABEL RECORD IS STANDARD
002730     RECORD CONTAINS 90 CHARACTERS
002740     DATA RECORD IS FW-SAVEREC-REC.
002750 01  FW-SAVEREC-REC.
002760     05  FW-SR-ID                 PIC 9(09).
002770     05  FW-SR-TRAN-ID            PIC X(36).
002780     05  FW-SR-GOAL-ID            PIC 9(09).
002790     05  FW-SR-GOALCAT-ID         PIC 9(09).
002800     05  FW-SR-SAVED-AMOUNT       PIC S9(09)V99.
002810     05  FW-SR-RECORD-DATE        PIC 9(08).
002820     05  FILLER                   PIC X(08).
002830
002840 FD  PRTOUT
002850     LABEL RECORD IS OMITTED
002860     RECORD CONTAINS 132 CHARACTERS
002870     LINAGE IS 60 WITH FOOTING AT 55
002880     DATA RECORD IS PRTLINE.
002890 01  PRTLINE                      PIC X(132).
002900
002910 WORKING-STORAGE SECTION.
002920 01  WORK-AREA.
002930     05  C-PCTR                   PIC 99 COMP        VALUE ZERO.
002940     05  C-SR-CTR                 PIC 9(7) COMP      VALUE ZERO.
002950     05  C-ITEM-CTR               PIC 9(7) COMP      VALUE ZERO.
002960     05  C-USER-COUNT             PIC 9(5) COMP      VALUE ZERO.
002970     05  C-ACCT-COUNT             PIC 9(5) COMP      VALUE ZERO.
002980     05  C-CAT-COUNT              PIC 99 COMP        VALUE ZERO.
002990     05  C-GOAL-COUNT             PIC 9(5) COMP      VALUE ZERO.
003000     05  C-GC-COUNT               PIC 9(5) COMP      VALUE ZERO.
003010     05  C-PRODUCT-COUNT          PIC 9(5) COMP      VALUE ZERO.
003020     05  C-SUB                    PIC 9(5) COMP      VALUE ZERO.
003030     05  C-USER-SUB               PIC 9(5) COMP      VALUE ZERO.
003040     05  C-GOAL-SUB               PIC 9(5) COMP      VALUE ZERO.
003050     05  C-ITEM-SUB               PIC 99 COMP        VALUE ZERO.
003060     05  C-PRODUCT-SUB            PIC 9(5) COMP      VALUE ZERO.
003070     05  C-FOUND-USER             PIC 9(5) COMP      VALUE ZERO.
003080     05  C-FOUND-ACCT             PIC 9(5) COMP      VALUE ZERO.
003090     05  C-FOUND-GOAL             PIC 9(5) COMP      VALUE ZERO.
003100     05  C-FOUND-GC               PIC 9(5) COMP      VALUE ZERO.
003110     05  C-FOUND-CAT              PIC 99 COMP        VALUE ZERO.
003120     05  C-FOUND-PRODUCT          PIC 9(5) COMP      VALUE ZERO.
003130     05  C-ITEM-LINE-COUNT        PIC 99 COMP        VALUE ZERO.
003140     05  MORE-TRANS               PIC XXX            VALUE "YES".
003150     05  USER-FOUND-SW            PIC XXX            VALUE "NO".
003160     05  GOALCAT-FOUND-SW         PIC XXX            VALUE "NO".
003170     05  CATEGORY-FOUND-SW        PIC XXX            VALUE "NO".
003180     05  PRODUCT-FOUND-SW         PIC XXX            VALUE "NO".
003190     05  FILLER                   PIC X(05)          VALUE SPACES.
003200
003210 01  MONEY-WORK.
003220     05  ALL-ITEM-AMOUNT          PIC S9(09)V99      VALUE ZERO.
003230     05  SAVED-DELTA              PIC S9(09)V99      VALUE ZERO.
003240     05  GEN-ID-SEQUENCE          PIC 9(09) COMP     VALUE ZERO.
003250     05  FILLER                   PIC X(04)          VALUE SPACES.
003260
003270 01  TODAY-PACKED.
003280     05  TODAY-YEAR               PIC 9(4).
003290     05  TODAY-MONTH              PIC 99.
003300     05  TODAY-DAY                PIC 99.
003310 01  TODAY-NUMERIC REDEFINES TODAY-PACKED PIC 9(08).
003320
003330 01  MONTH-START-PACKED.
003340     05  MS-YEAR                  PIC 9(4).
003350     05  MS-MONTH                 PIC 99.
003360     05  MS-DAY                   PIC 99 VALUE 01.
003370 01  MONTH-START-NUMERIC REDEFINES MONTH-START-PACKED PIC 9(08).
003380
003390 01  WEEK-AGO-PACKED.
003400     05  WA-YEAR                  PIC 9(4).
003410     05  WA-MONTH                 PIC 99.
003420     05  WA-DAY                   PIC 99.
003430 01  WEEK-AGO-NUMERIC REDEFINES WEEK-AGO-PACKED PIC 9(08).
003440
003450 01  TRAN-DATE-BREAKDOWN.
003460     05  TDB-YEAR                 PIC 9(4).
003470     05  TDB-MONTH                PIC 99.
003480     05  TDB-DAY                  PIC 99.
003490
003500 01  GOAL-DATE-BREAKDOWN.
003510     05  GDB-YEAR                 PIC 9(4).
003520     05  GDB-MONTH                PIC 99.
003530     05  GDB-DAY                  PIC 99.
003540
003550 01  MONTH-NAME-TABLE-AREA.
003560     05  FILLER PIC X(09) VALUE "JANUARY".
003570     05  FILLER PIC X(09) VALUE "FEBRUARY".
003580     05  FILLER PIC X(09) VALUE "MARCH".
003590     05  FILLER PIC X(09) VALUE "APRIL".
003600     05  FILLER PIC X(09) VALUE "MAY".
003610     05  FILLER PIC X(09) VALUE "JUNE".
003620     05  FILLER PIC X(09) VALUE "JULY".
003630     05  FILLER PIC X(09) VALUE "AUGUST".
003640     05  FILLER PIC X(09) VALUE "SEPTEMBER".
003650     05  FILLER PIC X(09) VALUE "OCTOBER".
003660     05  FILLER PIC X(09) VALUE "NOVEMBER".
003670     05  FILLER PIC X(09) VALUE "DECEMBER".
003680 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-TABLE-AREA.
003690     05  MONTH-NAME OCCURS 12 TIMES PIC X(09).
003700
003710*    -- USER, ACCOUNT, CATEGORY, GOAL, GOAL-CATEGORY AND PRODUCT --
003720*    -- MASTERS ARE HELD IN MEMORY FOR THE RUN -- THE FILES ARE  --
003730*    -- SMALL ENOUGH THAT A TABLE SEARCH OUTRUNS A RE-READ       --
003740 01  USER-TABLE.
003750     05  USER-TBL-ROW OCCURS 2000 TIMES.
003760         10  UT-USER-ID           PIC 9(09).
003770         10  UT-FULL-NAME         PIC X(40).
003780         10  UT-EMAIL             PIC X(40).
003790         10  FILLER               PIC X(05).
003800
003810 01  ACCOUNT-TABLE.
003820     05  ACCT-TBL-ROW OCCURS 2000 TIMES.
003830         10  AT-ACCT-ID           PIC 9(09).
003840         10  AT-USER-ID           PIC 9(09).
003850         10  AT-BALANCE           PIC S9(09)V99.
003860         10  FILLER               PIC X(05).
003870
003880 01  CATEGORY-TABLE.
003890     05  CAT-TBL-ROW OCCURS 9 TIMES.
003900         10  CT-NAME              PIC X(15).
003910         10  FILLER               PIC X(05).
003920
003930 01  GOAL-TABLE.
003940     05  GOAL-TBL-ROW OCCURS 3000 TIMES.
003950         10  GT-GOAL-ID           PIC 9(09).
003960         10  GT-USER-ID           PIC 9(09).
003970         10  GT-AMOUNT            PIC S9(09)V99.
003980         10  GT-BALANCE           PIC S9(09)V99.
003990         10  GT-COMPL-DATE        PIC 9(08).
004000         10  GT-STATUS            PIC X(10).
004010         10  FILLER               PIC X(05).
004020
004030 01  GOALCAT-TABLE.
004040     05  GC-TBL-ROW OCCURS 5000 TIMES.
004050         10  GC-ID                PIC 9(09).
004060         10  GC-GOAL-ID           PIC 9(09).
004070         10  GC-CATEGORY-NAME     PIC X(15).
004080         10  GC-BUDGETED          PIC S9(09)V99.
004090         10  GC-SAVED             PIC S9(09)V99.
004100         10  FILLER               PIC X(05).
004110
004120 01  PRODUCT-TABLE.
004130     05  PROD-TBL-ROW OCCURS 2000 TIMES.
004140         10  PT-PRODUCT-ID        PIC 9(09).
004150         10  PT-CATEGORY          PIC X(20).
004160         10  PT-NAME              PIC X(30).
004170         10  PT-BRAND             PIC X(20).
004180         10  PT-UNIT              PIC X(10).
004190         10  PT-OFFER             PIC X(15).
004200         10  FILLER               PIC X(05).
004210
004220 01  TRAN-HEADER-FIELDS.
004230     05  TH-TRAN-ID               PIC X(36).
004240     05  TH-TITLE                 PIC X(30).
004250     05  TH-DESCRIPTION           PIC X(60).
004260     05  TH-CATEGORY              PIC X(15).
004270     05  TH-USER-ID               PIC X(09).
004280     05  TH-TRAN-DATE             PIC X(08).
004290     05  TH-TRAN-TIME             PIC X(08).
004300     05  TH-PAYMENT-METHOD        PIC X(15).
004310     05  TH-AMOUNT                PIC X(12).
004320     05  TH-IS-EXPENSE            PIC X(01).
004330     05  TH-ITEM-COUNT            PIC X(02).
004340     05  FILLER                   PIC X(04).
004350
004360 01  ITEM-LINE-FIELDS.
004370     05  IL-PRODUCT-NAME          PIC X(30).
004380     05  IL-QUANTITY              PIC X(05).
004390     05  IL-UNIT-PRICE            PIC X(10).
004400     05  FILLER                   PIC X(06).
004410
004420 01  ITEM-LINE-TABLE.
004430     05  IL-ROW OCCURS 30 TIMES.
004440         10  IL-NAME              PIC X(30).
004450         10  IL-QTY               PIC 9(05).
004460         10  IL-PRICE             PIC S9(07)V99.
004470         10  IL-TOTAL             PIC S9(09)V99.
004480         10  FILLER               PIC X(05).
004490
004500*    -- PER-USER SUMMARY ACCUMULATORS, ONE ROW PER USER SEEN --
004510*    -- SUM-CAT-ROW HOLDS THE LAST-WEEK SPENDING TOTAL BY     --
004520*    -- CATEGORY SO THE TOP CATEGORY CAN BE PICKED AT CLOSING --
004530 01  SUMMARY-TABLE.
004540     05  SUM-TBL-ROW OCCURS 2000 TIMES.
004550         10  SUM-USER-ID          PIC 9(09).
004560         10  SUM-SPENDING         PIC S9(09)V99.
004570         10  SUM-INCOME           PIC S9(09)V99.
004580         10  SUM-LASTWEEK-INCOME  PIC S9(09)V99.
004590         10  SUM-TOPCAT-NAME      PIC X(15).
004600         10  SUM-TOPCAT-AMOUNT    PIC S9(09)V99.
004610         10  SUM-CAT-ROW OCCURS 9 TIMES.
004620             15  SUM-CAT-NAME     PIC X(15).
004630             15  SUM-CAT-AMOUNT   PIC S9(09)V99.
004640         10  FILLER               PIC X(05).
004650
004660 01  GRAND-TOTALS.
004670     05  GT-SPENDING              PIC S9(11)V99 VALUE ZERO.
004680     05  GT-INCOME                PIC S9(11)V99 VALUE ZERO.
004690     05  FILLER                   PIC X(04) VALUE SPACES.
004700
004710 01  I-DATE-LINE.
004720     05  FILLER                   PIC X(06)  VALUE "DATE:".
004730     05  O-MONTH                  PIC 99.
004740     05  FILLER                   PIC X      VALUE "/".
004750     05  O-DAY                    PIC 99.
004760     05  FILLER                   PIC X      VALUE "/".
004770     05  O-YEAR                   PIC 9(4).
004780     05  FILLER                   PIC X(38)  VALUE SPACES.
004790     05  FILLER                   PIC X(33)
004800                                   VALUE "FINWISE FINANCIAL SUMMARY".
004810     05  FILLER                   PIC X(20)  VALUE SPACES.
004820     05  FILLER                   PIC X(6)   VALUE "PAGE:".
004830     05  O-PCTR                   PIC Z9.
004840
004850 01  COLUMN-HEADING-1.
004860     05  FILLER                   PIC X(08)  VALUE "CBLFW02".
004870     05  FILLER                   PIC X(12)  VALUE SPACES.
004880     05  FILLER                   PIC X(4)   VALUE "USER".
004890     05  FILLER                   PIC X(8)   VALUE SPACES.
004900     05  FILLER                   PIC X(8)   VALUE "MONTHLY".
004910     05  FILLER                   PIC X(2)   VALUE SPACES.
004920     05  FILLER                   PIC X(8)   VALUE "MONTHLY".
004930     05  FILLER                   PIC X(3)   VALUE SPACES.
004940     05  FILLER                   PIC X(7)   VALUE "ACCOUNT".
004950     05  FILLER                   PIC X(4)   VALUE SPACES.
004960     05  FILLER                   PIC X(9)   VALUE "LAST-WEEK".
004970     05  FILLER                   PIC X(3)   VALUE SPACES.
004980     05  FILLER                   PIC X(13)  VALUE "TOP CATEGORY".
004990     05  FILLER                   PIC X(18)  VALUE SPACES.
005000
005010 01  COLUMN-HEADING-2.
005020     05  FILLER                   PIC X(28)  VALUE SPACES.
005030     05  FILLER                   PIC X(8)   VALUE "SPENDING".
005040     05  FILLER                   PIC X(3)   VALUE SPACES.
005050     05  FILLER                   PIC X(6)   VALUE "INCOME".
005060     05  FILLER                   PIC X(5)   VALUE SPACES.
005070     05  FILLER                   PIC X(7)   VALUE "BALANCE".
005080     05  FILLER                   PIC X(4)   VALUE SPACES.
005090     05  FILLER                   PIC X(6)   VALUE "INCOME".
005100     05  FILLER                   PIC X(7)   VALUE SPACES.
005110     05  FILLER                   PIC X(14)  VALUE "(NAME, AMOUNT)".
005120     05  FILLER                   PIC X(53)  VALUE SPACES.
005130
005140 01  DETAIL-LINE.
005150     05  O-USER-ID                PIC 9(09).
005160     05  FILLER                   PIC X(04)  VALUE SPACES.
005170     05  O-SPENDING               PIC $$$,$$$,$$9.99.
005180     05  FILLER                   PIC X(03)  VALUE SPACES.
005190     05  O-INCOME                 PIC $$$,$$$,$$9.99.
005200     05  FILLER                   PIC X(03)  VALUE SPACES.
005210     05  O-BALANCE                PIC $$$,$$$,$$9.99-.
005220     05  FILLER                   PIC X(02)  VALUE SPACES.
005230     05  O-LASTWEEK-INCOME        PIC $$$,$$$,$$9.99.
005240     05  FILLER                   PIC X(03)  VALUE SPACES.
005250     05  O-TOPCAT-NAME            PIC X(18).
005260     05  O-TOPCAT-AMOUNT          PIC $$$,$$$,$$9.99.
005270
005280 01  GRANDTOTAL-LINE.
005290     05  FILLER                   PIC X(18)  VALUE "GRAND TOTALS: ".
005300     05  FILLER                   PIC X(10)  VALUE "SPENDING ".
005310     05  O-GT-SPENDING            PIC $$,$$$,$$$,$$9.99.
005320     05  FILLER                   PIC X(05)  VALUE SPACES.
005330     05  FILLER                   PIC X(08)  VALUE "INCOME ".
005340     05  O-GT-INCOME              PIC $$,$$$,$$$,$$9.99.
005350     05  FILLER                   PIC X(50)  VALUE SPACES.
005360
005370 01  BLANK-LINE.
005380     05  FILLER                   PIC X(132) VALUE SPACES.
005390
005400*    CONTINUE THE STEP STARTED ABOVE.
005410*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005420*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005430 PROCEDURE DIVISION.
005440
005450*    0000-CBLFW02 -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
005460*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
005470*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
005480*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
005490*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
005500*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
005510 0000-CBLFW02.
005520*    HAND OFF TO 1000-INIT TO DO ITS PART.
005530*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005540*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005550     PERFORM 1000-INIT.
005560*    HAND OFF TO 2000-MAINLINE TO DO ITS PART.
005570*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005580*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005590     PERFORM 2000-MAINLINE THRU 2000-EXIT
005600         UNTIL MORE-TRANS = "NO".
005610*    HAND OFF TO 5000-SUMMARY-PASS TO DO ITS PART.
005620*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005630*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005640     PERFORM 5000-SUMMARY-PASS.
005650*    HAND OFF TO 6000-CLOSING TO DO ITS PART.
005660*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005670     PERFORM 6000-CLOSING.
005680*    END OF JOB.
005690*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005700*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005710     STOP RUN.
005720
005730*    1000-INIT -- ONE STEP IN THE INIT HANDLING FOR THIS PROGRAM. IT
005740*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
005750*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
005760*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
005770*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
005780 1000-INIT.
005790*    CONTINUE THE STEP STARTED ABOVE.
005800*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005820     MOVE FUNCTION CURRENT-DATE TO TODAY-NUMERIC.
005830*    CARRY TODAY-MONTH FORWARD INTO O-MONTH.
005840*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005850*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005860     MOVE TODAY-MONTH TO O-MONTH.
005870*    CARRY TODAY-DAY FORWARD INTO O-DAY.
005880*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005890*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005900     MOVE TODAY-DAY TO O-DAY.
005910*    CARRY TODAY-YEAR FORWARD INTO O-YEAR.
005920*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005930     MOVE TODAY-YEAR TO O-YEAR.
005940
005950*    CARRY TODAY-YEAR FORWARD INTO MS-YEAR.
005960*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005970*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005980     MOVE TODAY-YEAR TO MS-YEAR.
005990*    CARRY TODAY-MONTH FORWARD INTO MS-MONTH.
006000*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006010*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006020     MOVE TODAY-MONTH TO MS-MONTH.
006030
006040*    HAND OFF TO 1100-LOAD-MASTERS TO DO ITS PART.
006050*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006060*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006070     PERFORM 1100-LOAD-MASTERS.
006080
006090*    BRING TRANSACTIONS-IN ONLINE FOR THIS RUN.
006100*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006110*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006120     OPEN INPUT TRANSACTIONS-IN.
006130*    BRING TRANSACTIONS-OUT ONLINE FOR THIS RUN.
006140*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006150     OPEN OUTPUT TRANSACTIONS-OUT.
006160*    BRING TRAN-ITEMS-OUT ONLINE FOR THIS RUN.
006170*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006180*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006190     OPEN OUTPUT TRAN-ITEMS-OUT.
006200*    BRING SAVING-RECORDS-OUT ONLINE FOR THIS RUN.
006210*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006220*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006230     OPEN OUTPUT SAVING-RECORDS-OUT.
006240*    BRING ACCOUNT-OUT ONLINE FOR THIS RUN.
006250*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006260*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006270     OPEN OUTPUT ACCOUNT-OUT.
006280*    BRING GOAL-OUT ONLINE FOR THIS RUN.
006290*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006300*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006310     OPEN OUTPUT GOAL-OUT.
006320*    BRING GOALCAT-OUT ONLINE FOR THIS RUN.
006330*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006340     OPEN OUTPUT GOALCAT-OUT.
006350*    BRING PRODUCT-OUT ONLINE FOR THIS RUN.
006360*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006370*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006380     OPEN OUTPUT PRODUCT-OUT.
006390*    BRING PRTOUT ONLINE FOR THIS RUN.
006400*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006410*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006420     OPEN OUTPUT PRTOUT.
006430
006440*    HAND OFF TO 9000-READ-TRAN-LINE TO DO ITS PART.
006450*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006460*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006470     PERFORM 9000-READ-TRAN-LINE.
006480
006490*    1100-LOAD-MASTERS -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS
006500*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
006510*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
006520*    MORE ONTO IT.
006530 1100-LOAD-MASTERS.
006540*    BRING USER-MASTER ONLINE FOR THIS RUN.
006550*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006560*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006570     OPEN INPUT USER-MASTER.
006580*    HAND OFF TO 1110-LOAD-ONE-USER TO DO ITS PART.
006590*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006600     PERFORM 1110-LOAD-ONE-USER
006610         VARYING C-SUB FROM 1 BY 1
006620             UNTIL C-SUB > 2000
006630                 OR MORE-TRANS = "EOF-USER".
006640*    SHUT USER-MASTER DOWN -- WE'RE DONE WITH IT.
006650*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006660*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006670     CLOSE USER-MASTER.
006680*    CARRY "YES" FORWARD INTO MORE-TRANS.
006690*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006700*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006710     MOVE "YES" TO MORE-TRANS.
006720
006730*    BRING ACCOUNT-MASTER ONLINE FOR THIS RUN.
006740*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006750*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006760     OPEN INPUT ACCOUNT-MASTER.
006770*    HAND OFF TO 1120-LOAD-ONE-ACCT TO DO ITS PART.
006780*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006790*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006800     PERFORM 1120-LOAD-ONE-ACCT
006810         VARYING C-SUB FROM 1 BY 1
006820             UNTIL C-SUB > 2000
006830                 OR MORE-TRANS = "EOF-ACCT".
006840*    SHUT ACCOUNT-MASTER DOWN -- WE'RE DONE WITH IT.
006850*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006860     CLOSE ACCOUNT-MASTER.
006870*    CARRY "YES" FORWARD INTO MORE-TRANS.
006880*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006890*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006900     MOVE "YES" TO MORE-TRANS.
006910
006920*    BRING CATEGORY-MASTER ONLINE FOR THIS RUN.
006930*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006950     OPEN INPUT CATEGORY-MASTER.
006960*    HAND OFF TO 1130-LOAD-ONE-CAT TO DO ITS PART.
006970*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006980*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006990     PERFORM 1130-LOAD-ONE-CAT
007000         VARYING C-SUB FROM 1 BY 1
007010             UNTIL C-SUB > 9
007020                 OR MORE-TRANS = "EOF-CAT".
007030*    SHUT CATEGORY-MASTER DOWN -- WE'RE DONE WITH IT.
007040*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007050*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007060     CLOSE CATEGORY-MASTER.
007070*    CARRY "YES" FORWARD INTO MORE-TRANS.
007080*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007090     MOVE "YES" TO MORE-TRANS.
007100
007110*    BRING GOAL-MASTER ONLINE FOR THIS RUN.
007120*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007130*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007140     OPEN INPUT GOAL-MASTER.
007150*    HAND OFF TO 1140-LOAD-ONE-GOAL TO DO ITS PART.
007160*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007170*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007180     PERFORM 1140-LOAD-ONE-GOAL
007190         VARYING C-SUB FROM 1 BY 1
007200             UNTIL C-SUB > 3000
007210                 OR MORE-TRANS = "EOF-GOAL".
007220*    SHUT GOAL-MASTER DOWN -- WE'RE DONE WITH IT.
007230*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007240*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007250     CLOSE GOAL-MASTER.
007260*    CARRY "YES" FORWARD INTO MORE-TRANS.
007270*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007280*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007290     MOVE "YES" TO MORE-TRANS.
007300
007310*    BRING GOALCAT-MASTER ONLINE FOR THIS RUN.
007320*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007330     OPEN INPUT GOALCAT-MASTER.
007340*    HAND OFF TO 1150-LOAD-ONE-GC TO DO ITS PART.
007350*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007360*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007370     PERFORM 1150-LOAD-ONE-GC
007380         VARYING C-SUB FROM 1 BY 1
007390             UNTIL C-SUB > 5000
007400                 OR MORE-TRANS = "EOF-GC".
007410*    SHUT GOALCAT-MASTER DOWN -- WE'RE DONE WITH IT.
007420*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007430*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007440     CLOSE GOALCAT-MASTER.
007450*    CARRY "YES" FORWARD INTO MORE-TRANS.
007460*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007470*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007480     MOVE "YES" TO MORE-TRANS.
007490
007500*    BRING PRODUCT-MASTER ONLINE FOR THIS RUN.
007510*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007520*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007530     OPEN INPUT PRODUCT-MASTER.
007540*    HAND OFF TO 1160-LOAD-ONE-PRODUCT TO DO ITS PART.
007550*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007560     PERFORM 1160-LOAD-ONE-PRODUCT
007570         VARYING C-SUB FROM 1 BY 1
007580             UNTIL C-SUB > 2000
007590                 OR MORE-TRANS = "EOF-PRD".
007600*    SHUT PRODUCT-MASTER DOWN -- WE'RE DONE WITH IT.
007610*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007620*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007630     CLOSE PRODUCT-MASTER.
007640*    CARRY "YES" FORWARD INTO MORE-TRANS.
007650*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007660*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007670     MOVE "YES" TO MORE-TRANS.
007680
007690*    1110-LOAD-ONE-USER -- CARRIES THE USER WORK FOR THIS PASS. IT IS
007700*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
007710*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
007720*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
007730*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
007740*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
007750*    SINCE.
007760 1110-LOAD-ONE-USER.
007770*    PULL THE NEXT RECORD OFF USER-MASTER.
007780*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007790*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007800     READ USER-MASTER
007810         AT END
007820             MOVE "EOF-USER" TO MORE-TRANS
007830             GO TO 1110-EXIT.
007840*    BUMP C-USER-COUNT UP BY 1.
007850*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007860*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007870     ADD 1 TO C-USER-COUNT.
007880*    CARRY FW-USER-ID FORWARD INTO UT-USER-ID(C-USER-COUNT).
007890*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007900     MOVE FW-USER-ID TO UT-USER-ID(C-USER-COUNT).
007910*    CARRY FW-USER-FULL-NAME FORWARD INTO UT-FULL-NAME(C-USER-COUNT).
007920*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007930*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007940     MOVE FW-USER-FULL-NAME TO UT-FULL-NAME(C-USER-COUNT).
007950*    CARRY FW-USER-EMAIL FORWARD INTO UT-EMAIL(C-USER-COUNT).
007960*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007970*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007980     MOVE FW-USER-EMAIL TO UT-EMAIL(C-USER-COUNT).
007990*    1110-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
008000*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
008010*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
008020*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
008030*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
008040 1110-EXIT.
008050*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008060*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008070*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
008080     EXIT.
008090
008100*    1120-LOAD-ONE-ACCT -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS
008110*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
008120*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
008130*    MORE ONTO IT.
008140 1120-LOAD-ONE-ACCT.
008150*    PULL THE NEXT RECORD OFF ACCOUNT-MASTER.
008160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008170*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008180     READ ACCOUNT-MASTER
008190         AT END
008200             MOVE "EOF-ACCT" TO MORE-TRANS
008210             GO TO 1120-EXIT.
008220*    BUMP C-ACCT-COUNT UP BY 1.
008230*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008240     ADD 1 TO C-ACCT-COUNT.
008250*    CARRY FW-ACCT-ID FORWARD INTO AT-ACCT-ID(C-ACCT-COUNT).
008260*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008270*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008280     MOVE FW-ACCT-ID TO AT-ACCT-ID(C-ACCT-COUNT).
008290*    CARRY FW-ACCT-USER-ID FORWARD INTO AT-USER-ID(C-ACCT-COUNT).
008300*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008310*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008320     MOVE FW-ACCT-USER-ID TO AT-USER-ID(C-ACCT-COUNT).
008330*    CARRY FW-ACCT-BALANCE FORWARD INTO AT-BALANCE(C-ACCT-COUNT).
008340*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008350*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008360     MOVE FW-ACCT-BALANCE TO AT-BALANCE(C-ACCT-COUNT).
008370*    1120-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
008380*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
008390*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
008400*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
008410*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
008420*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
008430 1120-EXIT.
008440*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008450*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008460*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008470     EXIT.
008480
008490*    1130-LOAD-ONE-CAT -- ONE STEP IN THE LOAD HANDLING FOR THIS PROGRAM.
008500*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
008510*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
008520*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
008530*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
008540 1130-LOAD-ONE-CAT.
008550*    PULL THE NEXT RECORD OFF CATEGORY-MASTER.
008560*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008570     READ CATEGORY-MASTER
008580         AT END
008590             MOVE "EOF-CAT" TO MORE-TRANS
008600             GO TO 1130-EXIT.
008610*    BUMP C-CAT-COUNT UP BY 1.
008620*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008630*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008640     ADD 1 TO C-CAT-COUNT.
008650*    CARRY FW-CAT-NAME FORWARD INTO CT-NAME(C-CAT-COUNT).
008660*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008670*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008680     MOVE FW-CAT-NAME TO CT-NAME(C-CAT-COUNT).
008690*    1130-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
008700*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
008710*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
008720 1130-EXIT.
008730*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008740*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008750*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008760     EXIT.
008770
008780*    1140-LOAD-ONE-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
008790*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
008800*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
008810*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
008820*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
008830*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
008840*    SINCE.
008850 1140-LOAD-ONE-GOAL.
008860*    PULL THE NEXT RECORD OFF GOAL-MASTER.
008870*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008880*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008890     READ GOAL-MASTER
008900         AT END
008910             MOVE "EOF-GOAL" TO MORE-TRANS
008920             GO TO 1140-EXIT.
008930*    BUMP C-GOAL-COUNT UP BY 1.
008940*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008950     ADD 1 TO C-GOAL-COUNT.
008960*    CARRY FW-GOAL-ID FORWARD INTO GT-GOAL-ID(C-GOAL-COUNT).
008970*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008980*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008990     MOVE FW-GOAL-ID TO GT-GOAL-ID(C-GOAL-COUNT).
009000*    CARRY FW-GOAL-USER-ID FORWARD INTO GT-USER-ID(C-GOAL-COUNT).
009010*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009030     MOVE FW-GOAL-USER-ID TO GT-USER-ID(C-GOAL-COUNT).
009040*    CARRY FW-GOAL-AMOUNT FORWARD INTO GT-AMOUNT(C-GOAL-COUNT).
009050*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009060*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009070     MOVE FW-GOAL-AMOUNT TO GT-AMOUNT(C-GOAL-COUNT).
009080*    CARRY FW-GOAL-BALANCE FORWARD INTO GT-BALANCE(C-GOAL-COUNT).
009090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009100*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009110     MOVE FW-GOAL-BALANCE TO GT-BALANCE(C-GOAL-COUNT).
009120*    CARRY FW-GOAL-COMPL-DATE FORWARD INTO GT-COMPL-DATE(C-GOAL-COUNT).
009130*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009140     MOVE FW-GOAL-COMPL-DATE TO GT-COMPL-DATE(C-GOAL-COUNT).
009150*    CARRY FW-GOAL-STATUS FORWARD INTO GT-STATUS(C-GOAL-COUNT).
009160*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
009170*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
009180     MOVE FW-GOAL-STATUS TO GT-STATUS(C-GOAL-COUNT).
009190*    1140-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
009200*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
009210*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
009220*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
009230*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009240 1140-EXIT.
009250*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
009260*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009270*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009280     EXIT.
009290
009300*    1150-LOAD-ONE-GC -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
009310*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
009320*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
009330*    ONTO IT.
009340 1150-LOAD-ONE-GC.
009350*    PULL THE NEXT RECORD OFF GOALCAT-MASTER.
009360*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009370*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009380     READ GOALCAT-MASTER
009390         AT END
009400             MOVE "EOF-GC" TO MORE-TRANS
009410             GO TO 1150-EXIT.
009420*    BUMP C-GC-COUNT UP BY 1.
009430*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009440*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009450     ADD 1 TO C-GC-COUNT.
009460*    CARRY FW-GC-ID FORWARD INTO GC-ID(C-GC-COUNT).
009470*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009480     MOVE FW-GC-ID TO GC-ID(C-GC-COUNT).
009490*    CARRY FW-GC-GOAL-ID FORWARD INTO GC-GOAL-ID(C-GC-COUNT).
009500*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009510*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009520     MOVE FW-GC-GOAL-ID TO GC-GOAL-ID(C-GC-COUNT).
009530*    CARRY FW-GC-CATEGORY-NAME FORWARD INTO GC-CATEGORY-NAME(C-GC-COUNT).
009540*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009550*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009560     MOVE FW-GC-CATEGORY-NAME TO GC-CATEGORY-NAME(C-GC-COUNT).
009570*    CARRY FW-GC-BUDGETED FORWARD INTO GC-BUDGETED(C-GC-COUNT).
009580*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009590*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009600     MOVE FW-GC-BUDGETED TO GC-BUDGETED(C-GC-COUNT).
009610*    CARRY FW-GC-SAVED FORWARD INTO GC-SAVED(C-GC-COUNT).
009620*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
009630*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009640     MOVE FW-GC-SAVED TO GC-SAVED(C-GC-COUNT).
009650*    1150-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
009660*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
009670*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
009680*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
009690*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
009700*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
009710 1150-EXIT.
009720*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
009730*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009740     EXIT.
009750
009760*    1160-LOAD-ONE-PRODUCT -- ONE STEP IN THE PRODUCT HANDLING FOR THIS
009770*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
009780*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
009790*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
009800*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009810 1160-LOAD-ONE-PRODUCT.
009820*    PULL THE NEXT RECORD OFF PRODUCT-MASTER.
009830*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009840*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009850     READ PRODUCT-MASTER
009860         AT END
009870             MOVE "EOF-PRD" TO MORE-TRANS
009880             GO TO 1160-EXIT.
009890*    BUMP C-PRODUCT-COUNT UP BY 1.
009900*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009910*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009920     ADD 1 TO C-PRODUCT-COUNT.
009930*    CARRY FW-PRD-ID FORWARD INTO PT-PRODUCT-ID(C-PRODUCT-COUNT).
009940*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009950*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009960     MOVE FW-PRD-ID TO PT-PRODUCT-ID(C-PRODUCT-COUNT).
009970*    CARRY FW-PRD-CATEGORY FORWARD INTO PT-CATEGORY(C-PRODUCT-COUNT).
009980*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009990*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010000     MOVE FW-PRD-CATEGORY TO PT-CATEGORY(C-PRODUCT-COUNT).
010010*    CARRY FW-PRD-NAME FORWARD INTO PT-NAME(C-PRODUCT-COUNT).
010020*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010030     MOVE FW-PRD-NAME TO PT-NAME(C-PRODUCT-COUNT).
010040*    CARRY FW-PRD-BRAND FORWARD INTO PT-BRAND(C-PRODUCT-COUNT).
010050*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010060*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010070     MOVE FW-PRD-BRAND TO PT-BRAND(C-PRODUCT-COUNT).
010080*    CARRY FW-PRD-UNIT FORWARD INTO PT-UNIT(C-PRODUCT-COUNT).
010090*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010100*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010110     MOVE FW-PRD-UNIT TO PT-UNIT(C-PRODUCT-COUNT).
010120*    CARRY FW-PRD-OFFER FORWARD INTO PT-OFFER(C-PRODUCT-COUNT).
010130*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010140*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010150     MOVE FW-PRD-OFFER TO PT-OFFER(C-PRODUCT-COUNT).
010160*    1160-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
010170*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
010180*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
010190 1160-EXIT.
010200*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
010210*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010220*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010230     EXIT.
010240
010250*    2000-MAINLINE -- CARRIES THE THIS WORK FOR THIS PASS. IT IS
010260*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
010270*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
010280*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
010290*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
010300*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
010310*    SINCE.
010320 2000-MAINLINE.
010330*    HAND OFF TO 2050-PARSE-HEADER TO DO ITS PART.
010340*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010350     PERFORM 2050-PARSE-HEADER.
010360*    HAND OFF TO 2100-LOOKUP-USER TO DO ITS PART.
010370*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010380*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010390     PERFORM 2100-LOOKUP-USER.
010400
010410*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010420*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010430*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010440     IF USER-FOUND-SW = "NO"
010450         PERFORM 9000-READ-TRAN-LINE
010460         GO TO 2000-EXIT
010470     END-IF.
010480
010490*    HAND OFF TO 2200-RESOLVE-CATEGORY TO DO ITS PART.
010500*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010510*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010520     PERFORM 2200-RESOLVE-CATEGORY.
010530*    HAND OFF TO 2300-FIND-GOAL-CATEGORY TO DO ITS PART.
010540*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010550*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010560     PERFORM 2300-FIND-GOAL-CATEGORY.
010570*    HAND OFF TO 2400-APPLY-BALANCE TO DO ITS PART.
010580*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010590     PERFORM 2400-APPLY-BALANCE.
010600*    HAND OFF TO 3000-WRITE-TRAN TO DO ITS PART.
010610*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010620*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010630     PERFORM 3000-WRITE-TRAN.
010640*    HAND OFF TO 3100-READ-AND-WRITE-ITEMS TO DO ITS PART.
010650*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010660*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010670     PERFORM 3100-READ-AND-WRITE-ITEMS.
010680
010690*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010700*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010710*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010720     IF GOALCAT-FOUND-SW = "YES"
010730         PERFORM 3400-POST-SAVINGS
010740     END-IF.
010750
010760*    HAND OFF TO 9000-READ-TRAN-LINE TO DO ITS PART.
010770*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010780*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010790     PERFORM 9000-READ-TRAN-LINE.
010800
010810*    2000-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
010820*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
010830*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
010840*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
010850*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
010860 2000-EXIT.
010870*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
010880*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010890     EXIT.
010900
010910*    2050-PARSE-HEADER -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
010920*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
010930*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
010940*    MORE ONTO IT.
010950 2050-PARSE-HEADER.
010960*    BREAK FW-TRAN-LINE APART INTO ITS FIELDS.
010970*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010980*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
010990     UNSTRING FW-TRAN-LINE DELIMITED BY "|"
011000         INTO TH-TRAN-ID TH-TITLE TH-DESCRIPTION TH-CATEGORY
011010              TH-USER-ID TH-TRAN-DATE TH-TRAN-TIME
011020              TH-PAYMENT-METHOD TH-AMOUNT TH-IS-EXPENSE
011030              TH-ITEM-COUNT.
011040
011050*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011060*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011070*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011080     IF TH-TRAN-ID = SPACES
011090         ADD 1 TO GEN-ID-SEQUENCE
011100         MOVE TODAY-NUMERIC TO FW-TRAN-ID(1:8)
011110         MOVE GEN-ID-SEQUENCE TO FW-TRAN-ID(9:9)
011120     ELSE
011130         MOVE TH-TRAN-ID TO FW-TRAN-ID
011140     END-IF.
011150
011160*    2100-LOOKUP-USER -- CARRIES THE USER WORK FOR THIS PASS. IT IS
011170*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011180*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011190*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011200*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011210*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011220*    SINCE.
011230 2100-LOOKUP-USER.
011240*    CARRY "NO" FORWARD INTO USER-FOUND-SW.
011250*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011260*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011270     MOVE "NO" TO USER-FOUND-SW.
011280*    CARRY ZERO FORWARD INTO C-FOUND-USER.
011290*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011300*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011310     MOVE ZERO TO C-FOUND-USER.
011320*    CARRY ZERO FORWARD INTO C-FOUND-ACCT.
011330*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011340     MOVE ZERO TO C-FOUND-ACCT.
011350
011360*    HAND OFF TO 2110-SEARCH-USER TO DO ITS PART.
011370*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011380*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
011390     PERFORM 2110-SEARCH-USER
011400         VARYING C-USER-SUB FROM 1 BY 1
011410             UNTIL C-USER-SUB > C-USER-COUNT
011420                 OR USER-FOUND-SW = "YES".
011430
011440*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011450*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011460*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011470     IF USER-FOUND-SW = "YES"
011480         PERFORM 2120-SEARCH-ACCT
011490             VARYING C-SUB FROM 1 BY 1
011500                 UNTIL C-SUB > C-ACCT-COUNT
011510                     OR C-FOUND-ACCT NOT EQUAL ZERO
011520     END-IF.
011530
011540*    2110-SEARCH-USER -- ONE STEP IN THE USER HANDLING FOR THIS PROGRAM.
011550*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
011560*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
011570*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
011580*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
011590 2110-SEARCH-USER.
011600*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011610*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011620*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011630     IF UT-USER-ID(C-USER-SUB) EQUAL TH-USER-ID
011640         MOVE "YES" TO USER-FOUND-SW
011650         MOVE C-USER-SUB TO C-FOUND-USER
011660     END-IF.
011670
011680*    2120-SEARCH-ACCT -- SEARCH STEP.  KEPT SHORT ON PURPOSE; IF THIS
011690*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
011700*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
011710*    MORE ONTO IT.
011720 2120-SEARCH-ACCT.
011730*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011740*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
011750*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011760     IF AT-USER-ID(C-SUB) EQUAL TH-USER-ID
011770         MOVE C-SUB TO C-FOUND-ACCT
011780     END-IF.
011790
011800*    2200-RESOLVE-CATEGORY -- CARRIES THE CATEGORY WORK FOR THIS PASS. IT
011810*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011820*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011830*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011840*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011850*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011860*    SINCE.
011870 2200-RESOLVE-CATEGORY.
011880*    CARRY "NO" FORWARD INTO CATEGORY-FOUND-SW.
011890*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011900     MOVE "NO" TO CATEGORY-FOUND-SW.
011910*    CARRY TH-CATEGORY FORWARD INTO FW-TRAN-CATEGORY.
011920*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011930*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011940     MOVE TH-CATEGORY TO FW-TRAN-CATEGORY.
011950
011960*    HAND OFF TO 2210-SEARCH-CATEGORY TO DO ITS PART.
011970*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011980*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
011990     PERFORM 2210-SEARCH-CATEGORY
012000         VARYING C-SUB FROM 1 BY 1
012010             UNTIL C-SUB > C-CAT-COUNT
012020                 OR CATEGORY-FOUND-SW = "YES".
012030
012040*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012050*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012060*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012070     IF CATEGORY-FOUND-SW = "NO"
012080         MOVE "OTHER" TO FW-TRAN-CATEGORY
012090     END-IF.
012100
012110*    2210-SEARCH-CATEGORY -- ONE STEP IN THE CATEGORY HANDLING FOR THIS
012120*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
012130*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
012140*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
012150*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
012160 2210-SEARCH-CATEGORY.
012170*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012180*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012190*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
012200     IF CT-NAME(C-SUB) EQUAL FW-TRAN-CATEGORY
012210         MOVE "YES" TO CATEGORY-FOUND-SW
012220     END-IF.
012230
012240*    2300-FIND-GOAL-CATEGORY -- GOAL STEP.  KEPT SHORT ON PURPOSE; IF
012250*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
012260*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
012270*    BOLT MORE ONTO IT.
012280 2300-FIND-GOAL-CATEGORY.
012290*    -- PARENT GOAL MUST BE ACTIVE AND ITS COMPLETION DATE     --
012300*    -- MUST FALL IN (TRANSACTION MONTH + 1) OF THE SAME YEAR  --
012310*    CARRY "NO" FORWARD INTO GOALCAT-FOUND-SW.
012320*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012330     MOVE "NO" TO GOALCAT-FOUND-SW.
012340*    CARRY ZERO FORWARD INTO C-FOUND-GC.
012350*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012360*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
012370     MOVE ZERO TO C-FOUND-GC.
012380*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
012390*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
012400*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012410     MOVE ZERO TO C-FOUND-GOAL.
012420*    CARRY TH-TRAN-DATE FORWARD INTO TDB-YEAR.
012430*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012440*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012450     MOVE TH-TRAN-DATE TO TDB-YEAR TDB-MONTH TDB-DAY.
012460
012470*    HAND OFF TO 2310-SEARCH-GOALCAT TO DO ITS PART.
012480*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012490*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012500     PERFORM 2310-SEARCH-GOALCAT THRU 2310-EXIT
012510         VARYING C-SUB FROM 1 BY 1
012520             UNTIL C-SUB > C-GC-COUNT
012530                 OR GOALCAT-FOUND-SW = "YES".
012540
012550*    2310-SEARCH-GOALCAT -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
012560*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
012570*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
012580*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
012590*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
012600*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
012610*    SINCE.
012620 2310-SEARCH-GOALCAT.
012630*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012640*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012650     IF GC-CATEGORY-NAME(C-SUB) NOT EQUAL FW-TRAN-CATEGORY
012660         GO TO 2310-EXIT
012670     END-IF.
012680
012690*    HAND OFF TO 2320-CHECK-PARENT-GOAL TO DO ITS PART.
012700*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012710*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012720     PERFORM 2320-CHECK-PARENT-GOAL THRU 2320-EXIT
012730         VARYING C-GOAL-SUB FROM 1 BY 1
012740             UNTIL C-GOAL-SUB > C-GOAL-COUNT
012750                 OR GOALCAT-FOUND-SW = "YES".
012760
012770*    2310-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
012780*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
012790*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
012800*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
012810*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
012820 2310-EXIT.
012830*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
012840*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012850*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012860     EXIT.
012870
012880*    2320-CHECK-PARENT-GOAL -- GOAL STEP.  KEPT SHORT ON PURPOSE; IF THIS
012890*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
012900*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
012910*    MORE ONTO IT.
012920 2320-CHECK-PARENT-GOAL.
012930*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012940*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012950*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012960     IF GT-GOAL-ID(C-GOAL-SUB) NOT EQUAL GC-GOAL-ID(C-SUB)
012970         GO TO 2320-EXIT
012980     END-IF.
012990
013000*    CHECK THE CONDITION BELOW BEFORE GOING ON.
013010*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013030     IF GT-STATUS(C-GOAL-SUB) NOT EQUAL "ACTIVE    "
013040         GO TO 2320-EXIT
013050     END-IF.
013060
013070*    CARRY GT-COMPL-DATE(C-GOAL-SUB) FORWARD INTO GDB-YEAR.
013080*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013090     MOVE GT-COMPL-DATE(C-GOAL-SUB) TO GDB-YEAR GDB-MONTH
013100         GDB-DAY.
013110
013120*    CHECK THE CONDITION BELOW BEFORE GOING ON.
013130*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013140*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013150     IF GDB-YEAR EQUAL TDB-YEAR
013160         AND ((GDB-MONTH EQUAL TDB-MONTH + 1)
013170             OR (TDB-MONTH EQUAL 12 AND GDB-MONTH EQUAL 1))
013180         MOVE "YES" TO GOALCAT-FOUND-SW
013190         MOVE C-SUB TO C-FOUND-GC
013200         MOVE C-GOAL-SUB TO C-FOUND-GOAL
013210     END-IF.
013220
013230*    2320-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
013240*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
013250*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
013260*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
013270*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
013280*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
013290 2320-EXIT.
013300*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
013310*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013320*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013330     EXIT.
013340
013350*    2400-APPLY-BALANCE -- ONE STEP IN THE BALANCE HANDLING FOR THIS
013360*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
013370*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
013380*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
013390*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
013400 2400-APPLY-BALANCE.
013410*    CARRY TH-AMOUNT FORWARD INTO FW-TRAN-AMOUNT.
013420*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013430*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
013440     MOVE TH-AMOUNT TO FW-TRAN-AMOUNT.
013450*    CARRY TH-IS-EXPENSE FORWARD INTO FW-TRAN-IS-EXPENSE.
013460*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013470*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013480     MOVE TH-IS-EXPENSE TO FW-TRAN-IS-EXPENSE.
013490
013500*    CHECK THE CONDITION BELOW BEFORE GOING ON.
013510*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013520     IF TRAN-IS-EXPENSE
013530         COMPUTE AT-BALANCE(C-FOUND-ACCT) =
013540                 AT-BALANCE(C-FOUND-ACCT) - FW-TRAN-AMOUNT
013550     ELSE
013560         COMPUTE AT-BALANCE(C-FOUND-ACCT) =
013570                 AT-BALANCE(C-FOUND-ACCT) + FW-TRAN-AMOUNT
013580     END-IF.
013590
013600*    CARRY AT-ACCT-ID(C-FOUND-ACCT) FORWARD INTO FW-ACCT-ID.
013610*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013620*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
013630     MOVE AT-ACCT-ID(C-FOUND-ACCT) TO FW-ACCT-ID.
013640*    CARRY AT-USER-ID(C-FOUND-ACCT) FORWARD INTO FW-ACCT-USER-ID.
013650*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013660*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
013670     MOVE AT-USER-ID(C-FOUND-ACCT) TO FW-ACCT-USER-ID.
013680*    CARRY AT-BALANCE(C-FOUND-ACCT) FORWARD INTO FW-ACCT-BALANCE.
013690*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013700*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013710     MOVE AT-BALANCE(C-FOUND-ACCT) TO FW-ACCT-BALANCE.
013720*    CARRY SPACES FORWARD INTO FILLER.
013730*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013740*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013750     MOVE SPACES TO FILLER OF FW-ACCOUNT-REC.
013760*    CARRY FW-ACCOUNT-REC FORWARD INTO FW-ACCOUNT-OUT-REC.
013770*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013780     MOVE FW-ACCOUNT-REC TO FW-ACCOUNT-OUT-REC.
013790*    SPOOL FW-ACCOUNT-OUT-REC OUT TO ITS FILE.
013800*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
013810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013820     WRITE FW-ACCOUNT-OUT-REC.
013830
013840*    3000-WRITE-TRAN -- TRAN STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
013850*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
013860*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
013870*    ONTO IT.
013880 3000-WRITE-TRAN.
013890*    CARRY TH-USER-ID FORWARD INTO FW-TRAN-USER-ID.
013900*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
013910*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
013920     MOVE TH-USER-ID TO FW-TRAN-USER-ID.
013930*    CARRY AT-ACCT-ID(C-FOUND-ACCT) FORWARD INTO FW-TRAN-ACCOUNT-ID.
013940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013950*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013960     MOVE AT-ACCT-ID(C-FOUND-ACCT) TO FW-TRAN-ACCOUNT-ID.
013970*    CARRY TH-TITLE FORWARD INTO FW-TRAN-TITLE.
013980*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013990*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014000     MOVE TH-TITLE TO FW-TRAN-TITLE.
014010*    CARRY TH-DESCRIPTION FORWARD INTO FW-TRAN-DESCRIPTION.
014020*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014030     MOVE TH-DESCRIPTION TO FW-TRAN-DESCRIPTION.
014040*    CARRY TH-TRAN-DATE FORWARD INTO FW-TRAN-DATE.
014050*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014060*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014070     MOVE TH-TRAN-DATE TO FW-TRAN-DATE.
014080*    CARRY TH-TRAN-TIME FORWARD INTO FW-TRAN-TIME.
014090*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014100*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
014110     MOVE TH-TRAN-TIME TO FW-TRAN-TIME.
014120*    CARRY TH-PAYMENT-METHOD FORWARD INTO FW-TRAN-PAYMENT-METHOD.
014130*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014140*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
014150     MOVE TH-PAYMENT-METHOD TO FW-TRAN-PAYMENT-METHOD.
014160
014170*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
014180*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014190*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
014200     STRING MONTH-NAME(TDB-MONTH) DELIMITED BY SPACE
014210            " "                   DELIMITED BY SIZE
014220            TDB-YEAR              DELIMITED BY SIZE
014230         INTO FW-TRAN-TIME-GROUP.
014240
014250*    CARRY SPACES FORWARD INTO FILLER.
014260*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014270     MOVE SPACES TO FILLER OF FW-TRAN-REC.
014280*    SPOOL FW-TRAN-REC OUT TO ITS FILE.
014290*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014300*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
014310     WRITE FW-TRAN-REC.
014320
014330*    3100-READ-AND-WRITE-ITEMS -- CARRIES THE ITEM WORK FOR THIS PASS. IT
014340*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
014350*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
014360*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
014370*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
014380*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
014390*    SINCE.
014400 3100-READ-AND-WRITE-ITEMS.
014410*    CARRY ZERO FORWARD INTO ALL-ITEM-AMOUNT.
014420*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
014430*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
014440     MOVE ZERO TO ALL-ITEM-AMOUNT.
014450*    CARRY TH-ITEM-COUNT FORWARD INTO C-ITEM-LINE-COUNT.
014460*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014470*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014480     MOVE TH-ITEM-COUNT TO C-ITEM-LINE-COUNT.
014490
014500*    HAND OFF TO 3110-ONE-ITEM-LINE TO DO ITS PART.
014510*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014520*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
014530     PERFORM 3110-ONE-ITEM-LINE
014540         VARYING C-ITEM-SUB FROM 1 BY 1
014550             UNTIL C-ITEM-SUB > C-ITEM-LINE-COUNT.
014560
014570*    3110-ONE-ITEM-LINE -- ONE STEP IN THE ITEM HANDLING FOR THIS
014580*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
014590*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
014600*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
014610*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
014620 3110-ONE-ITEM-LINE.
014630*    HAND OFF TO 9000-READ-TRAN-LINE TO DO ITS PART.
014640*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014650     PERFORM 9000-READ-TRAN-LINE.
014660*    BREAK FW-TRAN-LINE APART INTO ITS FIELDS.
014670*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014680*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014690     UNSTRING FW-TRAN-LINE DELIMITED BY "|"
014700         INTO IL-PRODUCT-NAME IL-QUANTITY IL-UNIT-PRICE.
014710
014720*    HAND OFF TO 3120-RESOLVE-PRODUCT TO DO ITS PART.
014730*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014740*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014750     PERFORM 3120-RESOLVE-PRODUCT.
014760
014770*    BUMP C-ITEM-CTR UP BY 1.
014780*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014790*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014800     ADD 1 TO C-ITEM-CTR.
014810*    CARRY C-ITEM-CTR FORWARD INTO FW-ITEM-ID.
014820*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
014830*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014840     MOVE C-ITEM-CTR TO FW-ITEM-ID.
014850*    CARRY FW-TRAN-ID FORWARD INTO FW-ITEM-TRAN-ID.
014860*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
014870     MOVE FW-TRAN-ID TO FW-ITEM-TRAN-ID.
014880*    CARRY IL-PRODUCT-NAME FORWARD INTO FW-ITEM-PRODUCT-NAME.
014890*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014900*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
014910     MOVE IL-PRODUCT-NAME TO FW-ITEM-PRODUCT-NAME.
014920*    CARRY IL-QUANTITY FORWARD INTO FW-ITEM-QUANTITY.
014930*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
014940*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014950     MOVE IL-QUANTITY TO FW-ITEM-QUANTITY.
014960*    CARRY IL-UNIT-PRICE FORWARD INTO FW-ITEM-UNIT-PRICE.
014970*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014980*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014990     MOVE IL-UNIT-PRICE TO FW-ITEM-UNIT-PRICE.
015000*    WORK OUT FW-ITEM-TOTAL-PRICE FROM THE FIGURES ON THIS LINE.
015010*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
015020*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015030     COMPUTE FW-ITEM-TOTAL-PRICE ROUNDED =
015040             FW-ITEM-QUANTITY * FW-ITEM-UNIT-PRICE.
015050*    BUMP ALL-ITEM-AMOUNT UP BY FW-ITEM-TOTAL-PRICE.
015060*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015070     ADD FW-ITEM-TOTAL-PRICE TO ALL-ITEM-AMOUNT.
015080
015090*    CARRY SPACES FORWARD INTO FILLER.
015100*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
015110*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015120     MOVE SPACES TO FILLER OF FW-ITEM-REC.
015130*    SPOOL FW-ITEM-REC OUT TO ITS FILE.
015140*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
015150*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
015160     WRITE FW-ITEM-REC.
015170
015180*    0112 -- 3120-RESOLVE-PRODUCT LOOKS THE ITEM'S PRODUCT NAME UP
015190*    ON THE PRODUCT MASTER, APPENDING A NEW ROW WITH UNIT DEFAULTED
015200*    TO PCS WHEN THE MERCHANT DESK NEVER SENT US THIS ONE. PER
015210*    AUDIT DEPT REQUEST -- AN ITEM LINE WAS WRITING AGAINST A
015220*    PRODUCT NAME THE PRODUCT MASTER HAD NEVER HEARD OF.
015230*    3120-RESOLVE-PRODUCT -- PRODUCT STEP.  KEPT SHORT ON PURPOSE; IF
015240*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
015250*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
015260*    BOLT MORE ONTO IT.
015270 3120-RESOLVE-PRODUCT.
015280*    CARRY "NO" FORWARD INTO PRODUCT-FOUND-SW.
015290*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
015300*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
015310     MOVE "NO" TO PRODUCT-FOUND-SW.
015320*    CARRY ZERO FORWARD INTO C-FOUND-PRODUCT.
015330*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
015340*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
015350     MOVE ZERO TO C-FOUND-PRODUCT.
015360
015370*    HAND OFF TO 3121-SEARCH-PRODUCT TO DO ITS PART.
015380*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
015390     PERFORM 3121-SEARCH-PRODUCT
015400         VARYING C-PRODUCT-SUB FROM 1 BY 1
015410             UNTIL C-PRODUCT-SUB > C-PRODUCT-COUNT
015420                 OR PRODUCT-FOUND-SW = "YES".
015430
015440*    CHECK THE CONDITION BELOW BEFORE GOING ON.
015450*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
015460*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015470     IF PRODUCT-FOUND-SW = "NO"
015480         PERFORM 3122-CREATE-PRODUCT
015490     END-IF.
015500
015510*    3121-SEARCH-PRODUCT -- CARRIES THE PRODUCT WORK FOR THIS PASS. IT IS
015520*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
015530*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
015540*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
015550*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
015560*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
015570*    SINCE.
015580 3121-SEARCH-PRODUCT.
015590*    CHECK THE CONDITION BELOW BEFORE GOING ON.
015600*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
015610*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
015620     IF PT-NAME(C-PRODUCT-SUB) EQUAL IL-PRODUCT-NAME
015630         MOVE "YES" TO PRODUCT-FOUND-SW
015640         MOVE C-PRODUCT-SUB TO C-FOUND-PRODUCT
015650     END-IF.
015660
015670*    3122-CREATE-PRODUCT -- ONE STEP IN THE PRODUCT HANDLING FOR THIS
015680*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
015690*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
015700*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
015710*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
015720 3122-CREATE-PRODUCT.
015730*    BUMP C-PRODUCT-COUNT UP BY 1.
015740*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
015750*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015760     ADD 1 TO C-PRODUCT-COUNT.
015770*    CARRY C-PRODUCT-COUNT FORWARD INTO PT-PRODUCT-ID(C-PRODUCT-COUNT).
015780*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015790*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
015800     MOVE C-PRODUCT-COUNT TO PT-PRODUCT-ID(C-PRODUCT-COUNT).
015810*    CARRY "UNCATEGORIZED" FORWARD INTO PT-CATEGORY(C-PRODUCT-COUNT).
015820*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015830     MOVE "UNCATEGORIZED" TO PT-CATEGORY(C-PRODUCT-COUNT).
015840*    CARRY IL-PRODUCT-NAME FORWARD INTO PT-NAME(C-PRODUCT-COUNT).
015850*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
015860*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
015870     MOVE IL-PRODUCT-NAME TO PT-NAME(C-PRODUCT-COUNT).
015880*    CARRY SPACES FORWARD INTO PT-BRAND(C-PRODUCT-COUNT).
015890*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015900*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
015910     MOVE SPACES TO PT-BRAND(C-PRODUCT-COUNT).
015920*    CARRY "PCS" FORWARD INTO PT-UNIT(C-PRODUCT-COUNT).
015930*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
015940*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
015950     MOVE "PCS" TO PT-UNIT(C-PRODUCT-COUNT).
015960*    CARRY SPACES FORWARD INTO PT-OFFER(C-PRODUCT-COUNT).
015970*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015980*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015990     MOVE SPACES TO PT-OFFER(C-PRODUCT-COUNT).
016000*    CARRY C-PRODUCT-COUNT FORWARD INTO C-FOUND-PRODUCT.
016010*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016020     MOVE C-PRODUCT-COUNT TO C-FOUND-PRODUCT.
016030
016040*    3400-POST-SAVINGS -- SAVING STEP.  KEPT SHORT ON PURPOSE; IF THIS
016050*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
016060*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
016070*    MORE ONTO IT.
016080 3400-POST-SAVINGS.
016090*    WORK OUT SAVED-DELTA FROM THE FIGURES ON THIS LINE.
016100*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016110*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016120     COMPUTE SAVED-DELTA = ALL-ITEM-AMOUNT - FW-TRAN-AMOUNT.
016130
016140*    BUMP GC-SAVED(C-FOUND-GC) UP BY SAVED-DELTA.
016150*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
016160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016170     ADD SAVED-DELTA TO GC-SAVED(C-FOUND-GC).
016180*    BUMP GT-BALANCE(C-FOUND-GOAL) UP BY SAVED-DELTA.
016190*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016200*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
016210     ADD SAVED-DELTA TO GT-BALANCE(C-FOUND-GOAL).
016220
016230*    BUMP C-SR-CTR UP BY 1.
016240*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016250*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016260     ADD 1 TO C-SR-CTR.
016270*    CARRY C-SR-CTR FORWARD INTO FW-SR-ID.
016280*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016290     MOVE C-SR-CTR TO FW-SR-ID.
016300*    CARRY FW-TRAN-ID FORWARD INTO FW-SR-TRAN-ID.
016310*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016320*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016330     MOVE FW-TRAN-ID TO FW-SR-TRAN-ID.
016340*    CARRY GT-GOAL-ID(C-FOUND-GOAL) FORWARD INTO FW-SR-GOAL-ID.
016350*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016360*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016370     MOVE GT-GOAL-ID(C-FOUND-GOAL) TO FW-SR-GOAL-ID.
016380*    CARRY GC-ID(C-FOUND-GC) FORWARD INTO FW-SR-GOALCAT-ID.
016390*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
016400*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
016410     MOVE GC-ID(C-FOUND-GC) TO FW-SR-GOALCAT-ID.
016420*    CARRY SAVED-DELTA FORWARD INTO FW-SR-SAVED-AMOUNT.
016430*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
016440*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016450     MOVE SAVED-DELTA TO FW-SR-SAVED-AMOUNT.
016460*    CARRY TH-TRAN-DATE FORWARD INTO FW-SR-RECORD-DATE.
016470*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016480     MOVE TH-TRAN-DATE TO FW-SR-RECORD-DATE.
016490*    CARRY SPACES FORWARD INTO FILLER.
016500*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
016510*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016520     MOVE SPACES TO FILLER OF FW-SAVEREC-REC.
016530*    SPOOL FW-SAVEREC-REC OUT TO ITS FILE.
016540*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016550*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016560     WRITE FW-SAVEREC-REC.
016570
016580*    CARRY GT-GOAL-ID(C-FOUND-GOAL) FORWARD INTO FW-GOAL-ID.
016590*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016600*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016610     MOVE GT-GOAL-ID(C-FOUND-GOAL) TO FW-GOAL-ID.
016620*    CARRY GT-USER-ID(C-FOUND-GOAL) FORWARD INTO FW-GOAL-USER-ID.
016630*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016640*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
016650     MOVE GT-USER-ID(C-FOUND-GOAL) TO FW-GOAL-USER-ID.
016660*    CARRY GT-AMOUNT(C-FOUND-GOAL) FORWARD INTO FW-GOAL-AMOUNT.
016670*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016680     MOVE GT-AMOUNT(C-FOUND-GOAL) TO FW-GOAL-AMOUNT.
016690*    CARRY GT-BALANCE(C-FOUND-GOAL) FORWARD INTO FW-GOAL-BALANCE.
016700*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
016710*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
016720     MOVE GT-BALANCE(C-FOUND-GOAL) TO FW-GOAL-BALANCE.
016730*    CARRY GT-COMPL-DATE(C-FOUND-GOAL) FORWARD INTO FW-GOAL-COMPL-DATE.
016740*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016750*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016760     MOVE GT-COMPL-DATE(C-FOUND-GOAL) TO FW-GOAL-COMPL-DATE.
016770*    CARRY GT-STATUS(C-FOUND-GOAL) FORWARD INTO FW-GOAL-STATUS.
016780*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
016790*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
016800     MOVE GT-STATUS(C-FOUND-GOAL) TO FW-GOAL-STATUS.
016810*    CARRY SPACES FORWARD INTO FILLER.
016820*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016830*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016840     MOVE SPACES TO FILLER OF FW-GOAL-REC.
016850*    CARRY FW-GOAL-REC FORWARD INTO FW-GOAL-OUT-REC.
016860*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016870     MOVE FW-GOAL-REC TO FW-GOAL-OUT-REC.
016880*    SPOOL FW-GOAL-OUT-REC OUT TO ITS FILE.
016890*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016900*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016910     WRITE FW-GOAL-OUT-REC.
016920
016930*    CARRY GC-ID(C-FOUND-GC) FORWARD INTO FW-GC-ID.
016940*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016950*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016960     MOVE GC-ID(C-FOUND-GC) TO FW-GC-ID.
016970*    CARRY GC-GOAL-ID(C-FOUND-GC) FORWARD INTO FW-GC-GOAL-ID.
016980*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
016990*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
017000     MOVE GC-GOAL-ID(C-FOUND-GC) TO FW-GC-GOAL-ID.
017010*    CARRY GC-CATEGORY-NAME(C-FOUND-GC) FORWARD INTO FW-GC-CATEGORY-NAME.
017020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017030*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017040     MOVE GC-CATEGORY-NAME(C-FOUND-GC) TO FW-GC-CATEGORY-NAME.
017050*    CARRY GC-BUDGETED(C-FOUND-GC) FORWARD INTO FW-GC-BUDGETED.
017060*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017070     MOVE GC-BUDGETED(C-FOUND-GC) TO FW-GC-BUDGETED.
017080*    CARRY GC-SAVED(C-FOUND-GC) FORWARD INTO FW-GC-SAVED.
017090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017100*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017110     MOVE GC-SAVED(C-FOUND-GC) TO FW-GC-SAVED.
017120*    CARRY SPACES FORWARD INTO FILLER.
017130*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
017140*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017150     MOVE SPACES TO FILLER OF FW-GOALCAT-REC.
017160*    CARRY FW-GOALCAT-REC FORWARD INTO FW-GOALCAT-OUT-REC.
017170*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017180*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017190     MOVE FW-GOALCAT-REC TO FW-GOALCAT-OUT-REC.
017200*    SPOOL FW-GOALCAT-OUT-REC OUT TO ITS FILE.
017210*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
017220*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017230     WRITE FW-GOALCAT-OUT-REC.
017240
017250*    5000-SUMMARY-PASS -- CARRIES THE SUMMARY WORK FOR THIS PASS. IT IS
017260*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
017270*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
017280*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
017290*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
017300*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
017310*    SINCE.
017320 5000-SUMMARY-PASS.
017330*    -- RE-READ THE JUST-WRITTEN TRANSACTION FILE TO BUILD THE --
017340*    -- MONTHLY AND LAST-WEEK FIGURES FOR EACH USER ON FILE    --
017350*    WORK OUT WA-YEAR FROM THE FIGURES ON THIS LINE.
017360*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
017370     COMPUTE WA-YEAR = TODAY-YEAR.
017380*    CARRY TODAY-MONTH FORWARD INTO WA-MONTH.
017390*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
017400*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017410     MOVE TODAY-MONTH TO WA-MONTH.
017420*    CARRY TODAY-DAY FORWARD INTO WA-DAY.
017430*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017440*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
017450     MOVE TODAY-DAY TO WA-DAY.
017460*    TAKE 7 BACK OUT OF WA-DAY.
017470*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017480*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
017490     SUBTRACT 7 FROM WA-DAY.
017500*    CHECK THE CONDITION BELOW BEFORE GOING ON.
017510*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017520*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017530     IF WA-DAY < 1
017540         ADD 30 TO WA-DAY
017550         SUBTRACT 1 FROM WA-MONTH
017560         IF WA-MONTH < 1
017570             MOVE 12 TO WA-MONTH
017580             SUBTRACT 1 FROM WA-YEAR
017590         END-IF
017600     END-IF.
017610
017620*    HAND OFF TO 5010-INIT-SUMMARY-ROW TO DO ITS PART.
017630*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017640     PERFORM 5010-INIT-SUMMARY-ROW
017650         VARYING C-SUB FROM 1 BY 1
017660             UNTIL C-SUB > C-USER-COUNT.
017670
017680*    SHUT TRANSACTIONS-OUT DOWN -- WE'RE DONE WITH IT.
017690*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017700*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017710     CLOSE TRANSACTIONS-OUT.
017720*    BRING TRANSACTIONS-OUT ONLINE FOR THIS RUN.
017730*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017740*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
017750     OPEN INPUT TRANSACTIONS-OUT.
017760*    CARRY "YES" FORWARD INTO MORE-TRANS.
017770*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017780*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
017790     MOVE "YES" TO MORE-TRANS.
017800*    HAND OFF TO 5900-READ-POSTED-TRAN TO DO ITS PART.
017810*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
017820*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017830     PERFORM 5900-READ-POSTED-TRAN.
017840*    HAND OFF TO 5100-SUMMARY-LOOP TO DO ITS PART.
017850*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017860     PERFORM 5100-SUMMARY-LOOP
017870         UNTIL MORE-TRANS = "NO".
017880*    SHUT TRANSACTIONS-OUT DOWN -- WE'RE DONE WITH IT.
017890*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
017900*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
017910     CLOSE TRANSACTIONS-OUT.
017920
017930*    HAND OFF TO 5330-PICK-TOP-CATEGORY TO DO ITS PART.
017940*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
017950*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017960     PERFORM 5330-PICK-TOP-CATEGORY
017970         VARYING C-SUB FROM 1 BY 1
017980             UNTIL C-SUB > C-USER-COUNT.
017990
018000*    5010-INIT-SUMMARY-ROW -- ONE STEP IN THE INIT HANDLING FOR THIS
018010*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
018020*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
018030*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
018040*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
018050 5010-INIT-SUMMARY-ROW.
018060*    CARRY UT-USER-ID(C-SUB) FORWARD INTO SUM-USER-ID(C-SUB).
018070*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018080*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018090     MOVE UT-USER-ID(C-SUB) TO SUM-USER-ID(C-SUB).
018100*    CARRY ZERO FORWARD INTO SUM-SPENDING(C-SUB).
018110*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018120*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018130     MOVE ZERO TO SUM-SPENDING(C-SUB).
018140*    CARRY ZERO FORWARD INTO SUM-INCOME(C-SUB).
018150*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
018160     MOVE ZERO TO SUM-INCOME(C-SUB).
018170*    CARRY ZERO FORWARD INTO SUM-LASTWEEK-INCOME(C-SUB).
018180*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
018190*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
018200     MOVE ZERO TO SUM-LASTWEEK-INCOME(C-SUB).
018210*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
018220*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018230*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018240     MOVE "No Category Found" TO SUM-TOPCAT-NAME(C-SUB).
018250*    CARRY ZERO FORWARD INTO SUM-TOPCAT-AMOUNT(C-SUB).
018260*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
018270*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
018280     MOVE ZERO TO SUM-TOPCAT-AMOUNT(C-SUB).
018290*    HAND OFF TO 5015-CLEAR-CAT-ROW TO DO ITS PART.
018300*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018310*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018320     PERFORM 5015-CLEAR-CAT-ROW
018330         VARYING C-ITEM-SUB FROM 1 BY 1
018340             UNTIL C-ITEM-SUB > 9.
018350
018360*    5015-CLEAR-CAT-ROW -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
018370*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
018380*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
018390*    MORE ONTO IT.
018400 5015-CLEAR-CAT-ROW.
018410*    CARRY SPACES FORWARD INTO SUM-CAT-NAME(C-SUB.
018420*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
018430     MOVE SPACES TO SUM-CAT-NAME(C-SUB, C-ITEM-SUB).
018440*    CARRY ZERO FORWARD INTO SUM-CAT-AMOUNT(C-SUB.
018450*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
018460*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
018470     MOVE ZERO TO SUM-CAT-AMOUNT(C-SUB, C-ITEM-SUB).
018480
018490*    5100-SUMMARY-LOOP -- CARRIES THE SUMMARY WORK FOR THIS PASS. IT IS
018500*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
018510*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
018520*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
018530*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
018540*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
018550*    SINCE.
018560 5100-SUMMARY-LOOP.
018570*    CARRY ZERO FORWARD INTO C-FOUND-USER.
018580*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
018590*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
018600     MOVE ZERO TO C-FOUND-USER.
018610*    HAND OFF TO 5110-FIND-SUMMARY-ROW TO DO ITS PART.
018620*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018630*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018640     PERFORM 5110-FIND-SUMMARY-ROW
018650         VARYING C-SUB FROM 1 BY 1
018660             UNTIL C-SUB > C-USER-COUNT
018670                 OR C-FOUND-USER NOT EQUAL ZERO.
018680
018690*    CHECK THE CONDITION BELOW BEFORE GOING ON.
018700*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018710*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
018720     IF C-FOUND-USER NOT EQUAL ZERO
018730         PERFORM 5200-ACCUMULATE-MONTHLY
018740         PERFORM 5300-ACCUMULATE-LASTWEEK
018750     END-IF.
018760
018770*    HAND OFF TO 5900-READ-POSTED-TRAN TO DO ITS PART.
018780*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
018790     PERFORM 5900-READ-POSTED-TRAN.
018800
018810*    5110-FIND-SUMMARY-ROW -- ONE STEP IN THE SUMMARY HANDLING FOR THIS
018820*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
018830*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
018840*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
018850*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
018860 5110-FIND-SUMMARY-ROW.
018870*    CHECK THE CONDITION BELOW BEFORE GOING ON.
018880*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018890*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
018900     IF SUM-USER-ID(C-SUB) EQUAL FW-TRAN-USER-ID
018910         MOVE C-SUB TO C-FOUND-USER
018920     END-IF.
018930
018940*    5200-ACCUMULATE-MONTHLY -- THIS STEP.  KEPT SHORT ON PURPOSE; IF
018950*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
018960*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
018970*    BOLT MORE ONTO IT.
018980 5200-ACCUMULATE-MONTHLY.
018990*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019000*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
019010*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
019020     IF FW-TRAN-DATE > MONTH-START-NUMERIC
019030         IF TRAN-IS-EXPENSE
019040             ADD FW-TRAN-AMOUNT TO SUM-SPENDING(C-FOUND-USER)
019050             ADD FW-TRAN-AMOUNT TO GT-SPENDING
019060         ELSE
019070             ADD FW-TRAN-AMOUNT TO SUM-INCOME(C-FOUND-USER)
019080             ADD FW-TRAN-AMOUNT TO GT-INCOME
019090         END-IF
019100     END-IF.
019110
019120*    5300-ACCUMULATE-LASTWEEK -- CARRIES THE THIS WORK FOR THIS PASS. IT
019130*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
019140*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
019150*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
019160*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
019170*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
019180*    SINCE.
019190 5300-ACCUMULATE-LASTWEEK.
019200*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019210*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
019220*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
019230     IF FW-TRAN-DATE > WEEK-AGO-NUMERIC
019240         IF TRAN-IS-INCOME
019250             ADD FW-TRAN-AMOUNT TO
019260                 SUM-LASTWEEK-INCOME(C-FOUND-USER)
019270         ELSE
019280             PERFORM 5310-ACCUM-TOPCAT
019290         END-IF
019300     END-IF.
019310
019320*    5310-ACCUM-TOPCAT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM.
019330*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
019340*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
019350*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
019360*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
019370 5310-ACCUM-TOPCAT.
019380*    CARRY ZERO FORWARD INTO C-FOUND-CAT.
019390*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
019400*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019410     MOVE ZERO TO C-FOUND-CAT.
019420*    HAND OFF TO 5320-FIND-TOPCAT-ROW TO DO ITS PART.
019430*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019440     PERFORM 5320-FIND-TOPCAT-ROW
019450         VARYING C-SUB FROM 1 BY 1
019460             UNTIL C-SUB > 9
019470                 OR C-FOUND-CAT NOT EQUAL ZERO.
019480
019490*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019500*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
019510*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
019520     IF C-FOUND-CAT EQUAL ZERO
019530         PERFORM 5325-FIND-EMPTY-CAT-ROW
019540             VARYING C-SUB FROM 1 BY 1
019550                 UNTIL C-SUB > 9
019560                     OR C-FOUND-CAT NOT EQUAL ZERO
019570     END-IF.
019580
019590*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019600*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019610*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
019620     IF C-FOUND-CAT NOT EQUAL ZERO
019630         MOVE FW-TRAN-CATEGORY TO
019640             SUM-CAT-NAME(C-FOUND-USER, C-FOUND-CAT)
019650         ADD FW-TRAN-AMOUNT TO
019660             SUM-CAT-AMOUNT(C-FOUND-USER, C-FOUND-CAT)
019670     END-IF.
019680
019690*    5320-FIND-TOPCAT-ROW -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
019700*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
019710*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
019720*    MORE ONTO IT.
019730 5320-FIND-TOPCAT-ROW.
019740*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019750*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
019760*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019770     IF SUM-CAT-NAME(C-FOUND-USER, C-SUB) EQUAL FW-TRAN-CATEGORY
019780         MOVE C-SUB TO C-FOUND-CAT
019790     END-IF.
019800
019810*    5325-FIND-EMPTY-CAT-ROW -- CARRIES THE THIS WORK FOR THIS PASS. IT
019820*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
019830*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
019840*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
019850*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
019860*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
019870*    SINCE.
019880 5325-FIND-EMPTY-CAT-ROW.
019890*    CHECK THE CONDITION BELOW BEFORE GOING ON.
019900*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
019910*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
019920     IF SUM-CAT-NAME(C-FOUND-USER, C-SUB) EQUAL SPACES
019930         MOVE C-SUB TO C-FOUND-CAT
019940     END-IF.
019950
019960*    5330-PICK-TOP-CATEGORY -- ONE STEP IN THE CATEGORY HANDLING FOR THIS
019970*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
019980*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
019990*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
020000*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
020010 5330-PICK-TOP-CATEGORY.
020020*    HAND OFF TO 5340-CHECK-ONE-CAT TO DO ITS PART.
020030*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
020040     PERFORM 5340-CHECK-ONE-CAT
020050         VARYING C-ITEM-SUB FROM 1 BY 1
020060             UNTIL C-ITEM-SUB > 9.
020070
020080*    5340-CHECK-ONE-CAT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS
020090*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
020100*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
020110*    MORE ONTO IT.
020120 5340-CHECK-ONE-CAT.
020130*    CHECK THE CONDITION BELOW BEFORE GOING ON.
020140*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
020150*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
020160     IF SUM-CAT-AMOUNT(C-SUB, C-ITEM-SUB) >
020170             SUM-TOPCAT-AMOUNT(C-SUB)
020180         MOVE SUM-CAT-NAME(C-SUB, C-ITEM-SUB) TO
020190             SUM-TOPCAT-NAME(C-SUB)
020200         MOVE SUM-CAT-AMOUNT(C-SUB, C-ITEM-SUB) TO
020210             SUM-TOPCAT-AMOUNT(C-SUB)
020220     END-IF.
020230
020240*    5900-READ-POSTED-TRAN -- CARRIES THE TRAN WORK FOR THIS PASS. IT IS
020250*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
020260*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
020270*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
020280*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
020290*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
020300*    SINCE.
020310 5900-READ-POSTED-TRAN.
020320*    PULL THE NEXT RECORD OFF TRANSACTIONS-OUT.
020330*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020340*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020350     READ TRANSACTIONS-OUT
020360         AT END
020370             MOVE "NO" TO MORE-TRANS.
020380
020390*    6000-CLOSING -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
020400*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
020410*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
020420*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
020430*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
020440 6000-CLOSING.
020450*    HAND OFF TO 6100-PRINT-ONE-USER TO DO ITS PART.
020460*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020470*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020480     PERFORM 6100-PRINT-ONE-USER
020490         VARYING C-SUB FROM 1 BY 1
020500             UNTIL C-SUB > C-USER-COUNT.
020510*    HAND OFF TO 6200-GRAND-TOTALS TO DO ITS PART.
020520*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
020530*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
020540     PERFORM 6200-GRAND-TOTALS.
020550
020560*    0112 -- PRODUCT-TABLE IS NOT REWRITTEN PER TOUCH LIKE THE
020570*    ACCOUNT/GOAL/GOALCAT TABLES -- A PRODUCT'S UNIT AND BRAND
020580*    DON'T CHANGE PER TRANSACTION, SO WE SPOOL THE WHOLE TABLE
020590*    BACK OUT ONCE, HERE, RATHER THAN ON EVERY ITEM LINE.
020600*    HAND OFF TO 6150-REWRITE-PRODUCTS TO DO ITS PART.
020610*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
020620     PERFORM 6150-REWRITE-PRODUCTS
020630         VARYING C-SUB FROM 1 BY 1
020640             UNTIL C-SUB > C-PRODUCT-COUNT.
020650
020660*    SHUT TRAN-ITEMS-OUT DOWN -- WE'RE DONE WITH IT.
020670*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020680*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020690     CLOSE TRAN-ITEMS-OUT.
020700*    SHUT SAVING-RECORDS-OUT DOWN -- WE'RE DONE WITH IT.
020710*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
020720*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
020730     CLOSE SAVING-RECORDS-OUT.
020740*    SHUT ACCOUNT-OUT DOWN -- WE'RE DONE WITH IT.
020750*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020760*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
020770     CLOSE ACCOUNT-OUT.
020780*    SHUT GOAL-OUT DOWN -- WE'RE DONE WITH IT.
020790*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
020800*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
020810     CLOSE GOAL-OUT.
020820*    SHUT GOALCAT-OUT DOWN -- WE'RE DONE WITH IT.
020830*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020840     CLOSE GOALCAT-OUT.
020850*    SHUT PRODUCT-OUT DOWN -- WE'RE DONE WITH IT.
020860*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020870*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
020880     CLOSE PRODUCT-OUT.
020890*    SHUT PRTOUT DOWN -- WE'RE DONE WITH IT.
020900*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
020910*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
020920     CLOSE PRTOUT.
020930
020940*    6150-REWRITE-PRODUCTS -- PRODUCT STEP.  KEPT SHORT ON PURPOSE; IF
020950*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
020960*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
020970*    BOLT MORE ONTO IT.
020980 6150-REWRITE-PRODUCTS.
020990*    CARRY SPACES FORWARD INTO FW-PRODUCT-OUT-REC.
021000*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
021010*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
021020     MOVE SPACES TO FW-PRODUCT-OUT-REC.
021030*    CARRY PT-PRODUCT-ID(C-SUB) FORWARD INTO FW-PRD-ID.
021040*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
021050*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
021060     MOVE PT-PRODUCT-ID(C-SUB) TO FW-PRD-ID.
021070*    CARRY PT-CATEGORY(C-SUB) FORWARD INTO FW-PRD-CATEGORY.
021080*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021090     MOVE PT-CATEGORY(C-SUB) TO FW-PRD-CATEGORY.
021100*    CARRY PT-NAME(C-SUB) FORWARD INTO FW-PRD-NAME.
021110*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
021120*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
021130     MOVE PT-NAME(C-SUB) TO FW-PRD-NAME.
021140*    CARRY PT-BRAND(C-SUB) FORWARD INTO FW-PRD-BRAND.
021150*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
021160*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
021170     MOVE PT-BRAND(C-SUB) TO FW-PRD-BRAND.
021180*    CARRY PT-UNIT(C-SUB) FORWARD INTO FW-PRD-UNIT.
021190*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021200*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021210     MOVE PT-UNIT(C-SUB) TO FW-PRD-UNIT.
021220*    CARRY PT-OFFER(C-SUB) FORWARD INTO FW-PRD-OFFER.
021230*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021240*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
021250     MOVE PT-OFFER(C-SUB) TO FW-PRD-OFFER.
021260*    CARRY FW-PRODUCT-REC FORWARD INTO FW-PRODUCT-OUT-REC.
021270*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
021280     MOVE FW-PRODUCT-REC TO FW-PRODUCT-OUT-REC.
021290*    SPOOL FW-PRODUCT-OUT-REC OUT TO ITS FILE.
021300*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
021310*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021320     WRITE FW-PRODUCT-OUT-REC.
021330
021340*    6100-PRINT-ONE-USER -- CARRIES THE USER WORK FOR THIS PASS. IT IS
021350*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
021360*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
021370*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
021380*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
021390*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
021400*    SINCE.
021410 6100-PRINT-ONE-USER.
021420*    CHECK THE CONDITION BELOW BEFORE GOING ON.
021430*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
021440*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
021450     IF C-SUB EQUAL 1
021460         PERFORM 9900-HEADING
021470     END-IF.
021480
021490*    CARRY ZERO FORWARD INTO C-FOUND-ACCT.
021500*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
021510*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021520     MOVE ZERO TO C-FOUND-ACCT.
021530*    HAND OFF TO 6110-FIND-USER-ACCT TO DO ITS PART.
021540*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
021550*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
021560     PERFORM 6110-FIND-USER-ACCT
021570         VARYING C-USER-SUB FROM 1 BY 1
021580             UNTIL C-USER-SUB > C-ACCT-COUNT
021590                 OR C-FOUND-ACCT NOT EQUAL ZERO.
021600
021610*    CARRY SUM-USER-ID(C-SUB) FORWARD INTO O-USER-ID.
021620*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021630     MOVE SUM-USER-ID(C-SUB) TO O-USER-ID.
021640*    CARRY SUM-SPENDING(C-SUB) FORWARD INTO O-SPENDING.
021650*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021660*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021670     MOVE SUM-SPENDING(C-SUB) TO O-SPENDING.
021680*    CARRY SUM-INCOME(C-SUB) FORWARD INTO O-INCOME.
021690*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021700*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021710     MOVE SUM-INCOME(C-SUB) TO O-INCOME.
021720*    CHECK THE CONDITION BELOW BEFORE GOING ON.
021730*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
021740*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
021750     IF C-FOUND-ACCT NOT EQUAL ZERO
021760         MOVE AT-BALANCE(C-FOUND-ACCT) TO O-BALANCE
021770     ELSE
021780         MOVE ZERO TO O-BALANCE
021790     END-IF.
021800*    CARRY SUM-LASTWEEK-INCOME(C-SUB) FORWARD INTO O-LASTWEEK-INCOME.
021810*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
021820*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
021830     MOVE SUM-LASTWEEK-INCOME(C-SUB) TO O-LASTWEEK-INCOME.
021840*    CARRY SUM-TOPCAT-NAME(C-SUB) FORWARD INTO O-TOPCAT-NAME.
021850*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
021860     MOVE SUM-TOPCAT-NAME(C-SUB) TO O-TOPCAT-NAME.
021870*    CARRY SUM-TOPCAT-AMOUNT(C-SUB) FORWARD INTO O-TOPCAT-AMOUNT.
021880*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
021890*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
021900     MOVE SUM-TOPCAT-AMOUNT(C-SUB) TO O-TOPCAT-AMOUNT.
021910
021920*    SPOOL PRTLINE OUT TO ITS FILE.
021930*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
021940*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
021950     WRITE PRTLINE
021960         FROM DETAIL-LINE
021970             AFTER ADVANCING 1 LINE
021980                 AT EOP
021990                     PERFORM 9900-HEADING.
022000
022010*    6110-FIND-USER-ACCT -- ONE STEP IN THE USER HANDLING FOR THIS
022020*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
022030*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
022040*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
022050*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
022060 6110-FIND-USER-ACCT.
022070*    CHECK THE CONDITION BELOW BEFORE GOING ON.
022080*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
022090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
022100     IF AT-USER-ID(C-USER-SUB) EQUAL SUM-USER-ID(C-SUB)
022110         MOVE C-USER-SUB TO C-FOUND-ACCT
022120     END-IF.
022130
022140*    6200-GRAND-TOTALS -- TOTAL STEP.  KEPT SHORT ON PURPOSE; IF THIS
022150*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
022160*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
022170*    MORE ONTO IT.
022180 6200-GRAND-TOTALS.
022190*    CARRY GT-SPENDING FORWARD INTO O-GT-SPENDING.
022200*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
022210*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
022220     MOVE GT-SPENDING TO O-GT-SPENDING.
022230*    CARRY GT-INCOME FORWARD INTO O-GT-INCOME.
022240*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
022250     MOVE GT-INCOME TO O-GT-INCOME.
022260*    SPOOL PRTLINE OUT TO ITS FILE.
022270*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
022280*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
022290     WRITE PRTLINE
022300         FROM GRANDTOTAL-LINE
022310             AFTER ADVANCING 3 LINES.
022320
022330*    9000-READ-TRAN-LINE -- CARRIES THE TRAN WORK FOR THIS PASS. IT IS
022340*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
022350*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
022360*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
022370*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
022380*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
022390*    SINCE.
022400 9000-READ-TRAN-LINE.
022410*    PULL THE NEXT RECORD OFF TRANSACTIONS-IN.
022420*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
022430*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
022440     READ TRANSACTIONS-IN
022450         AT END
022460             MOVE "NO" TO MORE-TRANS.
022470
022480*    9900-HEADING -- ONE STEP IN THE HEADING HANDLING FOR THIS PROGRAM.
022490*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
022500*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
022510*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
022520*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
022530 9900-HEADING.
022540*    BUMP C-PCTR UP BY 1.
022550*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
022560*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
022570     ADD 1 TO C-PCTR.
022580*    CARRY C-PCTR FORWARD INTO O-PCTR.
022590*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
022600*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
022610     MOVE C-PCTR TO O-PCTR.
022620*    SPOOL PRTLINE OUT TO ITS FILE.
022630*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
022640     WRITE PRTLINE
022650         FROM I-DATE-LINE
022660             AFTER ADVANCING PAGE.
022670*    SPOOL PRTLINE OUT TO ITS FILE.
022680*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
022690*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
022700     WRITE PRTLINE
022710         FROM COLUMN-HEADING-1
022720             AFTER ADVANCING 2 LINES.
022730*    SPOOL PRTLINE OUT TO ITS FILE.
022740*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
022750*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
022760     WRITE PRTLINE
022770         FROM COLUMN-HEADING-2
022780             AFTER ADVANCING 1 LINE.
022790*    SPOOL PRTLINE OUT TO ITS FILE.
022800*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
022810*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
022820     WRITE PRTLINE
022830         FROM BLANK-LINE
022840             AFTER ADVANCING 1 LINE.
