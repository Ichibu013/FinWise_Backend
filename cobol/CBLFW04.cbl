000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CBLFW04.
000030 AUTHOR.                 S T NAKAGAWA.
000040 INSTALLATION.           CONSUMER FINANCIAL DATA CENTER.
000050 DATE-WRITTEN.           02/20/90.
000060 DATE-COMPILED.          02/20/90.
000070 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  CBLFW04  --  FINWISE GOAL LIFECYCLE BATCH (SCHEDULER)      *
000110*  RUN ONCE A MONTH.  MONTH-START STEP OPENS A NEW SAVING      *
000120*  GOAL FOR EVERY USER ON THE USER MASTER.  MONTH-END STEP     *
000130*  WALKS THE GOAL MASTER AND RECLASSIFIES ANY GOAL WHOSE       *
000140*  COMPLETION DATE HAS PASSED AS COMPLETED OR ON-HOLD.          *
000150***************************************************************
000160*
000170*  CHANGE LOG
000180*  ----------
000190*  02/20/90  STN  0033  ORIGINAL CODING -- MONTH-START GOAL
000200*                       CREATION FOR EVERY USER ON FILE.
000210*  07/11/90  STN  0041  MONTH-END EXPIRY STEP ADDED -- MARKS
000220*                       COMPLETED OR ON-HOLD BY COMPLETION DATE.
000230*  03/02/91  RDH  0052  GOAL TABLE CAPACITY CHECK ADDED SO ONE
000240*                       OVERFLOWING RUN DOES NOT ABORT THE WHOLE
000250*                       MONTH-START STEP -- SKIPPED USERS ARE
000260*                       LOGGED AND THE NEXT USER IS STILL TRIED.
000270*  11/19/92  STN  0068  GOAL NAME NOW CARRIES THE FULL MONTH
000280*                       NAME SPELLED OUT, PER GOALS ENGINE
000290*                       REPORT FORMAT (CBLFW03).
000300*  09/30/94  PJT  0079  COMPLETION DATE ON A NEW GOAL NOW ROLLS
000310*                       THE YEAR WHEN THE CURRENT MONTH IS
000320*                       DECEMBER.
000330*  04/02/98  STN  Y2K1  DATE FIELDS CONFIRMED FOUR-DIGIT YEAR
000340*                       THROUGHOUT -- NO CENTURY WINDOW NEEDED.
000350*  09/14/99  STN  Y2K2  FINAL Y2K SIGN-OFF -- NO CHANGES
000360*                       REQUIRED, LOGGED FOR THE AUDIT FILE.
000370*  04/04/02  RDH  0085  GOAL-LOAD AND MONTH-START/MONTH-END LOOPS
000380*                       NOW INVOKED PERFORM ... THRU ...-EXIT, PER
000390*                       DP STANDARDS MEMO 02-14 ON RANGE CALLS.
000400*
000410
000420***************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT USER-MASTER
000520         ASSIGN TO USRMST
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540
000550     SELECT GOAL-MASTER
000560         ASSIGN TO GOLMST
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT GOAL-OUT
000600         ASSIGN TO GOLOUT
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT PRTOUT
000640         ASSIGN TO SCHRPT
000650         ORGANIZATION IS RECORD SEQUENTIAL.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  USER-MASTER
000710     LABEL RECORD IS STANDARD
000720     RECORD CONTAINS 167 CHARACTERS
000730     DATA RECORD IS FW-USER-REC.
000740 01  FW-USER-REC.
000750     05  FW-USER-ID               PIC 9(09).
000760     05  FW-USER-FULL-NAME        PIC X(40).
000770     05  FW-USER-EMAIL            PIC X(40).
000780     05  FW-USER-PHONE            PIC 9(12).
000790     05  FW-USER-DOB              PIC 9(08).
000800     05  FW-USER-PASSWORD         PIC X(20).
000810     05  FW-USER-FINGERPRINT      PIC X(30).
000820     05  FILLER                   PIC X(08).
000830
000840 FD  GOAL-MASTER
000850     LABEL RECORD IS STANDARD
000860     RECORD CONTAINS 100 CHARACTERS
000870     DATA RECORD IS FW-GOAL-REC.
000880 01  FW-GOAL-REC.
000890     05  FW-GOAL-ID               PIC 9(09).
000900     05  FW-GOAL-USER-ID          PIC 9(09).
000910     05  FW-GOAL-NAME             PIC X(30).
000920     05  FW-GOAL-AMOUNT           PIC S9(09)V99.
000930     05  FW-GOAL-BALANCE          PIC S9(09)V99.
000940     05  FW-GOAL-COMPL-DATE       PIC 9(08).
000950     05  FW-GOAL-STATUS           PIC X(10).
000960         88  GOAL-IS-ACTIVE       VALUE "ACTIVE    ".
000970     05  FILLER                   PIC X(12).
000980
000990 FD  GOAL-OUT
001000     LABEL RECORD IS STANDARD
001010     RECORD CONTAINS 100 CHARACTERS
001020     DATA RECORD IS FW-GOAL-OUT-REC.
001030 01  FW-GOAL-OUT-REC              PIC X(100).
001040
001050 FD  PRTOUT
001060     LABEL RECORD IS OMITTED
001070     RECORD CONTAINS 132 CHARACTERS
001080     LINAGE IS 60 WITH FOOTING AT 55
001090     DATA RECORD IS PRTLINE.
001100 01  PRTLINE                      PIC X(132).
001110
001120 WORKING-STORAGE SECTION.
001130 01  WORK-AREA.
001140     05  C-PCTR                   PIC 99 COMP        VALUE ZERO.
001150     05  C-GOAL-COUNT             PIC 9(5) COMP      VALUE ZERO.
001160     05  C-SUB                    PIC 9(5) COMP      VALUE ZERO.
001170     05  C-SKIP-COUNT             PIC 9(5) COMP      VALUE ZERO.
001180     05  C-NEW-COUNT              PIC 9(5) COMP      VALUE ZERO.
001190     05  C-EXPIRE-COUNT           PIC 9(5) COMP      VALUE ZERO.
001200     05  NEXT-GOAL-ID             PIC 9(09) COMP     VALUE ZERO.
001210     05  MORE-USR                 PIC XXX            VALUE "YES".
001220     05  GOAL-TABLE-FULL-SW       PIC XXX            VALUE "NO".
001230     05  FILLER                   PIC X(05)          VALUE SPACES.
001240
001250 01  TODAY-PACKED.
001260     05  TODAY-YEAR               PIC 9(4).
001270     05  TODAY-MONTH              PIC 99.
001280     05  TODAY-DAY                PIC 99.
001290 01  TODAY-NUMERIC REDEFINES TODAY-PACKED PIC 9(08).
001300
001310 01  NEXT-MONTH-PACKED.
001320     05  NM-YEAR                  PIC 9(4).
001330     05  NM-MONTH                 PIC 99.
001340     05  NM-DAY                   PIC 99.
001350 01  NEXT-MONTH-NUMERIC REDEFINES NEXT-MONTH-PACKED PIC 9(08).
001360
001370 01  MONTH-NAME-TABLE-AREA.
001380     05  FILLER PIC X(09) VALUE "JANUARY".
001390     05  FILLER PIC X(09) VALUE "FEBRUARY".
001400     05  FILLER PIC X(09) VALUE "MARCH".
001410     05  FILLER PIC X(09) VALUE "APRIL".
001420     05  FILLER PIC X(09) VALUE "MAY".
001430     05  FILLER PIC X(09) VALUE "JUNE".
001440     05  FILLER PIC X(09) VALUE "JULY".
001450     05  FILLER PIC X(09) VALUE "AUGUST".
001460     05  FILLER PIC X(09) VALUE "SEPTEMBER".
001470     05  FILLER PIC X(09) VALUE "OCTOBER".
001480     05  FILLER PIC X(09) VALUE "NOVEMBER".
001490     05  FILLER PIC X(09) VALUE "DECEMBER".
001500 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-TABLE-AREA.
001510     05  MONTH-NAME OCCURS 12 TIMES PIC X(09).
001520
001530 01  GOAL-NAME-WORK.
001540     05  GNW-MONTH-TEXT           PIC X(09).
001550     05  FILLER                   PIC X     VALUE SPACES.
001560     05  GNW-YEAR-TEXT            PIC 9(4).
001570     05  FILLER                   PIC X(16) VALUE " SAVING GOAL".
001580
001590*    -- THE GOAL MASTER IS HELD IN MEMORY FOR THE RUN, THE SAME AS  --
001600*    -- CBLFW02 AND CBLFW03 -- MONTH-START ADDS NEW ROWS, MONTH-END --
001610*    -- RECLASSIFIES EXISTING ROWS, AND THE WHOLE TABLE IS SPOOLED  --
001620*    -- BACK OUT TO GOAL-OUT AT CLOSE                                --
001630 01  GOAL-TABLE.
001640     05  GOAL-TBL-ROW OCCURS 3000 TIMES.
001650         10  GT-GOAL-ID           PIC 9(09).
001660         10  GT-USER-ID           PIC 9(09).
001670         10  GT-NAME              PIC X(30).
001680         10  GT-AMOUNT            PIC S9(09)V99.
001690         10  GT-BALANCE           PIC S9(09)V99.
001700         10  GT-COMPL-DATE        PIC 9(08).
001710         10  GT-STATUS            PIC X(10).
001720         10  FILLER               PIC X(05).
001730
001740 01  I-DATE-LINE.
001750     05  FILLER                   PIC X(6)   VALUE "DATE: ".
001760     05  O-MONTH                  PIC 99.
001770     05  FILLER                   PIC X VALUE "/".
001780     05  O-DAY                    PIC 99.
001790     05  FILLER                   PIC X VALUE "/".
001800     05  O-YEAR                   PIC 9(4).
001810     05  FILLER                   PIC X(34)  VALUE SPACES.
001820     05  FILLER                   PIC X(23)  VALUE
001830         "FINWISE GOAL SCHEDULER".
001840     05  FILLER                   PIC X(39)  VALUE SPACES.
001850     05  FILLER                   PIC X(6)   VALUE "PAGE: ".
001860     05  O-PCTR                   PIC Z9.
001870
001880 01  SCH-COLUMN-HEADING-1.
001890     05  FILLER                   PIC X(24)  VALUE
001900         "GOAL LIFECYCLE RUN LOG".
001910     05  FILLER                   PIC X(108) VALUE SPACES.
001920
001930 01  SCH-COLUMN-HEADING-2.
001940     05  FILLER                   PIC X(9)   VALUE "USER ID".
001950     05  FILLER                   PIC X(3)   VALUE SPACES.
001960     05  FILLER                   PIC X(9)   VALUE "GOAL ID".
001970     05  FILLER                   PIC X(3)   VALUE SPACES.
001980     05  FILLER                   PIC X(10)  VALUE "STATUS".
001990     05  FILLER                   PIC X(3)   VALUE SPACES.
002000     05  FILLER                   PIC X(40)  VALUE "ACTION".
002010     05  FILLER                   PIC X(55)  VALUE SPACES.
002020
002030 01  SCH-DETAIL-LINE.
002040     05  O-SCH-USER-ID            PIC 9(09).
002050     05  FILLER                   PIC X(3)   VALUE SPACES.
002060     05  O-SCH-GOAL-ID            PIC 9(09).
002070     05  FILLER                   PIC X(3)   VALUE SPACES.
002080     05  O-SCH-STATUS             PIC X(10).
002090     05  FILLER                   PIC X(3)   VALUE SPACES.
002100     05  O-SCH-ACTION             PIC X(40).
002110     05  FILLER                   PIC X(55)  VALUE SPACES.
002120
002130 01  SCH-SUMMARY-LINE-1.
002140     05  FILLER                   PIC X(20)  VALUE
002150         "GOALS CREATED     :".
002160     05  O-SUM-NEW                PIC ZZZ,ZZ9.
002170     05  FILLER                   PIC X(105) VALUE SPACES.
002180
002190 01  SCH-SUMMARY-LINE-2.
002200     05  FILLER                   PIC X(20)  VALUE
002210         "USERS SKIPPED      :".
002220     05  O-SUM-SKIP               PIC ZZZ,ZZ9.
002230     05  FILLER                   PIC X(105) VALUE SPACES.
002240
002250 01  SCH-SUMMARY-LINE-3.
002260     05  FILLER                   PIC X(20)  VALUE
002270         "GOALS EXPIRED      :".
002280     05  O-SUM-EXPIRE             PIC ZZZ,ZZ9.
002290     05  FILLER                   PIC X(105) VALUE SPACES.
002300
002310 01  BLANK-LINE.
002320     05  FILLER                   PIC X(132) VALUE SPACES.
002330
002340*    CONTINUE THE STEP STARTED ABOVE.
002350*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
002360*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
002370 PROCEDURE DIVISION.
002380
002390*    0000-CBLFW04 -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
002400*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
002410*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
002420*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
002430*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
002440*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
002450 0000-CBLFW04.
002460*    HAND OFF TO 1000-INIT TO DO ITS PART.
002470*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
002480*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
002490     PERFORM 1000-INIT.
002500*    HAND OFF TO 2000-CREATE-GOALS TO DO ITS PART.
002510*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
002520*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
002530     PERFORM 2000-CREATE-GOALS.
002540*    HAND OFF TO 3000-EXPIRE-GOALS TO DO ITS PART.
002550*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
002560*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
002570     PERFORM 3000-EXPIRE-GOALS.
002580*    HAND OFF TO 3900-SUMMARY-TOTALS TO DO ITS PART.
002590*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
002600     PERFORM 3900-SUMMARY-TOTALS.
002610*    HAND OFF TO 4000-REWRITE-GOALS TO DO ITS PART.
002620*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
002630*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
002640     PERFORM 4000-REWRITE-GOALS.
002650*    HAND OFF TO 5000-CLOSING TO DO ITS PART.
002660*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
002670*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
002680     PERFORM 5000-CLOSING.
002690*    END OF JOB.
002700*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
002710*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
002720     STOP RUN.
002730
002740*    1000-INIT -- ONE STEP IN THE INIT HANDLING FOR THIS PROGRAM. IT
002750*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
002760*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
002770*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
002780*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
002790 1000-INIT.
002800*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
002810*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
002820*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
002830     MOVE FUNCTION CURRENT-DATE TO TODAY-NUMERIC.
002840*    CARRY TODAY-MONTH FORWARD INTO O-MONTH.
002850*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
002860     MOVE TODAY-MONTH TO O-MONTH.
002870*    CARRY TODAY-DAY FORWARD INTO O-DAY.
002880*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
002890*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
002900     MOVE TODAY-DAY TO O-DAY.
002910*    CARRY TODAY-YEAR FORWARD INTO O-YEAR.
002920*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
002930*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
002940     MOVE TODAY-YEAR TO O-YEAR.
002950
002960*    CARRY TODAY-YEAR FORWARD INTO NM-YEAR.
002970*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
002980*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
002990     MOVE TODAY-YEAR TO NM-YEAR.
003000*    CARRY TODAY-MONTH FORWARD INTO NM-MONTH.
003010*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003020*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003030     MOVE TODAY-MONTH TO NM-MONTH.
003040*    CARRY TODAY-DAY FORWARD INTO NM-DAY.
003050*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003060     MOVE TODAY-DAY TO NM-DAY.
003070*    BUMP NM-MONTH UP BY 1.
003080*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003090*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003100     ADD 1 TO NM-MONTH.
003110*    CHECK THE CONDITION BELOW BEFORE GOING ON.
003120*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003130*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003140     IF NM-MONTH > 12
003150         MOVE 1 TO NM-MONTH
003160         ADD 1 TO NM-YEAR
003170     END-IF.
003180
003190*    CARRY MONTH-NAME(TODAY-MONTH) FORWARD INTO GNW-MONTH-TEXT.
003200*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003210*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003220     MOVE MONTH-NAME(TODAY-MONTH) TO GNW-MONTH-TEXT.
003230*    CARRY TODAY-YEAR FORWARD INTO GNW-YEAR-TEXT.
003240*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003250*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003260     MOVE TODAY-YEAR TO GNW-YEAR-TEXT.
003270
003280*    BRING GOAL-MASTER ONLINE FOR THIS RUN.
003290*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003300     OPEN INPUT GOAL-MASTER.
003310*    HAND OFF TO 1110-LOAD-ONE-GOAL TO DO ITS PART.
003320*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003330*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003340     PERFORM 1110-LOAD-ONE-GOAL THRU 1110-EXIT
003350         VARYING C-SUB FROM 1 BY 1
003360             UNTIL C-SUB > 3000
003370                 OR MORE-USR = "EOF-GOL".
003380*    SHUT GOAL-MASTER DOWN -- WE'RE DONE WITH IT.
003390*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
003400*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003410     CLOSE GOAL-MASTER.
003420*    CARRY "YES" FORWARD INTO MORE-USR.
003430*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
003440*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003450     MOVE "YES" TO MORE-USR.
003460
003470*    BRING GOAL-OUT ONLINE FOR THIS RUN.
003480*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003490*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003500     OPEN OUTPUT GOAL-OUT.
003510*    BRING PRTOUT ONLINE FOR THIS RUN.
003520*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003530     OPEN OUTPUT PRTOUT.
003540*    HAND OFF TO 9900-HEADING TO DO ITS PART.
003550*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003560*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
003570     PERFORM 9900-HEADING.
003580
003590*    1110-LOAD-ONE-GOAL -- GOAL STEP.  KEPT SHORT ON PURPOSE; IF THIS
003600*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
003610*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
003620*    MORE ONTO IT.
003630 1110-LOAD-ONE-GOAL.
003640*    PULL THE NEXT RECORD OFF GOAL-MASTER.
003650*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
003660*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003670     READ GOAL-MASTER
003680         AT END
003690             MOVE "EOF-GOL" TO MORE-USR
003700             GO TO 1110-EXIT.
003710*    BUMP C-GOAL-COUNT UP BY 1.
003720*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
003730*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
003740     ADD 1 TO C-GOAL-COUNT.
003750*    CARRY FW-GOAL-ID FORWARD INTO GT-GOAL-ID(C-GOAL-COUNT).
003760*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003770*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003780     MOVE FW-GOAL-ID TO GT-GOAL-ID(C-GOAL-COUNT).
003790*    CARRY FW-GOAL-USER-ID FORWARD INTO GT-USER-ID(C-GOAL-COUNT).
003800*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003810     MOVE FW-GOAL-USER-ID TO GT-USER-ID(C-GOAL-COUNT).
003820*    CARRY FW-GOAL-NAME FORWARD INTO GT-NAME(C-GOAL-COUNT).
003830*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003840*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003850     MOVE FW-GOAL-NAME TO GT-NAME(C-GOAL-COUNT).
003860*    CARRY FW-GOAL-AMOUNT FORWARD INTO GT-AMOUNT(C-GOAL-COUNT).
003870*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
003880*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003890     MOVE FW-GOAL-AMOUNT TO GT-AMOUNT(C-GOAL-COUNT).
003900*    CARRY FW-GOAL-BALANCE FORWARD INTO GT-BALANCE(C-GOAL-COUNT).
003910*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
003920*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
003930     MOVE FW-GOAL-BALANCE TO GT-BALANCE(C-GOAL-COUNT).
003940*    CARRY FW-GOAL-COMPL-DATE FORWARD INTO GT-COMPL-DATE(C-GOAL-COUNT).
003950*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
003960*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
003970     MOVE FW-GOAL-COMPL-DATE TO GT-COMPL-DATE(C-GOAL-COUNT).
003980*    CARRY FW-GOAL-STATUS FORWARD INTO GT-STATUS(C-GOAL-COUNT).
003990*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004000     MOVE FW-GOAL-STATUS TO GT-STATUS(C-GOAL-COUNT).
004010*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004030*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004040     IF FW-GOAL-ID > NEXT-GOAL-ID
004050         MOVE FW-GOAL-ID TO NEXT-GOAL-ID
004060     END-IF.
004070*    1110-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
004080*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
004090*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
004100*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
004110*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
004120*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
004130 1110-EXIT.
004140*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
004150*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
004160*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
004170     EXIT.
004180
004190*    -- MONTH-START STEP -- ONE NEW ACTIVE GOAL FOR EVERY USER ON   --
004200*    -- THE USER MASTER.  A USER WE CANNOT FIT IN THE TABLE IS      --
004210*    -- LOGGED AND SKIPPED -- THE REST OF THE FILE STILL RUNS        --
004220*    2000-CREATE-GOALS -- ONE STEP IN THE GOAL HANDLING FOR THIS PROGRAM.
004230*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
004240*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
004250*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
004260*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
004270 2000-CREATE-GOALS.
004280*    BRING USER-MASTER ONLINE FOR THIS RUN.
004290*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004300*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004310     OPEN INPUT USER-MASTER.
004320*    CARRY "YES" FORWARD INTO MORE-USR.
004330*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004340*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004350     MOVE "YES" TO MORE-USR.
004360*    HAND OFF TO 2010-READ-USER TO DO ITS PART.
004370*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004380     PERFORM 2010-READ-USER.
004390*    HAND OFF TO 2100-ONE-USER-GOAL TO DO ITS PART.
004400*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004410*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004420     PERFORM 2100-ONE-USER-GOAL THRU 2100-EXIT
004430         UNTIL MORE-USR = "NO".
004440*    SHUT USER-MASTER DOWN -- WE'RE DONE WITH IT.
004450*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004460*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004470     CLOSE USER-MASTER.
004480
004490*    2010-READ-USER -- USER STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
004500*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
004510*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
004520*    ONTO IT.
004530 2010-READ-USER.
004540*    PULL THE NEXT RECORD OFF USER-MASTER.
004550*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004560*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004570     READ USER-MASTER
004580         AT END
004590             MOVE "NO" TO MORE-USR.
004600
004610*    2100-ONE-USER-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
004620*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
004630*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
004640*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
004650*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
004660*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
004670*    SINCE.
004680 2100-ONE-USER-GOAL.
004690*    CHECK THE CONDITION BELOW BEFORE GOING ON.
004700*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
004710*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004720     IF C-GOAL-COUNT >= 3000
004730         MOVE "YES" TO GOAL-TABLE-FULL-SW
004740         PERFORM 2900-SKIPPED-USER
004750         PERFORM 2010-READ-USER
004760         GO TO 2100-EXIT
004770     END-IF.
004780
004790*    BUMP NEXT-GOAL-ID UP BY 1.
004800*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
004810     ADD 1 TO NEXT-GOAL-ID.
004820*    BUMP C-GOAL-COUNT UP BY 1.
004830*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
004840*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
004850     ADD 1 TO C-GOAL-COUNT.
004860*    BUMP C-NEW-COUNT UP BY 1.
004870*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004880*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004890     ADD 1 TO C-NEW-COUNT.
004900*    CARRY NEXT-GOAL-ID FORWARD INTO GT-GOAL-ID(C-GOAL-COUNT).
004910*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004920*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004930     MOVE NEXT-GOAL-ID TO GT-GOAL-ID(C-GOAL-COUNT).
004940*    CARRY FW-USER-ID FORWARD INTO GT-USER-ID(C-GOAL-COUNT).
004950*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
004960*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004970     MOVE FW-USER-ID TO GT-USER-ID(C-GOAL-COUNT).
004980*    CARRY SPACES FORWARD INTO GT-NAME(C-GOAL-COUNT).
004990*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005000     MOVE SPACES TO GT-NAME(C-GOAL-COUNT).
005010*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
005020*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005030*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005040     STRING GNW-MONTH-TEXT DELIMITED BY SPACE
005050             " " DELIMITED BY SIZE
005060             GNW-YEAR-TEXT DELIMITED BY SIZE
005070             " SAVING GOAL" DELIMITED BY SIZE
005080         INTO GT-NAME(C-GOAL-COUNT).
005090*    CARRY ZERO FORWARD INTO GT-AMOUNT(C-GOAL-COUNT).
005100*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005110*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005120     MOVE ZERO TO GT-AMOUNT(C-GOAL-COUNT).
005130*    CARRY ZERO FORWARD INTO GT-BALANCE(C-GOAL-COUNT).
005140*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005150*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005160     MOVE ZERO TO GT-BALANCE(C-GOAL-COUNT).
005170*    CARRY NEXT-MONTH-NUMERIC FORWARD INTO GT-COMPL-DATE(C-GOAL-COUNT).
005180*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005190*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005200     MOVE NEXT-MONTH-NUMERIC TO GT-COMPL-DATE(C-GOAL-COUNT).
005210*    CONTINUE THE STEP STARTED ABOVE.
005220*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005230     MOVE "ACTIVE    " TO GT-STATUS(C-GOAL-COUNT).
005240
005250*    CARRY FW-USER-ID FORWARD INTO O-SCH-USER-ID.
005260*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005270*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005280     MOVE FW-USER-ID TO O-SCH-USER-ID.
005290*    CARRY NEXT-GOAL-ID FORWARD INTO O-SCH-GOAL-ID.
005300*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005310*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005320     MOVE NEXT-GOAL-ID TO O-SCH-GOAL-ID.
005330*    CONTINUE THE STEP STARTED ABOVE.
005340*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005350*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005360     MOVE "ACTIVE    " TO O-SCH-STATUS.
005370*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
005380*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005390*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005400     MOVE "NEW MONTHLY GOAL CREATED" TO O-SCH-ACTION.
005410*    SPOOL PRTLINE OUT TO ITS FILE.
005420*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005430     WRITE PRTLINE
005440         FROM SCH-DETAIL-LINE
005450             AFTER ADVANCING 1 LINE
005460                 AT EOP
005470                     PERFORM 9900-HEADING.
005480
005490*    HAND OFF TO 2010-READ-USER TO DO ITS PART.
005500*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005510*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005520     PERFORM 2010-READ-USER.
005530*    2100-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
005540*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
005550*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
005560*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
005570*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
005580 2100-EXIT.
005590*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
005600*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005610*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005620     EXIT.
005630
005640*    2900-SKIPPED-USER -- USER STEP.  KEPT SHORT ON PURPOSE; IF THIS
005650*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
005660*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
005670*    MORE ONTO IT.
005680 2900-SKIPPED-USER.
005690*    BUMP C-SKIP-COUNT UP BY 1.
005700*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005710*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005720     ADD 1 TO C-SKIP-COUNT.
005730*    CARRY FW-USER-ID FORWARD INTO O-SCH-USER-ID.
005740*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005750*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005760     MOVE FW-USER-ID TO O-SCH-USER-ID.
005770*    CARRY ZERO FORWARD INTO O-SCH-GOAL-ID.
005780*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005790     MOVE ZERO TO O-SCH-GOAL-ID.
005800*    CARRY SPACES FORWARD INTO O-SCH-STATUS.
005810*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005820*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005830     MOVE SPACES TO O-SCH-STATUS.
005840*    CONTINUE THE STEP STARTED ABOVE.
005850*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005860*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005870     MOVE "SKIPPED -- GOAL TABLE AT CAPACITY" TO O-SCH-ACTION.
005880*    SPOOL PRTLINE OUT TO ITS FILE.
005890*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005900*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005910     WRITE PRTLINE
005920         FROM SCH-DETAIL-LINE
005930             AFTER ADVANCING 1 LINE
005940                 AT EOP
005950                     PERFORM 9900-HEADING.
005960
005970*    -- MONTH-END STEP -- ANY GOAL WHOSE COMPLETION DATE HAS        --
005980*    -- ALREADY PASSED IS RECLASSIFIED COMPLETED OR ON-HOLD BY      --
005990*    -- COMPARING THE BALANCE SAVED AGAINST THE GOAL AMOUNT          --
006000*    3000-EXPIRE-GOALS -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
006010*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006020*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006030*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006040*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006050*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006060*    SINCE.
006070 3000-EXPIRE-GOALS.
006080*    HAND OFF TO 3010-ONE-GOAL-EXPIRY TO DO ITS PART.
006090*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006100*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006110     PERFORM 3010-ONE-GOAL-EXPIRY THRU 3010-EXIT
006120         VARYING C-SUB FROM 1 BY 1
006130             UNTIL C-SUB > C-GOAL-COUNT.
006140
006150*    3010-ONE-GOAL-EXPIRY -- ONE STEP IN THE GOAL HANDLING FOR THIS
006160*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
006170*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
006180*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
006190*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
006200 3010-ONE-GOAL-EXPIRY.
006210*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006220*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006230     IF GT-COMPL-DATE(C-SUB) NOT < TODAY-NUMERIC
006240         GO TO 3010-EXIT
006250     END-IF.
006260
006270*    BUMP C-EXPIRE-COUNT UP BY 1.
006280*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006290*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006300     ADD 1 TO C-EXPIRE-COUNT.
006310*    CARRY GT-USER-ID(C-SUB) FORWARD INTO O-SCH-USER-ID.
006320*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006330*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006340     MOVE GT-USER-ID(C-SUB) TO O-SCH-USER-ID.
006350*    CARRY GT-GOAL-ID(C-SUB) FORWARD INTO O-SCH-GOAL-ID.
006360*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006370*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006380     MOVE GT-GOAL-ID(C-SUB) TO O-SCH-GOAL-ID.
006390
006400*    CHECK THE CONDITION BELOW BEFORE GOING ON.
006410*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006420*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006430     IF GT-BALANCE(C-SUB) >= GT-AMOUNT(C-SUB)
006440         MOVE "COMPLETED " TO GT-STATUS(C-SUB)
006450         MOVE "GOAL EXPIRED -- BALANCE MET TARGET" TO O-SCH-ACTION
006460     ELSE
006470         MOVE "ON_HOLD   " TO GT-STATUS(C-SUB)
006480         MOVE "GOAL EXPIRED -- BALANCE SHORT OF TARGET"
006490             TO O-SCH-ACTION
006500     END-IF.
006510
006520*    CARRY GT-STATUS(C-SUB) FORWARD INTO O-SCH-STATUS.
006530*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006540     MOVE GT-STATUS(C-SUB) TO O-SCH-STATUS.
006550*    SPOOL PRTLINE OUT TO ITS FILE.
006560*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006570*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006580     WRITE PRTLINE
006590         FROM SCH-DETAIL-LINE
006600             AFTER ADVANCING 1 LINE
006610                 AT EOP
006620                     PERFORM 9900-HEADING.
006630*    3010-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
006640*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
006650*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
006660 3010-EXIT.
006670*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
006680*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006690*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006700     EXIT.
006710
006720*    3900-SUMMARY-TOTALS -- CARRIES THE TOTAL WORK FOR THIS PASS. IT IS
006730*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006740*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006750*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006760*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006770*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006780*    SINCE.
006790 3900-SUMMARY-TOTALS.
006800*    CARRY C-NEW-COUNT FORWARD INTO O-SUM-NEW.
006810*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006820*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006830     MOVE C-NEW-COUNT TO O-SUM-NEW.
006840*    CARRY C-SKIP-COUNT FORWARD INTO O-SUM-SKIP.
006850*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006860*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006870     MOVE C-SKIP-COUNT TO O-SUM-SKIP.
006880*    CARRY C-EXPIRE-COUNT FORWARD INTO O-SUM-EXPIRE.
006890*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006900     MOVE C-EXPIRE-COUNT TO O-SUM-EXPIRE.
006910
006920*    SPOOL PRTLINE OUT TO ITS FILE.
006930*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006950     WRITE PRTLINE
006960         FROM BLANK-LINE
006970             AFTER ADVANCING 2 LINES.
006980*    SPOOL PRTLINE OUT TO ITS FILE.
006990*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007000*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007010     WRITE PRTLINE
007020         FROM SCH-SUMMARY-LINE-1
007030             AFTER ADVANCING 1 LINE.
007040*    SPOOL PRTLINE OUT TO ITS FILE.
007050*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007060*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007070     WRITE PRTLINE
007080         FROM SCH-SUMMARY-LINE-2
007090             AFTER ADVANCING 1 LINE.
007100*    SPOOL PRTLINE OUT TO ITS FILE.
007110*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007120*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007130     WRITE PRTLINE
007140         FROM SCH-SUMMARY-LINE-3
007150             AFTER ADVANCING 1 LINE.
007160
007170*    4000-REWRITE-GOALS -- ONE STEP IN THE GOAL HANDLING FOR THIS
007180*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
007190*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
007200*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
007210*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007220 4000-REWRITE-GOALS.
007230*    HAND OFF TO 4010-REWRITE-ONE-GOAL TO DO ITS PART.
007240*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007250     PERFORM 4010-REWRITE-ONE-GOAL
007260         VARYING C-SUB FROM 1 BY 1
007270             UNTIL C-SUB > C-GOAL-COUNT.
007280
007290*    4010-REWRITE-ONE-GOAL -- GOAL STEP.  KEPT SHORT ON PURPOSE; IF THIS
007300*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
007310*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
007320*    MORE ONTO IT.
007330 4010-REWRITE-ONE-GOAL.
007340*    CARRY GT-GOAL-ID(C-SUB) FORWARD INTO FW-GOAL-ID.
007350*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007360*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007370     MOVE GT-GOAL-ID(C-SUB) TO FW-GOAL-ID.
007380*    CARRY GT-USER-ID(C-SUB) FORWARD INTO FW-GOAL-USER-ID.
007390*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007400*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007410     MOVE GT-USER-ID(C-SUB) TO FW-GOAL-USER-ID.
007420*    CARRY GT-NAME(C-SUB) FORWARD INTO FW-GOAL-NAME.
007430*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007440*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007450     MOVE GT-NAME(C-SUB) TO FW-GOAL-NAME.
007460*    CARRY GT-AMOUNT(C-SUB) FORWARD INTO FW-GOAL-AMOUNT.
007470*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007480*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007490     MOVE GT-AMOUNT(C-SUB) TO FW-GOAL-AMOUNT.
007500*    CARRY GT-BALANCE(C-SUB) FORWARD INTO FW-GOAL-BALANCE.
007510*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007520     MOVE GT-BALANCE(C-SUB) TO FW-GOAL-BALANCE.
007530*    CARRY GT-COMPL-DATE(C-SUB) FORWARD INTO FW-GOAL-COMPL-DATE.
007540*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007550*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007560     MOVE GT-COMPL-DATE(C-SUB) TO FW-GOAL-COMPL-DATE.
007570*    CARRY GT-STATUS(C-SUB) FORWARD INTO FW-GOAL-STATUS.
007580*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007590*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007600     MOVE GT-STATUS(C-SUB) TO FW-GOAL-STATUS.
007610*    CARRY SPACES FORWARD INTO FILLER.
007620*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007630*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007640     MOVE SPACES TO FILLER OF FW-GOAL-REC.
007650*    CARRY FW-GOAL-REC FORWARD INTO FW-GOAL-OUT-REC.
007660*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007670*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007680     MOVE FW-GOAL-REC TO FW-GOAL-OUT-REC.
007690*    SPOOL FW-GOAL-OUT-REC OUT TO ITS FILE.
007700*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007710     WRITE FW-GOAL-OUT-REC.
007720
007730*    5000-CLOSING -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
007740*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
007750*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
007760*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
007770*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
007780*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
007790 5000-CLOSING.
007800*    SHUT GOAL-OUT DOWN -- WE'RE DONE WITH IT.
007810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007820*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007830     CLOSE GOAL-OUT.
007840*    SHUT PRTOUT DOWN -- WE'RE DONE WITH IT.
007850*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007860*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007870     CLOSE PRTOUT.
007880
007890*    9900-HEADING -- ONE STEP IN THE HEADING HANDLING FOR THIS PROGRAM.
007900*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
007910*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
007920*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
007930*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007940 9900-HEADING.
007950*    BUMP C-PCTR UP BY 1.
007960*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007970*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007980     ADD 1 TO C-PCTR.
007990*    CARRY C-PCTR FORWARD INTO O-PCTR.
008000*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008010*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008020     MOVE C-PCTR TO O-PCTR.
008030*    SPOOL PRTLINE OUT TO ITS FILE.
008040*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008050     WRITE PRTLINE
008060         FROM I-DATE-LINE
008070             AFTER ADVANCING PAGE.
008080*    SPOOL PRTLINE OUT TO ITS FILE.
008090*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008100*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008110     WRITE PRTLINE
008120         FROM SCH-COLUMN-HEADING-1
008130             AFTER ADVANCING 2 LINES.
008140*    SPOOL PRTLINE OUT TO ITS FILE.
008150*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008170     WRITE PRTLINE
008180         FROM SCH-COLUMN-HEADING-2
008190             AFTER ADVANCING 1 LINE.
008200*    SPOOL PRTLINE OUT TO ITS FILE.
008210*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008220*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008230     WRITE PRTLINE
008240         FROM BLANK-LINE
008250             AFTER ADVANCING 1 LINE.
008260
