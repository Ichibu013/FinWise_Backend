000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CBLFW03.
000030 AUTHOR.                 L K MORALES.
000040 INSTALLATION.           CONSUMER FINANCIAL DATA CENTER.
000050 DATE-WRITTEN.           11/14/89.
000060 DATE-COMPILED.          11/14/89.
000070 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  CBLFW03  --  FINWISE GOALS ENGINE                          *
000110*  APPLIES THE DAY'S GOAL-MAINTENANCE REQUESTS (NEW SAVING     *
000120*  GOAL, CHANGED GOAL TARGET, NEW OR CHANGED CATEGORY BUDGET)  *
000130*  AGAINST THE GOAL AND GOAL-CATEGORY MASTERS, THEN PRINTS THE *
000140*  CATEGORY-GOAL DETAIL REPORT, THE SAVING-RECORDS LISTING,    *
000150*  THE CURRENT-GOALS LISTING AND THE SAVING-PERCENTAGE REPORT. *
000160***************************************************************
000170*
000180*  CHANGE LOG
000190*  ----------
000200*  11/14/89  LKM  0029  ORIGINAL CODING -- CREATE GOAL, UPDATE
000210*                       GOAL AMOUNT, CREATE/UPDATE CATEGORY
000220*                       GOAL AGAINST THE GOAL-CATEGORY MASTER.
000230*  04/02/90  LKM  0037  CATEGORY-GOAL DETAIL REPORT ADDED WITH
000240*                       CONTROL BREAK ON USER.
000250*  09/19/90  RDH  0045  SAVING-RECORDS LISTING ADDED PER AUDIT
000260*                       DEPT REQUEST -- SHOWS EACH POSTED DELTA
000270*                       BY USER AND CATEGORY.
000280*  02/06/91  PJT  0057  CURRENT-GOALS LISTING ADDED -- GOALS
000290*                       WHOSE PARENT COMPLETION MONTH IS THIS
000300*                       MONTH OR NEXT.
000310*  08/14/91  LKM  0064  OVERALL AND PER-CATEGORY SAVING
000320*                       PERCENTAGE REPORT ADDED.
000330*  01/22/92  RDH  0071  UNKNOWN STATUS SHOWN FOR ANY CATEGORY
000340*                       GOAL WHOSE PARENT GOAL NO LONGER
000350*                       APPEARS ON THE GOAL MASTER.
000360*  06/30/93  PJT  0084  CATEGORY-GOAL UPDATE NOW ADJUSTS THE
000370*                       PARENT GOAL AMOUNT BY THE BUDGET DELTA
000380*                       INSTEAD OF RECOMPUTING IT FROM SCRATCH.
000390*  05/03/95  LKM  0091  BAD-REQUEST LINE ADDED FOR UNRECOGNIZED
000400*                       REQUEST TYPE CODES -- PROCESSING GOES ON.
000410*  04/02/98  PJT  Y2K1  DATE FIELDS CONFIRMED FOUR-DIGIT YEAR
000420*                       THROUGHOUT -- NO CENTURY WINDOW NEEDED.
000430*  09/14/99  PJT  Y2K2  FINAL Y2K SIGN-OFF -- NO CHANGES
000440*                       REQUIRED, LOGGED FOR THE AUDIT FILE.
000450*  03/28/02  PJT  0098  CATEGORY-GOAL UPDATE AND REPORT LOOPS NOW
000460*                       INVOKED PERFORM ... THRU ...-EXIT, PER DP
000470*                       STANDARDS MEMO 02-14 ON RANGE CALLS.
000480*  07/09/02  RDH  0112  OVERALL AND PER-CATEGORY SAVING PERCENTAGE
000490*                       LOOPS WERE STILL KEYED ON THE LAST GOAL-
000500*                       MAINTENANCE REQUEST'S USER ID LEFT OVER IN
000510*                       RQ-USER-ID -- NOW RELOADED FROM THE USER
000520*                       TABLE ENTRY BEING REPORTED BEFORE EACH
000530*                       ACTIVE-GOAL SEARCH. AUDIT DEPT FOUND WRONG
000540*                       PERCENTAGES ON THE 06/02 RUN.
000550*  07/23/02  RDH  0119  SAVING-RECORDS LISTING NOW CARRIES THE
000560*                       POSTING DATE OF EACH DELTA, NOT JUST ITS
000570*                       DERIVED MONTH-YEAR TIME-GROUP, PER AUDIT
000580*                       DEPT REQUEST 0119.
000590*
000600
000610***************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT USER-MASTER
000710         ASSIGN TO USRMST
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730
000740     SELECT CATEGORY-MASTER
000750         ASSIGN TO CATMST
000760         ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT GOAL-MASTER
000790         ASSIGN TO GOLMST
000800         ORGANIZATION IS LINE SEQUENTIAL.
000810
000820     SELECT GOALCAT-MASTER
000830         ASSIGN TO GCMST
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850
000860     SELECT SAVING-RECORDS-IN
000870         ASSIGN TO SAVREC
000880         ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT GOAL-REQUESTS-IN
000910         ASSIGN TO GOLREQ
000920         ORGANIZATION IS LINE SEQUENTIAL.
000930
000940     SELECT GOAL-OUT
000950         ASSIGN TO GOLOUT
000960         ORGANIZATION IS LINE SEQUENTIAL.
000970
000980     SELECT GOALCAT-OUT
000990         ASSIGN TO GCOUT
001000         ORGANIZATION IS LINE SEQUENTIAL.
001010
001020     SELECT PRTOUT
001030         ASSIGN TO GOLRPT
001040         ORGANIZATION IS RECORD SEQUENTIAL.
001050
001060 DATA DIVISION.
001070 FILE SECTION.
001080
001090 FD  USER-MASTER
001100     LABEL RECORD IS STANDARD
001110     RECORD CONTAINS 167 CHARACTERS
001120     DATA RECORD IS FW-USER-REC.
001130 01  FW-USER-REC.
001140     05  FW-USER-ID               PIC 9(09).
001150     05  FW-USER-FULL-NAME        PIC X(40).
001160     05  FW-USER-EMAIL            PIC X(40).
001170     05  FW-USER-PHONE            PIC 9(12).
001180     05  FW-USER-DOB              PIC 9(08).
001190     05  FW-USER-PASSWORD         PIC X(20).
001200     05  FW-USER-FINGERPRINT      PIC X(30).
001210     05  FILLER                   PIC X(08).
001220
001230 FD  CATEGORY-MASTER
001240     LABEL RECORD IS STANDARD
001250     RECORD CONTAINS 25 CHARACTERS
001260     DATA RECORD IS FW-CATEGORY-REC.
001270 01  FW-CATEGORY-REC.
001280     05  FW-CAT-ID                PIC X(08).
001290     05  FW-CAT-NAME              PIC X(15).
001300     05  FILLER                   PIC X(02).
001310
001320 FD  GOAL-MASTER
001330     LABEL RECORD IS STANDARD
001340     RECORD CONTAINS 100 CHARACTERS
001350     DATA RECORD IS FW-GOAL-REC.
001360 01  FW-GOAL-REC.
001370     05  FW-GOAL-ID               PIC 9(09).
001380     05  FW-GOAL-USER-ID          PIC 9(09).
001390     05  FW-GOAL-NAME             PIC X(30).
001400     05  FW-GOAL-AMOUNT           PIC S9(09)V99.
001410     05  FW-GOAL-BALANCE          PIC S9(09)V99.
001420     05  FW-GOAL-COMPL-DATE       PIC 9(08).
001430     05  FW-GOAL-STATUS           PIC X(10).
001440         88  GOAL-IS-ACTIVE       VALUE "ACTIVE    ".
001450     05  FILLER                   PIC X(12).
001460
001470 FD  GOAL-OUT
001480     LABEL RECORD IS STANDARD
001490     RECORD CONTAINS 100 CHARACTERS
001500     DATA RECORD IS FW-GOAL-OUT-REC.
001510 01  FW-GOAL-OUT-REC              PIC X(100).
001520
001530 FD  GOALCAT-MASTER
001540     LABEL RECORD IS STANDARD
001550     RECORD CONTAINS 60 CHARACTERS
001560     DATA RECORD IS FW-GOALCAT-REC.
001570 01  FW-GOALCAT-REC.
001580     05  FW-GC-ID                 PIC 9(09).
001590     05  FW-GC-GOAL-ID            PIC 9(09).
001600     05  FW-GC-CATEGORY-NAME      PIC X(15).
001610     05  FW-GC-BUDGETED           PIC S9(09)V99.
001620     05  FW-GC-SAVED              PIC S9(09)V99.
001630     05  FILLER                   PIC X(05).
001640
001650 FD  GOALCAT-OUT
001660     LABEL RECORD IS STANDARD
001670     RECORD CONTAINS 60 CHARACTERS
001680     DATA RECORD IS FW-GOALCAT-OUT-REC.
001690 01  FW-GOALCAT-OUT-REC           PIC X(60).
001700
001710 FD  SAVING-RECORDS-IN
001720     LABEL RECORD IS STANDARD
001730     RECORD CONTAINS 90 CHARACTERS
001740     DATA RECORD IS FW-SAVEREC-REC.
001750 01  FW-SAVEREC-REC.
001760     05  FW-SR-ID                 PIC 9(09).
001770     05  FW-SR-TRAN-ID            PIC X(36).
001780     05  FW-SR-GOAL-ID            PIC 9(09).
001790     05  FW-SR-GOALCAT-ID         PIC 9(09).
001800     05  FW-SR-SAVED-AMOUNT       PIC S9(09)V99.
001810     05  FW-SR-RECORD-DATE        PIC 9(08).
001820     05  FILLER                   PIC X(08).
001830
001840 FD  GOAL-REQUESTS-IN
001850     LABEL RECORD IS STANDARD
001860     RECORD CONTAINS 160 CHARACTERS
001870     DATA RECORD IS FW-REQUEST-LINE.
001880 01  FW-REQUEST-LINE              PIC X(160).
001890
001900 FD  PRTOUT
001910     LABEL RECORD IS OMITTED
001920     RECORD CONTAINS 132 CHARACTERS
001930     LINAGE IS 60 WITH FOOTING AT 55
001940     DATA RECORD IS PRTLINE.
001950 01  PRTLINE                      PIC X(132).
001960
001970 WORKING-STORAGE SECTION.
001980 01  WORK-AREA.
001990     05  C-PCTR                   PIC 99 COMP        VALUE ZERO.
002000     05  C-USER-COUNT             PIC 9(5) COMP      VALUE ZERO.
002010     05  C-CAT-COUNT              PIC 99 COMP        VALUE ZERO.
002020     05  C-GOAL-COUNT             PIC 9(5) COMP      VALUE ZERO.
002030     05  C-GC-COUNT               PIC 9(5) COMP      VALUE ZERO.
002040     05  C-SUB                    PIC 9(5) COMP      VALUE ZERO.
002050     05  C-USER-SUB               PIC 9(5) COMP      VALUE ZERO.
002060     05  C-GOAL-SUB               PIC 9(5) COMP      VALUE ZERO.
002070     05  C-GC-SUB                 PIC 9(5) COMP      VALUE ZERO.
002080     05  C-CAT-SUB                PIC 99 COMP        VALUE ZERO.
002090     05  C-FOUND-USER             PIC 9(5) COMP      VALUE ZERO.
002100     05  C-FOUND-GOAL             PIC 9(5) COMP      VALUE ZERO.
002110     05  C-FOUND-GC               PIC 9(5) COMP      VALUE ZERO.
002120     05  C-FOUND-CAT              PIC 99 COMP        VALUE ZERO.
002130     05  C-USER-HOLD              PIC 9(09) COMP     VALUE ZERO.
002140     05  NEXT-GOAL-ID             PIC 9(09) COMP     VALUE ZERO.
002150     05  NEXT-GC-ID               PIC 9(09) COMP     VALUE ZERO.
002160     05  MORE-REQ                 PIC XXX            VALUE "YES".
002170     05  MORE-SR                  PIC XXX            VALUE "YES".
002180     05  ACTIVE-FOUND-SW          PIC XXX            VALUE "NO".
002190     05  GOALCAT-FOUND-SW         PIC XXX            VALUE "NO".
002200     05  GC-MATCHED-ANY-SW        PIC XXX            VALUE "NO".
002210     05  CATEGORY-FOUND-SW        PIC XXX            VALUE "NO".
002220     05  FILLER                   PIC X(05)          VALUE SPACES.
002230
002240 01  MONEY-WORK.
002250     05  BUDGET-DELTA             PIC S9(09)V99      VALUE ZERO.
002260     05  PCT-WORK                 PIC S9(05)V99 COMP VALUE ZERO.
002270     05  FILLER                   PIC X(06)          VALUE SPACES.
002280
002290 01  TODAY-PACKED.
002300     05  TODAY-YEAR               PIC 9(4).
002310     05  TODAY-MONTH              PIC 99.
002320     05  TODAY-DAY                PIC 99.
002330 01  TODAY-NUMERIC REDEFINES TODAY-PACKED PIC 9(08).
002340
002350 01  NEXT-MONTH-PACKED.
002360     05  NM-YEAR                  PIC 9(4).
002370     05  NM-MONTH                 PIC 99.
002380 01  NEXT-MONTH-NUMERIC REDEFINES NEXT-MONTH-PACKED PIC 9(06).
002390
002400 01  GOAL-DATE-BREAKDOWN.
002410     05  GDB-YEAR                 PIC 9(4).
002420     05  GDB-MONTH                PIC 99.
002430     05  GDB-DAY                  PIC 99.
002440
002450 01  REPORT-MONTH-BREAKDOWN.
002460     05  RMB-YEAR                 PIC 9(4).
002470     05  RMB-MONTH                PIC 99.
002480
002490 01  MONTH-NAME-TABLE-AREA.
002500     05  FILLER PIC X(09) VALUE "JANUARY".
002510     05  FILLER PIC X(09) VALUE "FEBRUARY".
002520     05  FILLER PIC X(09) VALUE "MARCH".
002530     05  FILLER PIC X(09) VALUE "APRIL".
002540     05  FILLER PIC X(09) VALUE "MAY".
002550     05  FILLER PIC X(09) VALUE "JUNE".
002560     05  FILLER PIC X(09) VALUE "JULY".
002570     05  FILLER PIC X(09) VALUE "AUGUST".
002580     05  FILLER PIC X(09) VALUE "SEPTEMBER".
002590     05  FILLER PIC X(09) VALUE "OCTOBER".
002600     05  FILLER PIC X(09) VALUE "NOVEMBER".
002610     05  FILLER PIC X(09) VALUE "DECEMBER".
002620 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-TABLE-AREA.
002630     05  MONTH-NAME OCCURS 12 TIMES PIC X(09).
002640
002650*    -- USER, CATEGORY, GOAL AND GOAL-CATEGORY MASTERS ARE HELD  --
002660*    -- IN MEMORY FOR THE RUN, THE SAME AS CBLFW02 -- ALL GOAL   --
002670*    -- AND CATEGORY-GOAL MAINTENANCE IS APPLIED AGAINST THESE   --
002680*    -- TABLES AND THE TABLES ARE SPOOLED BACK OUT AT CLOSE      --
002690 01  USER-TABLE.
002700     05  USER-TBL-ROW OCCURS 2000 TIMES.
002710         10  UT-USER-ID           PIC 9(09).
002720         10  UT-FULL-NAME         PIC X(40).
002730         10  FILLER               PIC X(05).
002740
002750 01  CATEGORY-TABLE.
002760     05  CAT-TBL-ROW OCCURS 9 TIMES.
002770         10  CT-NAME              PIC X(15).
002780         10  FILLER               PIC X(05).
002790
002800 01  GOAL-TABLE.
002810     05  GOAL-TBL-ROW OCCURS 3000 TIMES.
002820         10  GT-GOAL-ID           PIC 9(09).
002830         10  GT-USER-ID           PIC 9(09).
002840         10  GT-NAME              PIC X(30).
002850         10  GT-AMOUNT            PIC S9(09)V99.
002860         10  GT-BALANCE           PIC S9(09)V99.
002870         10  GT-COMPL-DATE        PIC 9(08).
002880         10  GT-STATUS            PIC X(10).
002890         10  FILLER               PIC X(05).
002900
002910 01  GOALCAT-TABLE.
002920     05  GC-TBL-ROW OCCURS 5000 TIMES.
002930         10  GC-ID                PIC 9(09).
002940         10  GC-GOAL-ID           PIC 9(09).
002950         10  GC-CATEGORY-NAME     PIC X(15).
002960         10  GC-BUDGETED          PIC S9(09)V99.
002970         10  GC-SAVED             PIC S9(09)V99.
002980         10  GC-MATCHED           PIC X(01).
002990         10  FILLER               PIC X(04).
003000
003010 01  REQUEST-FIELDS.
003020     05  RQ-TYPE                  PIC X(02).
003030     05  RQ-USER-ID               PIC X(09).
003040     05  RQ-GOAL-NAME             PIC X(30).
003050     05  RQ-GOAL-AMOUNT           PIC S9(09)V99.
003060     05  RQ-COMPL-DATE            PIC X(08).
003070     05  RQ-CATEGORY-NAME         PIC X(15).
003080     05  RQ-BUDGETED-AMOUNT       PIC S9(09)V99.
003090     05  FILLER                   PIC X(06).
003100
003110 01  I-DATE-LINE.
003120     05  FILLER                   PIC X(6)   VALUE "DATE: ".
003130     05  O-MONTH                  PIC 99.
003140     05  FILLER                   PIC X VALUE "/".
003150     05  O-DAY                    PIC 99.
003160     05  FILLER                   PIC X VALUE "/".
003170     05  O-YEAR                   PIC 9(4).
003180     05  FILLER                   PIC X(34)  VALUE SPACES.
003190     05  FILLER                   PIC X(23)  VALUE
003200           "FINWISE GOALS ENGINE".
003210     05  FILLER                   PIC X(39)  VALUE SPACES.
003220     05  FILLER                   PIC X(6)   VALUE "PAGE: ".
003230     05  O-PCTR                   PIC Z9.
003240
003250 01  CAT-COLUMN-HEADING-1.
003260     05  FILLER                   PIC X(21)  VALUE
003270           "CATEGORY-GOAL REPORT".
003280     05  FILLER                   PIC X(111) VALUE SPACES.
003290
003300 01  CAT-COLUMN-HEADING-2.
003310     05  FILLER                   PIC X(9)   VALUE "USER ID".
003320     05  FILLER                   PIC X(3)   VALUE SPACES.
003330     05  FILLER                   PIC X(15)  VALUE "CATEGORY".
003340     05  FILLER                   PIC X(3)   VALUE SPACES.
003350     05  FILLER                   PIC X(13)  VALUE "TIME-GROUP".
003360     05  FILLER                   PIC X(3)   VALUE SPACES.
003370     05  FILLER                   PIC X(9)   VALUE "BUDGETED".
003380     05  FILLER                   PIC X(3)   VALUE SPACES.
003390     05  FILLER                   PIC X(6)   VALUE "SAVED".
003400     05  FILLER                   PIC X(4)   VALUE SPACES.
003410     05  FILLER                   PIC X(9)   VALUE "REMAIN %".
003420     05  FILLER                   PIC X(3)   VALUE SPACES.
003430     05  FILLER                   PIC X(10)  VALUE "STATUS".
003440     05  FILLER                   PIC X(42)  VALUE SPACES.
003450
003460 01  CAT-USER-LINE.
003470     05  FILLER                   PIC X(4)   VALUE "USER".
003480     05  FILLER                   PIC X(1)   VALUE SPACES.
003490     05  O-CAT-USER-ID            PIC 9(09).
003500     05  FILLER                   PIC X(118) VALUE SPACES.
003510
003520 01  CAT-DETAIL-LINE.
003530     05  FILLER                   PIC X(10)  VALUE SPACES.
003540     05  O-CAT-NAME               PIC X(15).
003550     05  FILLER                   PIC X(2)   VALUE SPACES.
003560     05  O-CAT-TIME-GROUP         PIC X(13).
003570     05  FILLER                   PIC X(1)   VALUE SPACES.
003580     05  O-CAT-BUDGETED           PIC $,$$$,$$9.99-.
003590     05  FILLER                   PIC X(1)   VALUE SPACES.
003600     05  O-CAT-SAVED              PIC $,$$$,$$9.99-.
003610     05  FILLER                   PIC X(2)   VALUE SPACES.
003620     05  O-CAT-REMAIN-PCT         PIC ZZ9.99-.
003630     05  FILLER                   PIC X(4)   VALUE SPACES.
003640     05  O-CAT-STATUS             PIC X(10).
003650     05  FILLER                   PIC X(11)  VALUE SPACES.
003660
003670 01  SR-COLUMN-HEADING-1.
003680     05  FILLER                   PIC X(23)  VALUE
003690           "SAVING-RECORDS LISTING".
003700     05  FILLER                   PIC X(109) VALUE SPACES.
003710
003720 01  SR-COLUMN-HEADING-2.
003730     05  FILLER                   PIC X(9)   VALUE "USER ID".
003740     05  FILLER                   PIC X(3)   VALUE SPACES.
003750     05  FILLER                   PIC X(15)  VALUE "CATEGORY".
003760     05  FILLER                   PIC X(3)   VALUE SPACES.
003770     05  FILLER                   PIC X(36)  VALUE "TRANSACTION ID".
003780     05  FILLER                   PIC X(3)   VALUE SPACES.
003790     05  FILLER                   PIC X(10)  VALUE "DATE".
003800     05  FILLER                   PIC X(3)   VALUE SPACES.
003810     05  FILLER                   PIC X(13)  VALUE "TIME-GROUP".
003820     05  FILLER                   PIC X(3)   VALUE SPACES.
003830     05  FILLER                   PIC X(6)   VALUE "SAVED".
003840     05  FILLER                   PIC X(28)  VALUE SPACES.
003850
003860 01  SR-DETAIL-LINE.
003870     05  O-SR-USER-ID             PIC 9(09).
003880     05  FILLER                   PIC X(3)   VALUE SPACES.
003890     05  O-SR-CATEGORY            PIC X(15).
003900     05  FILLER                   PIC X(3)   VALUE SPACES.
003910     05  O-SR-TRAN-ID             PIC X(36).
003920     05  FILLER                   PIC X(3)   VALUE SPACES.
003930     05  O-SR-DATE.
003940         10  O-SR-MONTH           PIC 99.
003950         10  FILLER               PIC X VALUE "/".
003960         10  O-SR-DAY             PIC 99.
003970         10  FILLER               PIC X VALUE "/".
003980         10  O-SR-YEAR            PIC 9(4).
003990     05  FILLER                   PIC X(3)   VALUE SPACES.
004000     05  O-SR-TIME-GROUP          PIC X(13).
004010     05  FILLER                   PIC X(1)   VALUE SPACES.
004020     05  O-SR-AMOUNT              PIC $,$$$,$$9.99-.
004030     05  FILLER                   PIC X(23)  VALUE SPACES.
004040
004050 01  CG-COLUMN-HEADING-1.
004060     05  FILLER                   PIC X(21)  VALUE
004070           "CURRENT GOALS LISTING".
004080     05  FILLER                   PIC X(111) VALUE SPACES.
004090
004100 01  CG-COLUMN-HEADING-2.
004110     05  FILLER                   PIC X(9)   VALUE "USER ID".
004120     05  FILLER                   PIC X(3)   VALUE SPACES.
004130     05  FILLER                   PIC X(15)  VALUE "CATEGORY".
004140     05  FILLER                   PIC X(3)   VALUE SPACES.
004150     05  FILLER                   PIC X(9)   VALUE "BUDGETED".
004160     05  FILLER                   PIC X(4)   VALUE SPACES.
004170     05  FILLER                   PIC X(6)   VALUE "SAVED".
004180     05  FILLER                   PIC X(4)   VALUE SPACES.
004190     05  FILLER                   PIC X(15)  VALUE "COMPLETION DATE".
004200     05  FILLER                   PIC X(64)  VALUE SPACES.
004210
004220 01  CG-DETAIL-LINE.
004230     05  O-CG-USER-ID             PIC 9(09).
004240     05  FILLER                   PIC X(3)   VALUE SPACES.
004250     05  O-CG-CATEGORY            PIC X(15).
004260     05  FILLER                   PIC X(3)   VALUE SPACES.
004270     05  O-CG-BUDGETED            PIC $,$$$,$$9.99-.
004280     05  FILLER                   PIC X(2)   VALUE SPACES.
004290     05  O-CG-SAVED               PIC $,$$$,$$9.99-.
004300     05  FILLER                   PIC X(3)   VALUE SPACES.
004310     05  O-CG-COMPL-DATE          PIC 9(08).
004320     05  FILLER                   PIC X(62)  VALUE SPACES.
004330
004340 01  PCT-COLUMN-HEADING-1.
004350     05  FILLER                   PIC X(24)  VALUE
004360           "SAVING PERCENTAGE REPORT".
004370     05  FILLER                   PIC X(108) VALUE SPACES.
004380
004390 01  PCT-COLUMN-HEADING-2.
004400     05  FILLER                   PIC X(9)   VALUE "USER ID".
004410     05  FILLER                   PIC X(3)   VALUE SPACES.
004420     05  FILLER                   PIC X(15)  VALUE "CATEGORY".
004430     05  FILLER                   PIC X(3)   VALUE SPACES.
004440     05  FILLER                   PIC X(6)   VALUE "SAVED".
004450     05  FILLER                   PIC X(4)   VALUE SPACES.
004460     05  FILLER                   PIC X(6)   VALUE "TARGET".
004470     05  FILLER                   PIC X(4)   VALUE SPACES.
004480     05  FILLER                   PIC X(12)  VALUE "SAVED PCT".
004490     05  FILLER                   PIC X(66)  VALUE SPACES.
004500
004510 01  PCT-DETAIL-LINE.
004520     05  O-PCT-USER-ID            PIC 9(09).
004530     05  FILLER                   PIC X(3)   VALUE SPACES.
004540     05  O-PCT-CATEGORY           PIC X(15).
004550     05  FILLER                   PIC X(3)   VALUE SPACES.
004560     05  O-PCT-SAVED              PIC $,$$$,$$9.99-.
004570     05  FILLER                   PIC X(2)   VALUE SPACES.
004580     05  O-PCT-TARGET             PIC $,$$$,$$9.99-.
004590     05  FILLER                   PIC X(2)   VALUE SPACES.
004600     05  O-PCT-PERCENT            PIC ZZ9.99-.
004610     05  FILLER                   PIC X(68)  VALUE SPACES.
004620
004630 01  WARN-LINE.
004640     05  FILLER                   PIC X(20)  VALUE
004650           "*** BAD REQUEST *** ".
004660     05  O-WARN-TYPE              PIC X(02).
004670     05  FILLER                   PIC X(110) VALUE SPACES.
004680
004690 01  BLANK-LINE.
004700     05  FILLER                   PIC X(132) VALUE SPACES.
004710
004720*    CONTINUE THE STEP STARTED ABOVE.
004730*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004740*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004750 PROCEDURE DIVISION.
004760
004770*    0000-CBLFW03 -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
004780*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
004790*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
004800*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
004810*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
004820*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
004830 0000-CBLFW03.
004840*    HAND OFF TO 1000-INIT TO DO ITS PART.
004850*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004860*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004870     PERFORM 1000-INIT.
004880*    HAND OFF TO 2000-MAINLINE TO DO ITS PART.
004890*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
004900*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
004910     PERFORM 2000-MAINLINE
004920         UNTIL MORE-REQ = "NO".
004930*    HAND OFF TO 3000-CATEGORY-REPORT TO DO ITS PART.
004940*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
004950*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
004960     PERFORM 3000-CATEGORY-REPORT.
004970*    HAND OFF TO 3100-SAVING-RECORDS-LIST TO DO ITS PART.
004980*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
004990     PERFORM 3100-SAVING-RECORDS-LIST.
005000*    HAND OFF TO 3200-CURRENT-GOALS-LIST TO DO ITS PART.
005010*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005030     PERFORM 3200-CURRENT-GOALS-LIST.
005040*    HAND OFF TO 3930-PCT-HEADING TO DO ITS PART.
005050*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
005060*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005070     PERFORM 3930-PCT-HEADING.
005080*    HAND OFF TO 4000-OVERALL-PERCENT TO DO ITS PART.
005090*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005100*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005110     PERFORM 4000-OVERALL-PERCENT.
005120*    HAND OFF TO 4100-CATEGORY-PERCENT TO DO ITS PART.
005130*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005140*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005150     PERFORM 4100-CATEGORY-PERCENT.
005160*    HAND OFF TO 5000-REWRITE-MASTERS TO DO ITS PART.
005170*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005180     PERFORM 5000-REWRITE-MASTERS.
005190*    HAND OFF TO 6000-CLOSING TO DO ITS PART.
005200*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005210*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005220     PERFORM 6000-CLOSING.
005230*    END OF JOB.
005240*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005250*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005260     STOP RUN.
005270
005280*    1000-INIT -- ONE STEP IN THE INIT HANDLING FOR THIS PROGRAM. IT
005290*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
005300*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
005310*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
005320*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
005330 1000-INIT.
005340*    CONTINUE THE STEP STARTED ABOVE.
005350*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005360*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
005370     MOVE FUNCTION CURRENT-DATE TO TODAY-NUMERIC.
005380*    CARRY TODAY-MONTH FORWARD INTO O-MONTH.
005390*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
005400*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005410     MOVE TODAY-MONTH TO O-MONTH.
005420*    CARRY TODAY-DAY FORWARD INTO O-DAY.
005430*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005440     MOVE TODAY-DAY TO O-DAY.
005450*    CARRY TODAY-YEAR FORWARD INTO O-YEAR.
005460*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005470*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005480     MOVE TODAY-YEAR TO O-YEAR.
005490
005500*    CARRY TODAY-YEAR FORWARD INTO NM-YEAR.
005510*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005520*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005530     MOVE TODAY-YEAR TO NM-YEAR.
005540*    CARRY TODAY-MONTH FORWARD INTO NM-MONTH.
005550*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005560*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005570     MOVE TODAY-MONTH TO NM-MONTH.
005580*    BUMP NM-MONTH UP BY 1.
005590*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005600*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005610     ADD 1 TO NM-MONTH.
005620*    CHECK THE CONDITION BELOW BEFORE GOING ON.
005630*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005640     IF NM-MONTH > 12
005650         MOVE 1 TO NM-MONTH
005660         ADD 1 TO NM-YEAR
005670     END-IF.
005680
005690*    HAND OFF TO 1100-LOAD-MASTERS TO DO ITS PART.
005700*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
005710*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005720     PERFORM 1100-LOAD-MASTERS.
005730
005740*    BRING GOAL-REQUESTS-IN ONLINE FOR THIS RUN.
005750*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005760*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005770     OPEN INPUT GOAL-REQUESTS-IN.
005780*    BRING SAVING-RECORDS-IN ONLINE FOR THIS RUN.
005790*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
005800*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
005810     OPEN INPUT SAVING-RECORDS-IN.
005820*    BRING GOAL-OUT ONLINE FOR THIS RUN.
005830*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
005840*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
005850     OPEN OUTPUT GOAL-OUT.
005860*    BRING GOALCAT-OUT ONLINE FOR THIS RUN.
005870*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005880     OPEN OUTPUT GOALCAT-OUT.
005890*    BRING PRTOUT ONLINE FOR THIS RUN.
005900*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
005910*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
005920     OPEN OUTPUT PRTOUT.
005930
005940*    HAND OFF TO 9000-READ-REQUEST TO DO ITS PART.
005950*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
005960*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
005970     PERFORM 9000-READ-REQUEST.
005980
005990*    1100-LOAD-MASTERS -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS
006000*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
006010*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
006020*    MORE ONTO IT.
006030 1100-LOAD-MASTERS.
006040*    BRING USER-MASTER ONLINE FOR THIS RUN.
006050*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006060*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006070     OPEN INPUT USER-MASTER.
006080*    HAND OFF TO 1110-LOAD-ONE-USER TO DO ITS PART.
006090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006100*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006110     PERFORM 1110-LOAD-ONE-USER
006120         VARYING C-SUB FROM 1 BY 1
006130             UNTIL C-SUB > 2000
006140                 OR MORE-REQ = "EOF-USR".
006150*    SHUT USER-MASTER DOWN -- WE'RE DONE WITH IT.
006160*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006170     CLOSE USER-MASTER.
006180*    CARRY "YES" FORWARD INTO MORE-REQ.
006190*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006200*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
006210     MOVE "YES" TO MORE-REQ.
006220
006230*    BRING CATEGORY-MASTER ONLINE FOR THIS RUN.
006240*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006250*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006260     OPEN INPUT CATEGORY-MASTER.
006270*    HAND OFF TO 1120-LOAD-ONE-CAT TO DO ITS PART.
006280*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006290*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006300     PERFORM 1120-LOAD-ONE-CAT
006310         VARYING C-SUB FROM 1 BY 1
006320             UNTIL C-SUB > 9
006330                 OR MORE-REQ = "EOF-CAT".
006340*    SHUT CATEGORY-MASTER DOWN -- WE'RE DONE WITH IT.
006350*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006360*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006370     CLOSE CATEGORY-MASTER.
006380*    CARRY "YES" FORWARD INTO MORE-REQ.
006390*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006400     MOVE "YES" TO MORE-REQ.
006410
006420*    BRING GOAL-MASTER ONLINE FOR THIS RUN.
006430*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006440*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006450     OPEN INPUT GOAL-MASTER.
006460*    HAND OFF TO 1130-LOAD-ONE-GOAL TO DO ITS PART.
006470*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006480*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006490     PERFORM 1130-LOAD-ONE-GOAL
006500         VARYING C-SUB FROM 1 BY 1
006510             UNTIL C-SUB > 3000
006520                 OR MORE-REQ = "EOF-GOL".
006530*    SHUT GOAL-MASTER DOWN -- WE'RE DONE WITH IT.
006540*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006550*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006560     CLOSE GOAL-MASTER.
006570*    CARRY "YES" FORWARD INTO MORE-REQ.
006580*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
006590*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
006600     MOVE "YES" TO MORE-REQ.
006610
006620*    BRING GOALCAT-MASTER ONLINE FOR THIS RUN.
006630*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
006640     OPEN INPUT GOALCAT-MASTER.
006650*    HAND OFF TO 1140-LOAD-ONE-GC TO DO ITS PART.
006660*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
006670*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
006680     PERFORM 1140-LOAD-ONE-GC
006690         VARYING C-SUB FROM 1 BY 1
006700             UNTIL C-SUB > 5000
006710                 OR MORE-REQ = "EOF-GC".
006720*    SHUT GOALCAT-MASTER DOWN -- WE'RE DONE WITH IT.
006730*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
006740*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
006750     CLOSE GOALCAT-MASTER.
006760*    CARRY "YES" FORWARD INTO MORE-REQ.
006770*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
006780*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
006790     MOVE "YES" TO MORE-REQ.
006800
006810*    1110-LOAD-ONE-USER -- CARRIES THE USER WORK FOR THIS PASS. IT IS
006820*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
006830*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
006840*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
006850*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
006860*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
006870*    SINCE.
006880 1110-LOAD-ONE-USER.
006890*    PULL THE NEXT RECORD OFF USER-MASTER.
006900*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006910*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
006920     READ USER-MASTER
006930         AT END
006940             MOVE "EOF-USR" TO MORE-REQ
006950             GO TO 1110-EXIT.
006960*    BUMP C-USER-COUNT UP BY 1.
006970*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
006980     ADD 1 TO C-USER-COUNT.
006990*    CARRY FW-USER-ID FORWARD INTO UT-USER-ID(C-USER-COUNT).
007000*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007010*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007020     MOVE FW-USER-ID TO UT-USER-ID(C-USER-COUNT).
007030*    CARRY FW-USER-FULL-NAME FORWARD INTO UT-FULL-NAME(C-USER-COUNT).
007040*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007050*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007060     MOVE FW-USER-FULL-NAME TO UT-FULL-NAME(C-USER-COUNT).
007070*    1110-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
007080*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
007090*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
007100*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
007110*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007120 1110-EXIT.
007130*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
007140*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007150*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007160     EXIT.
007170
007180*    1120-LOAD-ONE-CAT -- LOAD STEP.  KEPT SHORT ON PURPOSE; IF THIS
007190*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
007200*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
007210*    MORE ONTO IT.
007220 1120-LOAD-ONE-CAT.
007230*    PULL THE NEXT RECORD OFF CATEGORY-MASTER.
007240*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007250*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007260     READ CATEGORY-MASTER
007270         AT END
007280             MOVE "EOF-CAT" TO MORE-REQ
007290             GO TO 1120-EXIT.
007300*    BUMP C-CAT-COUNT UP BY 1.
007310*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007320     ADD 1 TO C-CAT-COUNT.
007330*    CARRY FW-CAT-NAME FORWARD INTO CT-NAME(C-CAT-COUNT).
007340*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007350*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007360     MOVE FW-CAT-NAME TO CT-NAME(C-CAT-COUNT).
007370*    1120-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
007380*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
007390*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
007400*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
007410*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
007420*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
007430 1120-EXIT.
007440*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
007450*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007460*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007470     EXIT.
007480
007490*    1130-LOAD-ONE-GOAL -- ONE STEP IN THE GOAL HANDLING FOR THIS
007500*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
007510*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
007520*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
007530*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
007540 1130-LOAD-ONE-GOAL.
007550*    PULL THE NEXT RECORD OFF GOAL-MASTER.
007560*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007570*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007580     READ GOAL-MASTER
007590         AT END
007600             MOVE "EOF-GOL" TO MORE-REQ
007610             GO TO 1130-EXIT.
007620*    BUMP C-GOAL-COUNT UP BY 1.
007630*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007640*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007650     ADD 1 TO C-GOAL-COUNT.
007660*    CARRY FW-GOAL-ID FORWARD INTO GT-GOAL-ID(C-GOAL-COUNT).
007670*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
007680     MOVE FW-GOAL-ID TO GT-GOAL-ID(C-GOAL-COUNT).
007690*    CARRY FW-GOAL-USER-ID FORWARD INTO GT-USER-ID(C-GOAL-COUNT).
007700*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
007710*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
007720     MOVE FW-GOAL-USER-ID TO GT-USER-ID(C-GOAL-COUNT).
007730*    CARRY FW-GOAL-NAME FORWARD INTO GT-NAME(C-GOAL-COUNT).
007740*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
007750*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
007760     MOVE FW-GOAL-NAME TO GT-NAME(C-GOAL-COUNT).
007770*    CARRY FW-GOAL-AMOUNT FORWARD INTO GT-AMOUNT(C-GOAL-COUNT).
007780*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
007790*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
007800     MOVE FW-GOAL-AMOUNT TO GT-AMOUNT(C-GOAL-COUNT).
007810*    CARRY FW-GOAL-BALANCE FORWARD INTO GT-BALANCE(C-GOAL-COUNT).
007820*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007830*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
007840     MOVE FW-GOAL-BALANCE TO GT-BALANCE(C-GOAL-COUNT).
007850*    CARRY FW-GOAL-COMPL-DATE FORWARD INTO GT-COMPL-DATE(C-GOAL-COUNT).
007860*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
007870     MOVE FW-GOAL-COMPL-DATE TO GT-COMPL-DATE(C-GOAL-COUNT).
007880*    CARRY FW-GOAL-STATUS FORWARD INTO GT-STATUS(C-GOAL-COUNT).
007890*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
007900*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007910     MOVE FW-GOAL-STATUS TO GT-STATUS(C-GOAL-COUNT).
007920*    CHECK THE CONDITION BELOW BEFORE GOING ON.
007930*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
007940*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
007950     IF FW-GOAL-ID > NEXT-GOAL-ID
007960         MOVE FW-GOAL-ID TO NEXT-GOAL-ID
007970     END-IF.
007980*    1130-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
007990*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
008000*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
008010 1130-EXIT.
008020*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008030*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008040*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008050     EXIT.
008060
008070*    1140-LOAD-ONE-GC -- CARRIES THE LOAD WORK FOR THIS PASS. IT IS
008080*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
008090*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
008100*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
008110*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
008120*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
008130*    SINCE.
008140 1140-LOAD-ONE-GC.
008150*    PULL THE NEXT RECORD OFF GOALCAT-MASTER.
008160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008170*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008180     READ GOALCAT-MASTER
008190         AT END
008200             MOVE "EOF-GC" TO MORE-REQ
008210             GO TO 1140-EXIT.
008220*    BUMP C-GC-COUNT UP BY 1.
008230*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008240     ADD 1 TO C-GC-COUNT.
008250*    CARRY FW-GC-ID FORWARD INTO GC-ID(C-GC-COUNT).
008260*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008270*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008280     MOVE FW-GC-ID TO GC-ID(C-GC-COUNT).
008290*    CARRY FW-GC-GOAL-ID FORWARD INTO GC-GOAL-ID(C-GC-COUNT).
008300*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008310*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008320     MOVE FW-GC-GOAL-ID TO GC-GOAL-ID(C-GC-COUNT).
008330*    CARRY FW-GC-CATEGORY-NAME FORWARD INTO GC-CATEGORY-NAME(C-GC-COUNT).
008340*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
008350*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
008360     MOVE FW-GC-CATEGORY-NAME TO GC-CATEGORY-NAME(C-GC-COUNT).
008370*    CARRY FW-GC-BUDGETED FORWARD INTO GC-BUDGETED(C-GC-COUNT).
008380*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008390*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008400     MOVE FW-GC-BUDGETED TO GC-BUDGETED(C-GC-COUNT).
008410*    CARRY FW-GC-SAVED FORWARD INTO GC-SAVED(C-GC-COUNT).
008420*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
008430     MOVE FW-GC-SAVED TO GC-SAVED(C-GC-COUNT).
008440*    CARRY "N" FORWARD INTO GC-MATCHED(C-GC-COUNT).
008450*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008460*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008470     MOVE "N" TO GC-MATCHED(C-GC-COUNT).
008480*    CHECK THE CONDITION BELOW BEFORE GOING ON.
008490*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
008500*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
008510     IF FW-GC-ID > NEXT-GC-ID
008520         MOVE FW-GC-ID TO NEXT-GC-ID
008530     END-IF.
008540*    1140-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
008550*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
008560*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
008570*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
008580*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
008590 1140-EXIT.
008600*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
008610*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
008620*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
008630     EXIT.
008640
008650*    2000-MAINLINE -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS
008660*    MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK
008670*    IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE
008680*    ONTO IT.
008690 2000-MAINLINE.
008700*    BREAK FW-REQUEST-LINE APART INTO ITS FIELDS.
008710*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
008720*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008730     UNSTRING FW-REQUEST-LINE DELIMITED BY "|"
008740         INTO RQ-TYPE RQ-USER-ID RQ-GOAL-NAME RQ-GOAL-AMOUNT
008750              RQ-COMPL-DATE RQ-CATEGORY-NAME RQ-BUDGETED-AMOUNT.
008760
008770*    FOLLOW-ON CLAUSE FOR THE STATEMENT ABOVE.
008780*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
008790     EVALUATE RQ-TYPE
008800         WHEN "CG"
008810             PERFORM 2100-CREATE-GOAL
008820         WHEN "UG"
008830             PERFORM 2200-UPDATE-GOAL-AMOUNT
008840         WHEN "CC"
008850             PERFORM 2300-UPDATE-CATEGORY-GOAL THRU 2300-EXIT
008860         WHEN OTHER
008870             PERFORM 2900-BAD-REQUEST
008880     END-EVALUATE.
008890
008900*    HAND OFF TO 9000-READ-REQUEST TO DO ITS PART.
008910*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
008920*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
008930     PERFORM 9000-READ-REQUEST.
008940
008950*    2100-CREATE-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
008960*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
008970*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
008980*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
008990*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
009000*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
009010*    SINCE.
009020 2100-CREATE-GOAL.
009030*    BUMP NEXT-GOAL-ID UP BY 1.
009040*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009050*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009060     ADD 1 TO NEXT-GOAL-ID.
009070*    BUMP C-GOAL-COUNT UP BY 1.
009080*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009090*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009100     ADD 1 TO C-GOAL-COUNT.
009110*    CARRY NEXT-GOAL-ID FORWARD INTO GT-GOAL-ID(C-GOAL-COUNT).
009120*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009130*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009140     MOVE NEXT-GOAL-ID TO GT-GOAL-ID(C-GOAL-COUNT).
009150*    CARRY RQ-USER-ID FORWARD INTO GT-USER-ID(C-GOAL-COUNT).
009160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
009170     MOVE RQ-USER-ID TO GT-USER-ID(C-GOAL-COUNT).
009180*    CARRY RQ-GOAL-NAME FORWARD INTO GT-NAME(C-GOAL-COUNT).
009190*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009200*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009210     MOVE RQ-GOAL-NAME TO GT-NAME(C-GOAL-COUNT).
009220*    CARRY ZERO FORWARD INTO GT-AMOUNT(C-GOAL-COUNT).
009230*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009240*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009250     MOVE ZERO TO GT-AMOUNT(C-GOAL-COUNT).
009260*    CARRY ZERO FORWARD INTO GT-BALANCE(C-GOAL-COUNT).
009270*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009280*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009290     MOVE ZERO TO GT-BALANCE(C-GOAL-COUNT).
009300*    CARRY RQ-COMPL-DATE FORWARD INTO GT-COMPL-DATE(C-GOAL-COUNT).
009310*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009320*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009330     MOVE RQ-COMPL-DATE TO GT-COMPL-DATE(C-GOAL-COUNT).
009340*    CONTINUE THE STEP STARTED ABOVE.
009350*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
009360     MOVE "ACTIVE    " TO GT-STATUS(C-GOAL-COUNT).
009370
009380*    2200-UPDATE-GOAL-AMOUNT -- ONE STEP IN THE GOAL HANDLING FOR THIS
009390*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
009400*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
009410*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
009420*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
009430 2200-UPDATE-GOAL-AMOUNT.
009440*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
009450*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009460*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009470     MOVE "NO" TO ACTIVE-FOUND-SW.
009480*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
009490*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
009500*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
009510     MOVE ZERO TO C-FOUND-GOAL.
009520
009530*    HAND OFF TO 2210-SEARCH-ACTIVE-GOAL TO DO ITS PART.
009540*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
009550*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
009560     PERFORM 2210-SEARCH-ACTIVE-GOAL
009570         VARYING C-GOAL-SUB FROM 1 BY 1
009580             UNTIL C-GOAL-SUB > C-GOAL-COUNT
009590                 OR ACTIVE-FOUND-SW = "YES".
009600
009610*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009620*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
009630*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009640     IF ACTIVE-FOUND-SW = "YES"
009650         MOVE RQ-GOAL-AMOUNT TO GT-AMOUNT(C-FOUND-GOAL)
009660     ELSE
009670         PERFORM 2900-BAD-REQUEST
009680     END-IF.
009690
009700*    2210-SEARCH-ACTIVE-GOAL -- GOAL STEP.  KEPT SHORT ON PURPOSE; IF
009710*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
009720*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
009730*    BOLT MORE ONTO IT.
009740 2210-SEARCH-ACTIVE-GOAL.
009750*    CHECK THE CONDITION BELOW BEFORE GOING ON.
009760*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
009770     IF GT-USER-ID(C-GOAL-SUB) EQUAL RQ-USER-ID
009780         AND GT-STATUS(C-GOAL-SUB) EQUAL "ACTIVE    "
009790         MOVE "YES" TO ACTIVE-FOUND-SW
009800         MOVE C-GOAL-SUB TO C-FOUND-GOAL
009810     END-IF.
009820
009830*    2300-UPDATE-CATEGORY-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT
009840*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
009850*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
009860*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
009870*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
009880*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
009890*    SINCE.
009900 2300-UPDATE-CATEGORY-GOAL.
009910*    -- RESOLVE UNKNOWN CATEGORY NAMES TO OTHER, THE SAME RULE  --
009920*    -- THE POSTING ENGINE USES                                 --
009930*    CARRY "NO" FORWARD INTO CATEGORY-FOUND-SW.
009940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009950*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
009960     MOVE "NO" TO CATEGORY-FOUND-SW.
009970*    HAND OFF TO 2310-SEARCH-CATEGORY TO DO ITS PART.
009980*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
009990*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010000     PERFORM 2310-SEARCH-CATEGORY
010010         VARYING C-CAT-SUB FROM 1 BY 1
010020             UNTIL C-CAT-SUB > C-CAT-COUNT
010030                 OR CATEGORY-FOUND-SW = "YES".
010040*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010050*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
010060*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010070     IF CATEGORY-FOUND-SW = "NO"
010080         MOVE "OTHER" TO RQ-CATEGORY-NAME
010090     END-IF.
010100
010110*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
010120*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010130*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010140     MOVE "NO" TO ACTIVE-FOUND-SW.
010150*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
010160*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010170     MOVE ZERO TO C-FOUND-GOAL.
010180*    HAND OFF TO 2210-SEARCH-ACTIVE-GOAL TO DO ITS PART.
010190*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
010200*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010210     PERFORM 2210-SEARCH-ACTIVE-GOAL
010220         VARYING C-GOAL-SUB FROM 1 BY 1
010230             UNTIL C-GOAL-SUB > C-GOAL-COUNT
010240                 OR ACTIVE-FOUND-SW = "YES".
010250
010260*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010270*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010280*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010290     IF ACTIVE-FOUND-SW = "NO"
010300         PERFORM 2900-BAD-REQUEST
010310         GO TO 2300-EXIT
010320     END-IF.
010330
010340*    CARRY "NO" FORWARD INTO GOALCAT-FOUND-SW.
010350*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010360*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
010370     MOVE "NO" TO GOALCAT-FOUND-SW.
010380*    CARRY ZERO FORWARD INTO C-FOUND-GC.
010390*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
010400*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
010410     MOVE ZERO TO C-FOUND-GC.
010420*    HAND OFF TO 2320-SEARCH-CATEGORY-GOAL TO DO ITS PART.
010430*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010440     PERFORM 2320-SEARCH-CATEGORY-GOAL
010450         VARYING C-GC-SUB FROM 1 BY 1
010460             UNTIL C-GC-SUB > C-GC-COUNT
010470                 OR GOALCAT-FOUND-SW = "YES".
010480
010490*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010500*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
010510*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
010520     IF GOALCAT-FOUND-SW = "YES"
010530         COMPUTE BUDGET-DELTA =
010540                 RQ-BUDGETED-AMOUNT - GC-BUDGETED(C-FOUND-GC)
010550         MOVE RQ-BUDGETED-AMOUNT TO GC-BUDGETED(C-FOUND-GC)
010560         ADD BUDGET-DELTA TO GT-AMOUNT(C-FOUND-GOAL)
010570     ELSE
010580         ADD 1 TO NEXT-GC-ID
010590         ADD 1 TO C-GC-COUNT
010600         MOVE NEXT-GC-ID TO GC-ID(C-GC-COUNT)
010610         MOVE GT-GOAL-ID(C-FOUND-GOAL) TO GC-GOAL-ID(C-GC-COUNT)
010620         MOVE RQ-CATEGORY-NAME TO GC-CATEGORY-NAME(C-GC-COUNT)
010630         MOVE RQ-BUDGETED-AMOUNT TO GC-BUDGETED(C-GC-COUNT)
010640         MOVE ZERO TO GC-SAVED(C-GC-COUNT)
010650         MOVE "N" TO GC-MATCHED(C-GC-COUNT)
010660         ADD RQ-BUDGETED-AMOUNT TO GT-AMOUNT(C-FOUND-GOAL)
010670     END-IF.
010680*    2300-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
010690*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
010700*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
010710*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
010720*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
010730 2300-EXIT.
010740*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
010750*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
010760*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
010770     EXIT.
010780
010790*    2310-SEARCH-CATEGORY -- CATEGORY STEP.  KEPT SHORT ON PURPOSE; IF
010800*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
010810*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
010820*    BOLT MORE ONTO IT.
010830 2310-SEARCH-CATEGORY.
010840*    CHECK THE CONDITION BELOW BEFORE GOING ON.
010850*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
010860*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
010870     IF CT-NAME(C-CAT-SUB) EQUAL RQ-CATEGORY-NAME
010880         MOVE "YES" TO CATEGORY-FOUND-SW
010890     END-IF.
010900
010910*    2320-SEARCH-CATEGORY-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT
010920*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
010930*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
010940*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
010950*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
010960*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
010970*    SINCE.
010980 2320-SEARCH-CATEGORY-GOAL.
010990*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011000*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
011010*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011020     IF GC-GOAL-ID(C-GC-SUB) EQUAL GT-GOAL-ID(C-FOUND-GOAL)
011030         AND GC-CATEGORY-NAME(C-GC-SUB) EQUAL RQ-CATEGORY-NAME
011040         MOVE "YES" TO GOALCAT-FOUND-SW
011050         MOVE C-GC-SUB TO C-FOUND-GC
011060     END-IF.
011070
011080*    2900-BAD-REQUEST -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM.
011090*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
011100*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
011110*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
011120*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
011130 2900-BAD-REQUEST.
011140*    CARRY RQ-TYPE FORWARD INTO O-WARN-TYPE.
011150*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011160     MOVE RQ-TYPE TO O-WARN-TYPE.
011170*    SPOOL PRTLINE OUT TO ITS FILE.
011180*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
011190*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
011200     WRITE PRTLINE
011210         FROM WARN-LINE
011220             AFTER ADVANCING 1 LINE.
011230
011240*    3000-CATEGORY-REPORT -- CATEGORY STEP.  KEPT SHORT ON PURPOSE; IF
011250*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
011260*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
011270*    BOLT MORE ONTO IT.
011280 3000-CATEGORY-REPORT.
011290*    -- GOAL MASTER ARRIVES IN USER-ID ORDER (SEE FILES TABLE),  --
011300*    -- SO THE OUTER LOOP OVER GOAL-TBL-ROW GIVES THE CONTROL    --
011310*    -- BREAK ON USER FREE -- MATCHING CATEGORY-GOAL ROWS ARE    --
011320*    -- FOUND BY THE SAME NESTED-SEARCH IDIOM AS CBLFW02         --
011330*    HAND OFF TO 9900-HEADING TO DO ITS PART.
011340*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
011350*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
011360     PERFORM 9900-HEADING.
011370*    CARRY ZERO FORWARD INTO C-USER-HOLD.
011380*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011390*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011400     MOVE ZERO TO C-USER-HOLD.
011410
011420*    HAND OFF TO 3010-ONE-GOAL-ROW TO DO ITS PART.
011430*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011440*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
011450     PERFORM 3010-ONE-GOAL-ROW
011460         VARYING C-GOAL-SUB FROM 1 BY 1
011470             UNTIL C-GOAL-SUB > C-GOAL-COUNT.
011480
011490*    HAND OFF TO 3050-ORPHAN-CATEGORY-GOAL TO DO ITS PART.
011500*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
011510     PERFORM 3050-ORPHAN-CATEGORY-GOAL
011520         VARYING C-GC-SUB FROM 1 BY 1
011530             UNTIL C-GC-SUB > C-GC-COUNT.
011540
011550*    3010-ONE-GOAL-ROW -- CARRIES THE GOAL WORK FOR THIS PASS. IT IS
011560*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
011570*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
011580*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
011590*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
011600*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
011610*    SINCE.
011620 3010-ONE-GOAL-ROW.
011630*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011640*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011650*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011660     IF GT-USER-ID(C-GOAL-SUB) NOT EQUAL C-USER-HOLD
011670         MOVE GT-USER-ID(C-GOAL-SUB) TO C-USER-HOLD
011680         MOVE GT-USER-ID(C-GOAL-SUB) TO O-CAT-USER-ID
011690         WRITE PRTLINE
011700             FROM CAT-USER-LINE
011710                 AFTER ADVANCING 2 LINES
011720                     AT EOP
011730                         PERFORM 9900-HEADING.
011740
011750*    HAND OFF TO 3020-ONE-CATEGORY-LINE TO DO ITS PART.
011760*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011770*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011780     PERFORM 3020-ONE-CATEGORY-LINE THRU 3020-EXIT
011790         VARYING C-GC-SUB FROM 1 BY 1
011800             UNTIL C-GC-SUB > C-GC-COUNT.
011810
011820*    3020-ONE-CATEGORY-LINE -- ONE STEP IN THE CATEGORY HANDLING FOR THIS
011830*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
011840*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
011850*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
011860*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
011870 3020-ONE-CATEGORY-LINE.
011880*    CHECK THE CONDITION BELOW BEFORE GOING ON.
011890*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
011900*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
011910     IF GC-GOAL-ID(C-GC-SUB) NOT EQUAL GT-GOAL-ID(C-GOAL-SUB)
011920         GO TO 3020-EXIT
011930     END-IF.
011940
011950*    CARRY "Y" FORWARD INTO GC-MATCHED(C-GC-SUB).
011960*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
011970*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
011980     MOVE "Y" TO GC-MATCHED(C-GC-SUB).
011990*    CARRY GC-CATEGORY-NAME(C-GC-SUB) FORWARD INTO O-CAT-NAME.
012000*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012010     MOVE GC-CATEGORY-NAME(C-GC-SUB) TO O-CAT-NAME.
012020*    CARRY GT-STATUS(C-GOAL-SUB) FORWARD INTO O-CAT-STATUS.
012030*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012040*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012050     MOVE GT-STATUS(C-GOAL-SUB) TO O-CAT-STATUS.
012060
012070*    CARRY GT-COMPL-DATE(C-GOAL-SUB) FORWARD INTO GDB-YEAR.
012080*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012090*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012100     MOVE GT-COMPL-DATE(C-GOAL-SUB) TO GDB-YEAR GDB-MONTH GDB-DAY.
012110*    CARRY GDB-YEAR FORWARD INTO RMB-YEAR.
012120*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
012130*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012140     MOVE GDB-YEAR TO RMB-YEAR.
012150*    CARRY GDB-MONTH FORWARD INTO RMB-MONTH.
012160*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
012170*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
012180     MOVE GDB-MONTH TO RMB-MONTH.
012190*    TAKE 1 BACK OUT OF RMB-MONTH.
012200*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012210     SUBTRACT 1 FROM RMB-MONTH.
012220*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012230*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012240*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
012250     IF RMB-MONTH < 1
012260         MOVE 12 TO RMB-MONTH
012270         SUBTRACT 1 FROM RMB-YEAR
012280     END-IF.
012290*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
012300*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
012310*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
012320     STRING MONTH-NAME(RMB-MONTH) DELIMITED BY SPACE
012330            " "                   DELIMITED BY SIZE
012340            RMB-YEAR              DELIMITED BY SIZE
012350         INTO O-CAT-TIME-GROUP.
012360
012370*    CARRY GC-BUDGETED(C-GC-SUB) FORWARD INTO O-CAT-BUDGETED.
012380*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012390*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012400     MOVE GC-BUDGETED(C-GC-SUB) TO O-CAT-BUDGETED.
012410*    CARRY GC-SAVED(C-GC-SUB) FORWARD INTO O-CAT-SAVED.
012420*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
012430*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012440     MOVE GC-SAVED(C-GC-SUB) TO O-CAT-SAVED.
012450
012460*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012470*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012480     IF GC-BUDGETED(C-GC-SUB) <= 0
012490         MOVE ZERO TO O-CAT-REMAIN-PCT
012500     ELSE
012510         COMPUTE PCT-WORK ROUNDED =
012520             ((GC-BUDGETED(C-GC-SUB) - GC-SAVED(C-GC-SUB))
012530                 / GC-BUDGETED(C-GC-SUB)) * 100
012540         MOVE PCT-WORK TO O-CAT-REMAIN-PCT
012550     END-IF.
012560
012570*    SPOOL PRTLINE OUT TO ITS FILE.
012580*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
012590*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
012600     WRITE PRTLINE
012610         FROM CAT-DETAIL-LINE
012620             AFTER ADVANCING 1 LINE
012630                 AT EOP
012640                     PERFORM 9900-HEADING.
012650*    3020-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
012660*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
012670*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
012680 3020-EXIT.
012690*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
012700*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012710*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012720     EXIT.
012730
012740*    3050-ORPHAN-CATEGORY-GOAL -- CARRIES THE GOAL WORK FOR THIS PASS. IT
012750*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
012760*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
012770*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
012780*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
012790*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
012800*    SINCE.
012810 3050-ORPHAN-CATEGORY-GOAL.
012820*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012830*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012840*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
012850     IF GC-MATCHED(C-GC-SUB) EQUAL "Y"
012860         GO TO 3050-EXIT
012870     END-IF.
012880
012890*    CHECK THE CONDITION BELOW BEFORE GOING ON.
012900*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
012910*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
012920     IF GC-MATCHED-ANY-SW = "NO"
012930         MOVE "YES" TO GC-MATCHED-ANY-SW
012940         MOVE ZEROES TO O-CAT-USER-ID
012950         WRITE PRTLINE
012960             FROM CAT-USER-LINE
012970                 AFTER ADVANCING 2 LINES
012980                     AT EOP
012990                         PERFORM 9900-HEADING.
013000
013010*    CARRY GC-CATEGORY-NAME(C-GC-SUB) FORWARD INTO O-CAT-NAME.
013020*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
013030     MOVE GC-CATEGORY-NAME(C-GC-SUB) TO O-CAT-NAME.
013040*    CARRY "UNKNOWN" FORWARD INTO O-CAT-STATUS.
013050*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013060*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013070     MOVE "UNKNOWN" TO O-CAT-STATUS.
013080*    CARRY SPACES FORWARD INTO O-CAT-TIME-GROUP.
013090*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013100*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013110     MOVE SPACES TO O-CAT-TIME-GROUP.
013120*    CARRY GC-BUDGETED(C-GC-SUB) FORWARD INTO O-CAT-BUDGETED.
013130*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013140*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013150     MOVE GC-BUDGETED(C-GC-SUB) TO O-CAT-BUDGETED.
013160*    CARRY GC-SAVED(C-GC-SUB) FORWARD INTO O-CAT-SAVED.
013170*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
013180*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013190     MOVE GC-SAVED(C-GC-SUB) TO O-CAT-SAVED.
013200*    CARRY ZERO FORWARD INTO O-CAT-REMAIN-PCT.
013210*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013220     MOVE ZERO TO O-CAT-REMAIN-PCT.
013230
013240*    SPOOL PRTLINE OUT TO ITS FILE.
013250*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013260*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013270     WRITE PRTLINE
013280         FROM CAT-DETAIL-LINE
013290             AFTER ADVANCING 1 LINE
013300                 AT EOP
013310                     PERFORM 9900-HEADING.
013320*    3050-EXIT -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM. IT
013330*    EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
013340*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
013350*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
013360*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
013370 3050-EXIT.
013380*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
013390*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
013400*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013410     EXIT.
013420
013430*    3100-SAVING-RECORDS-LIST -- SAVING STEP.  KEPT SHORT ON PURPOSE; IF
013440*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
013450*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
013460*    BOLT MORE ONTO IT.
013470 3100-SAVING-RECORDS-LIST.
013480*    HAND OFF TO 9910-SR-HEADING TO DO ITS PART.
013490*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013500*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013510     PERFORM 9910-SR-HEADING.
013520*    HAND OFF TO 9100-READ-SAVING-RECORD TO DO ITS PART.
013530*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
013540*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013550     PERFORM 9100-READ-SAVING-RECORD.
013560
013570*    HAND OFF TO 3110-ONE-SAVING-RECORD TO DO ITS PART.
013580*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013590     PERFORM 3110-ONE-SAVING-RECORD
013600         UNTIL MORE-SR = "NO".
013610
013620*    3110-ONE-SAVING-RECORD -- CARRIES THE SAVING WORK FOR THIS PASS. IT
013630*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
013640*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
013650*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
013660*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
013670*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
013680*    SINCE.
013690 3110-ONE-SAVING-RECORD.
013700*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
013710*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
013720*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013730     MOVE "NO" TO ACTIVE-FOUND-SW.
013740*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
013750*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
013760*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
013770     MOVE ZERO TO C-FOUND-GOAL.
013780*    HAND OFF TO 3120-FIND-GOAL-FOR-RECORD TO DO ITS PART.
013790*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
013800*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
013810     PERFORM 3120-FIND-GOAL-FOR-RECORD
013820         VARYING C-GOAL-SUB FROM 1 BY 1
013830             UNTIL C-GOAL-SUB > C-GOAL-COUNT
013840                 OR ACTIVE-FOUND-SW = "YES".
013850
013860*    CARRY "NO" FORWARD INTO GOALCAT-FOUND-SW.
013870*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
013880*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
013890     MOVE "NO" TO GOALCAT-FOUND-SW.
013900*    CARRY ZERO FORWARD INTO C-FOUND-GC.
013910*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013920     MOVE ZERO TO C-FOUND-GC.
013930*    HAND OFF TO 3130-FIND-GC-FOR-RECORD TO DO ITS PART.
013940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
013950*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
013960     PERFORM 3130-FIND-GC-FOR-RECORD
013970         VARYING C-GC-SUB FROM 1 BY 1
013980             UNTIL C-GC-SUB > C-GC-COUNT
013990                 OR GOALCAT-FOUND-SW = "YES".
014000
014010*    CHECK THE CONDITION BELOW BEFORE GOING ON.
014020*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014030*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
014040     IF ACTIVE-FOUND-SW = "YES"
014050         MOVE GT-USER-ID(C-FOUND-GOAL) TO O-SR-USER-ID
014060     ELSE
014070         MOVE ZERO TO O-SR-USER-ID
014080     END-IF.
014090
014100*    CHECK THE CONDITION BELOW BEFORE GOING ON.
014110*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014120*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014130     IF GOALCAT-FOUND-SW = "YES"
014140         MOVE GC-CATEGORY-NAME(C-FOUND-GC) TO O-SR-CATEGORY
014150     ELSE
014160         MOVE "UNKNOWN" TO O-SR-CATEGORY
014170     END-IF.
014180
014190*    CARRY FW-SR-TRAN-ID FORWARD INTO O-SR-TRAN-ID.
014200*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
014210*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
014220     MOVE FW-SR-TRAN-ID TO O-SR-TRAN-ID.
014230*    CARRY FW-SR-SAVED-AMOUNT FORWARD INTO O-SR-AMOUNT.
014240*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
014250     MOVE FW-SR-SAVED-AMOUNT TO O-SR-AMOUNT.
014260
014270*    CARRY FW-SR-RECORD-DATE FORWARD INTO GDB-YEAR.
014280*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014290*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014300     MOVE FW-SR-RECORD-DATE TO GDB-YEAR GDB-MONTH GDB-DAY.
014310*    0119 -- CARRY THE POSTING DATE ITSELF ON THE LINE, NOT JUST
014320*    THE MONTH-YEAR TIME-GROUP DERIVED FROM IT BELOW.
014330*    CARRY GDB-MONTH FORWARD INTO O-SR-MONTH.
014340*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014350*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014360     MOVE GDB-MONTH TO O-SR-MONTH.
014370*    CARRY GDB-DAY FORWARD INTO O-SR-DAY.
014380*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014390*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
014400     MOVE GDB-DAY   TO O-SR-DAY.
014410*    CARRY GDB-YEAR FORWARD INTO O-SR-YEAR.
014420*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014430*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014440     MOVE GDB-YEAR  TO O-SR-YEAR.
014450*    PART OF THE SAME STATEMENT -- SEE THE LINE BEFORE IT.
014460*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
014470     STRING MONTH-NAME(GDB-MONTH) DELIMITED BY SPACE
014480            " "                   DELIMITED BY SIZE
014490            GDB-YEAR              DELIMITED BY SIZE
014500         INTO O-SR-TIME-GROUP.
014510
014520*    SPOOL PRTLINE OUT TO ITS FILE.
014530*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
014540*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
014550     WRITE PRTLINE
014560         FROM SR-DETAIL-LINE
014570             AFTER ADVANCING 1 LINE
014580                 AT EOP
014590                     PERFORM 9910-SR-HEADING.
014600
014610*    HAND OFF TO 9100-READ-SAVING-RECORD TO DO ITS PART.
014620*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014630*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
014640     PERFORM 9100-READ-SAVING-RECORD.
014650
014660*    3120-FIND-GOAL-FOR-RECORD -- ONE STEP IN THE GOAL HANDLING FOR THIS
014670*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
014680*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
014690*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
014700*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
014710 3120-FIND-GOAL-FOR-RECORD.
014720*    CHECK THE CONDITION BELOW BEFORE GOING ON.
014730*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
014740*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
014750     IF GT-GOAL-ID(C-GOAL-SUB) EQUAL FW-SR-GOAL-ID
014760         MOVE "YES" TO ACTIVE-FOUND-SW
014770         MOVE C-GOAL-SUB TO C-FOUND-GOAL
014780     END-IF.
014790
014800*    3130-FIND-GC-FOR-RECORD -- THIS STEP.  KEPT SHORT ON PURPOSE; IF
014810*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
014820*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
014830*    BOLT MORE ONTO IT.
014840 3130-FIND-GC-FOR-RECORD.
014850*    CHECK THE CONDITION BELOW BEFORE GOING ON.
014860*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
014870*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
014880     IF GC-ID(C-GC-SUB) EQUAL FW-SR-GOALCAT-ID
014890         MOVE "YES" TO GOALCAT-FOUND-SW
014900         MOVE C-GC-SUB TO C-FOUND-GC
014910     END-IF.
014920
014930*    3200-CURRENT-GOALS-LIST -- CARRIES THE GOAL WORK FOR THIS PASS. IT
014940*    IS PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
014950*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
014960*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
014970*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
014980*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
014990*    SINCE.
015000 3200-CURRENT-GOALS-LIST.
015010*    -- LISTS EVERY CATEGORY GOAL WHOSE PARENT GOAL'S COMPLETION --
015020*    -- MONTH IS THE CURRENT MONTH OR NEXT MONTH                 --
015030*    HAND OFF TO 9920-CG-HEADING TO DO ITS PART.
015040*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
015050     PERFORM 9920-CG-HEADING.
015060
015070*    HAND OFF TO 3210-ONE-CG-ROW TO DO ITS PART.
015080*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
015090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
015100     PERFORM 3210-ONE-CG-ROW
015110         VARYING C-GC-SUB FROM 1 BY 1
015120             UNTIL C-GC-SUB > C-GC-COUNT.
015130
015140*    3210-ONE-CG-ROW -- ONE STEP IN THE THIS HANDLING FOR THIS PROGRAM.
015150*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
015160*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
015170*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
015180*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
015190 3210-ONE-CG-ROW.
015200*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
015210*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015220*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015230     MOVE "NO" TO ACTIVE-FOUND-SW.
015240*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
015250*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
015260*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
015270     MOVE ZERO TO C-FOUND-GOAL.
015280*    HAND OFF TO 3120-FIND-GOAL-FOR-RECORD TO DO ITS PART.
015290*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
015300*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
015310     PERFORM 3120-FIND-GOAL-FOR-RECORD
015320         VARYING C-GOAL-SUB FROM 1 BY 1
015330             UNTIL C-GOAL-SUB > C-GOAL-COUNT
015340                 OR GT-GOAL-ID(C-GOAL-SUB) EQUAL GC-GOAL-ID(C-GC-SUB).
015350
015360*    CHECK THE CONDITION BELOW BEFORE GOING ON.
015370*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
015380     IF GT-GOAL-ID(C-GOAL-SUB) NOT EQUAL GC-GOAL-ID(C-GC-SUB)
015390         GO TO 3210-EXIT
015400     END-IF.
015410*    CARRY C-GOAL-SUB FORWARD INTO C-FOUND-GOAL.
015420*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015430*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
015440     MOVE C-GOAL-SUB TO C-FOUND-GOAL.
015450
015460*    CARRY GT-COMPL-DATE(C-FOUND-GOAL) FORWARD INTO GDB-YEAR.
015470*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
015480*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015490     MOVE GT-COMPL-DATE(C-FOUND-GOAL) TO GDB-YEAR GDB-MONTH GDB-DAY.
015500*    CHECK THE CONDITION BELOW BEFORE GOING ON.
015510*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015520*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
015530     IF (GDB-YEAR EQUAL TODAY-YEAR AND GDB-MONTH EQUAL TODAY-MONTH)
015540         OR (GDB-YEAR EQUAL NM-YEAR AND GDB-MONTH EQUAL NM-MONTH)
015550         MOVE GT-USER-ID(C-FOUND-GOAL) TO O-CG-USER-ID
015560         MOVE GC-CATEGORY-NAME(C-GC-SUB) TO O-CG-CATEGORY
015570         MOVE GC-BUDGETED(C-GC-SUB) TO O-CG-BUDGETED
015580         MOVE GC-SAVED(C-GC-SUB) TO O-CG-SAVED
015590         MOVE GT-COMPL-DATE(C-FOUND-GOAL) TO O-CG-COMPL-DATE
015600         WRITE PRTLINE
015610             FROM CG-DETAIL-LINE
015620                 AFTER ADVANCING 1 LINE
015630                     AT EOP
015640                         PERFORM 9920-CG-HEADING.
015650*    3210-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
015660*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
015670*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
015680 3210-EXIT.
015690*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
015700*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
015710*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
015720     EXIT.
015730
015740*    3930-PCT-HEADING -- CARRIES THE HEADING WORK FOR THIS PASS. IT IS
015750*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
015760*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
015770*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
015780*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
015790*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
015800*    SINCE.
015810 3930-PCT-HEADING.
015820*    SPOOL PRTLINE OUT TO ITS FILE.
015830*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
015840     WRITE PRTLINE
015850         FROM PCT-COLUMN-HEADING-1
015860             AFTER ADVANCING PAGE.
015870*    SPOOL PRTLINE OUT TO ITS FILE.
015880*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
015890*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
015900     WRITE PRTLINE
015910         FROM PCT-COLUMN-HEADING-2
015920             AFTER ADVANCING 2 LINES.
015930*    SPOOL PRTLINE OUT TO ITS FILE.
015940*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
015950*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
015960     WRITE PRTLINE
015970         FROM BLANK-LINE
015980             AFTER ADVANCING 1 LINE.
015990
016000*    4000-OVERALL-PERCENT -- ONE STEP IN THE THIS HANDLING FOR THIS
016010*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
016020*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
016030*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
016040*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
016050 4000-OVERALL-PERCENT.
016060*    -- FOR EACH USER'S ACTIVE GOAL, PERCENT = BALANCE / AMOUNT  --
016070*    HAND OFF TO 4010-ONE-USER-OVERALL TO DO ITS PART.
016080*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
016090*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016100     PERFORM 4010-ONE-USER-OVERALL
016110         VARYING C-USER-SUB FROM 1 BY 1
016120             UNTIL C-USER-SUB > C-USER-COUNT.
016130
016140*    4010-ONE-USER-OVERALL -- USER STEP.  KEPT SHORT ON PURPOSE; IF THIS
016150*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
016160*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
016170*    MORE ONTO IT.
016180 4010-ONE-USER-OVERALL.
016190*    0112 -- RQ-USER-ID IS A REQUEST-PARSING FIELD AND CARRIES
016200*    WHATEVER THE LAST GOAL-MAINTENANCE LINE LEFT IN IT. RELOAD
016210*    IT FROM THE USER TABLE ENTRY WE ARE REPORTING ON BEFORE THE
016220*    ACTIVE-GOAL SEARCH BELOW, OR THE WRONG USER'S GOAL IS FOUND.
016230*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
016240*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
016250*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
016260     MOVE "NO" TO ACTIVE-FOUND-SW.
016270*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
016280*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
016290     MOVE ZERO TO C-FOUND-GOAL.
016300*    CARRY UT-USER-ID(C-USER-SUB) FORWARD INTO RQ-USER-ID.
016310*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016320*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
016330     MOVE UT-USER-ID(C-USER-SUB) TO RQ-USER-ID.
016340*    HAND OFF TO 2210-SEARCH-ACTIVE-GOAL TO DO ITS PART.
016350*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
016360*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
016370     PERFORM 2210-SEARCH-ACTIVE-GOAL
016380         VARYING C-GOAL-SUB FROM 1 BY 1
016390             UNTIL C-GOAL-SUB > C-GOAL-COUNT
016400                 OR ACTIVE-FOUND-SW = "YES".
016410
016420*    CHECK THE CONDITION BELOW BEFORE GOING ON.
016430*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016440*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016450     IF ACTIVE-FOUND-SW = "NO"
016460         GO TO 4010-EXIT
016470     END-IF.
016480
016490*    CARRY UT-USER-ID(C-USER-SUB) FORWARD INTO O-PCT-USER-ID.
016500*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
016510*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
016520     MOVE UT-USER-ID(C-USER-SUB) TO O-PCT-USER-ID.
016530*    CARRY "OVERALL" FORWARD INTO O-PCT-CATEGORY.
016540*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
016550     MOVE "OVERALL" TO O-PCT-CATEGORY.
016560*    CARRY GT-BALANCE(C-FOUND-GOAL) FORWARD INTO O-PCT-SAVED.
016570*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
016580*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
016590     MOVE GT-BALANCE(C-FOUND-GOAL) TO O-PCT-SAVED.
016600*    CARRY GT-AMOUNT(C-FOUND-GOAL) FORWARD INTO O-PCT-TARGET.
016610*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
016620*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
016630     MOVE GT-AMOUNT(C-FOUND-GOAL) TO O-PCT-TARGET.
016640
016650*    CHECK THE CONDITION BELOW BEFORE GOING ON.
016660*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
016670*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
016680     IF GT-AMOUNT(C-FOUND-GOAL) EQUAL ZERO
016690         MOVE ZERO TO O-PCT-PERCENT
016700     ELSE
016710         COMPUTE PCT-WORK ROUNDED =
016720             (GT-BALANCE(C-FOUND-GOAL) / GT-AMOUNT(C-FOUND-GOAL))
016730                 * 100
016740         MOVE PCT-WORK TO O-PCT-PERCENT
016750     END-IF.
016760
016770*    SPOOL PRTLINE OUT TO ITS FILE.
016780*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
016790*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
016800     WRITE PRTLINE
016810         FROM PCT-DETAIL-LINE
016820             AFTER ADVANCING 1 LINE
016830                 AT EOP
016840                     PERFORM 3930-PCT-HEADING.
016850*    4010-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
016860*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
016870*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
016880*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
016890*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
016900*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
016910 4010-EXIT.
016920*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
016930*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
016940     EXIT.
016950
016960*    4100-CATEGORY-PERCENT -- ONE STEP IN THE CATEGORY HANDLING FOR THIS
016970*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
016980*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
016990*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
017000*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
017010 4100-CATEGORY-PERCENT.
017020*    -- SAME COMPUTATION AS 4000, USING THE GOAL-CATEGORY'S      --
017030*    -- SAVED AMOUNT OVER ITS BUDGETED AMOUNT, FOR EVERY USER    --
017040*    -- AND EVERY GOAL-CATEGORY UNDER THEIR ACTIVE GOAL          --
017050*    HAND OFF TO 4110-ONE-USER-CAT-PERCENT TO DO ITS PART.
017060*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017070*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
017080     PERFORM 4110-ONE-USER-CAT-PERCENT
017090         VARYING C-USER-SUB FROM 1 BY 1
017100             UNTIL C-USER-SUB > C-USER-COUNT.
017110
017120*    4110-ONE-USER-CAT-PERCENT -- USER STEP.  KEPT SHORT ON PURPOSE; IF
017130*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
017140*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
017150*    BOLT MORE ONTO IT.
017160 4110-ONE-USER-CAT-PERCENT.
017170*    0112 -- SAME FIX AS 4010-ONE-USER-OVERALL ABOVE. RELOAD
017180*    RQ-USER-ID FROM THE CURRENT USER TABLE ENTRY BEFORE EACH
017190*    ACTIVE-GOAL SEARCH.
017200*    CARRY "NO" FORWARD INTO ACTIVE-FOUND-SW.
017210*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017220*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
017230     MOVE "NO" TO ACTIVE-FOUND-SW.
017240*    CARRY ZERO FORWARD INTO C-FOUND-GOAL.
017250*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
017260*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017270     MOVE ZERO TO C-FOUND-GOAL.
017280*    CARRY UT-USER-ID(C-USER-SUB) FORWARD INTO RQ-USER-ID.
017290*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
017300*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017310     MOVE UT-USER-ID(C-USER-SUB) TO RQ-USER-ID.
017320*    HAND OFF TO 2210-SEARCH-ACTIVE-GOAL TO DO ITS PART.
017330*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
017340     PERFORM 2210-SEARCH-ACTIVE-GOAL
017350         VARYING C-GOAL-SUB FROM 1 BY 1
017360             UNTIL C-GOAL-SUB > C-GOAL-COUNT
017370                 OR ACTIVE-FOUND-SW = "YES".
017380
017390*    CHECK THE CONDITION BELOW BEFORE GOING ON.
017400*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017410*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
017420     IF ACTIVE-FOUND-SW = "NO"
017430         GO TO 4110-EXIT
017440     END-IF.
017450
017460*    HAND OFF TO 4120-ONE-CATEGORY-PERCENT TO DO ITS PART.
017470*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017480*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
017490     PERFORM 4120-ONE-CATEGORY-PERCENT
017500         VARYING C-GC-SUB FROM 1 BY 1
017510             UNTIL C-GC-SUB > C-GC-COUNT.
017520*    4110-EXIT -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
017530*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
017540*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
017550*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
017560*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
017570*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
017580 4110-EXIT.
017590*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
017600*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017610*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017620     EXIT.
017630
017640*    4120-ONE-CATEGORY-PERCENT -- ONE STEP IN THE CATEGORY HANDLING FOR
017650*    THIS PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
017660*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
017670*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
017680*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
017690 4120-ONE-CATEGORY-PERCENT.
017700*    CHECK THE CONDITION BELOW BEFORE GOING ON.
017710*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017720*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
017730     IF GC-GOAL-ID(C-GC-SUB) NOT EQUAL GT-GOAL-ID(C-FOUND-GOAL)
017740         GO TO 4120-EXIT
017750     END-IF.
017760
017770*    CARRY UT-USER-ID(C-USER-SUB) FORWARD INTO O-PCT-USER-ID.
017780*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
017790     MOVE UT-USER-ID(C-USER-SUB) TO O-PCT-USER-ID.
017800*    CARRY GC-CATEGORY-NAME(C-GC-SUB) FORWARD INTO O-PCT-CATEGORY.
017810*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017820*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
017830     MOVE GC-CATEGORY-NAME(C-GC-SUB) TO O-PCT-CATEGORY.
017840*    CARRY GC-SAVED(C-GC-SUB) FORWARD INTO O-PCT-SAVED.
017850*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
017860*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
017870     MOVE GC-SAVED(C-GC-SUB) TO O-PCT-SAVED.
017880*    CARRY GC-BUDGETED(C-GC-SUB) FORWARD INTO O-PCT-TARGET.
017890*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
017900*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
017910     MOVE GC-BUDGETED(C-GC-SUB) TO O-PCT-TARGET.
017920
017930*    CHECK THE CONDITION BELOW BEFORE GOING ON.
017940*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
017950*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
017960     IF GC-BUDGETED(C-GC-SUB) EQUAL ZERO
017970         MOVE ZERO TO O-PCT-PERCENT
017980     ELSE
017990         COMPUTE PCT-WORK ROUNDED =
018000             (GC-SAVED(C-GC-SUB) / GC-BUDGETED(C-GC-SUB)) * 100
018010         MOVE PCT-WORK TO O-PCT-PERCENT
018020     END-IF.
018030
018040*    SPOOL PRTLINE OUT TO ITS FILE.
018050*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018060     WRITE PRTLINE
018070         FROM PCT-DETAIL-LINE
018080             AFTER ADVANCING 1 LINE
018090                 AT EOP
018100                     PERFORM 3930-PCT-HEADING.
018110*    4120-EXIT -- THIS STEP.  KEPT SHORT ON PURPOSE; IF THIS GROWS MUCH
018120*    MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT BACK IN THE
018130*    DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT MORE ONTO IT.
018140 4120-EXIT.
018150*    NOTHING LEFT TO DO -- FALL BACK TO THE CALLER.
018160*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
018170*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
018180     EXIT.
018190
018200*    5000-REWRITE-MASTERS -- CARRIES THE WRITE WORK FOR THIS PASS. IT IS
018210*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
018220*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
018230*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
018240*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
018250*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
018260*    SINCE.
018270 5000-REWRITE-MASTERS.
018280*    HAND OFF TO 5010-REWRITE-ONE-GOAL TO DO ITS PART.
018290*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
018300*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
018310     PERFORM 5010-REWRITE-ONE-GOAL
018320         VARYING C-SUB FROM 1 BY 1
018330             UNTIL C-SUB > C-GOAL-COUNT.
018340
018350*    HAND OFF TO 5020-REWRITE-ONE-GC TO DO ITS PART.
018360*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
018370*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
018380     PERFORM 5020-REWRITE-ONE-GC
018390         VARYING C-SUB FROM 1 BY 1
018400             UNTIL C-SUB > C-GC-COUNT.
018410
018420*    5010-REWRITE-ONE-GOAL -- ONE STEP IN THE GOAL HANDLING FOR THIS
018430*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
018440*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
018450*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
018460*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
018470 5010-REWRITE-ONE-GOAL.
018480*    CARRY GT-GOAL-ID(C-SUB) FORWARD INTO FW-GOAL-ID.
018490*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
018500*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
018510     MOVE GT-GOAL-ID(C-SUB) TO FW-GOAL-ID.
018520*    CARRY GT-USER-ID(C-SUB) FORWARD INTO FW-GOAL-USER-ID.
018530*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
018540     MOVE GT-USER-ID(C-SUB) TO FW-GOAL-USER-ID.
018550*    CARRY GT-NAME(C-SUB) FORWARD INTO FW-GOAL-NAME.
018560*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
018570*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
018580     MOVE GT-NAME(C-SUB) TO FW-GOAL-NAME.
018590*    CARRY GT-AMOUNT(C-SUB) FORWARD INTO FW-GOAL-AMOUNT.
018600*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018610*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018620     MOVE GT-AMOUNT(C-SUB) TO FW-GOAL-AMOUNT.
018630*    CARRY GT-BALANCE(C-SUB) FORWARD INTO FW-GOAL-BALANCE.
018640*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
018650*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
018660     MOVE GT-BALANCE(C-SUB) TO FW-GOAL-BALANCE.
018670*    CARRY GT-COMPL-DATE(C-SUB) FORWARD INTO FW-GOAL-COMPL-DATE.
018680*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
018690*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
018700     MOVE GT-COMPL-DATE(C-SUB) TO FW-GOAL-COMPL-DATE.
018710*    CARRY GT-STATUS(C-SUB) FORWARD INTO FW-GOAL-STATUS.
018720*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
018730     MOVE GT-STATUS(C-SUB) TO FW-GOAL-STATUS.
018740*    CARRY SPACES FORWARD INTO FILLER.
018750*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
018760*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
018770     MOVE SPACES TO FILLER OF FW-GOAL-REC.
018780*    CARRY FW-GOAL-REC FORWARD INTO FW-GOAL-OUT-REC.
018790*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
018800*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
018810     MOVE FW-GOAL-REC TO FW-GOAL-OUT-REC.
018820*    SPOOL FW-GOAL-OUT-REC OUT TO ITS FILE.
018830*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
018840*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018850     WRITE FW-GOAL-OUT-REC.
018860
018870*    5020-REWRITE-ONE-GC -- WRITE STEP.  KEPT SHORT ON PURPOSE; IF THIS
018880*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
018890*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
018900*    MORE ONTO IT.
018910 5020-REWRITE-ONE-GC.
018920*    CARRY GC-ID(C-SUB) FORWARD INTO FW-GC-ID.
018930*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
018940*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
018950     MOVE GC-ID(C-SUB) TO FW-GC-ID.
018960*    CARRY GC-GOAL-ID(C-SUB) FORWARD INTO FW-GC-GOAL-ID.
018970*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
018980     MOVE GC-GOAL-ID(C-SUB) TO FW-GC-GOAL-ID.
018990*    CARRY GC-CATEGORY-NAME(C-SUB) FORWARD INTO FW-GC-CATEGORY-NAME.
019000*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
019010*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
019020     MOVE GC-CATEGORY-NAME(C-SUB) TO FW-GC-CATEGORY-NAME.
019030*    CARRY GC-BUDGETED(C-SUB) FORWARD INTO FW-GC-BUDGETED.
019040*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
019050*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019060     MOVE GC-BUDGETED(C-SUB) TO FW-GC-BUDGETED.
019070*    CARRY GC-SAVED(C-SUB) FORWARD INTO FW-GC-SAVED.
019080*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019090*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
019100     MOVE GC-SAVED(C-SUB) TO FW-GC-SAVED.
019110*    CARRY SPACES FORWARD INTO FILLER.
019120*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
019130*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
019140     MOVE SPACES TO FILLER OF FW-GOALCAT-REC.
019150*    CARRY FW-GOALCAT-REC FORWARD INTO FW-GOALCAT-OUT-REC.
019160*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
019170     MOVE FW-GOALCAT-REC TO FW-GOALCAT-OUT-REC.
019180*    SPOOL FW-GOALCAT-OUT-REC OUT TO ITS FILE.
019190*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
019200*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019210     WRITE FW-GOALCAT-OUT-REC.
019220
019230*    6000-CLOSING -- CARRIES THE THIS WORK FOR THIS PASS. IT IS PERFORMED
019240*    FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL THERE WHEN
019250*    DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES IT TOUCHES
019260*    -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN. FINANCE DEPT
019270*    AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL FINWISE
019280*    BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT SINCE.
019290 6000-CLOSING.
019300*    SHUT GOAL-REQUESTS-IN DOWN -- WE'RE DONE WITH IT.
019310*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019320*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
019330     CLOSE GOAL-REQUESTS-IN.
019340*    SHUT SAVING-RECORDS-IN DOWN -- WE'RE DONE WITH IT.
019350*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019360*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
019370     CLOSE SAVING-RECORDS-IN.
019380*    SHUT GOAL-OUT DOWN -- WE'RE DONE WITH IT.
019390*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019400*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
019410     CLOSE GOAL-OUT.
019420*    SHUT GOALCAT-OUT DOWN -- WE'RE DONE WITH IT.
019430*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
019440     CLOSE GOALCAT-OUT.
019450*    SHUT PRTOUT DOWN -- WE'RE DONE WITH IT.
019460*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
019470*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
019480     CLOSE PRTOUT.
019490
019500*    9000-READ-REQUEST -- ONE STEP IN THE READ HANDLING FOR THIS PROGRAM.
019510*    IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR SWITCHES IT
019520*    READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS -- DON'T
019530*    SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT IN THE
019540*    FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
019550 9000-READ-REQUEST.
019560*    PULL THE NEXT RECORD OFF GOAL-REQUESTS-IN.
019570*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
019580*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019590     READ GOAL-REQUESTS-IN
019600         AT END
019610             MOVE "NO" TO MORE-REQ.
019620
019630*    9100-READ-SAVING-RECORD -- SAVING STEP.  KEPT SHORT ON PURPOSE; IF
019640*    THIS GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE
019650*    SPLIT BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU
019660*    BOLT MORE ONTO IT.
019670 9100-READ-SAVING-RECORD.
019680*    PULL THE NEXT RECORD OFF SAVING-RECORDS-IN.
019690*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
019700*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
019710     READ SAVING-RECORDS-IN
019720         AT END
019730             MOVE "NO" TO MORE-SR.
019740
019750*    9900-HEADING -- CARRIES THE HEADING WORK FOR THIS PASS. IT IS
019760*    PERFORMED FROM THE PARAGRAPH RANGE ABOVE IT AND RETURNS CONTROL
019770*    THERE WHEN DONE. WORKING-STORAGE HOLDS THE TABLE ROWS AND SWITCHES
019780*    IT TOUCHES -- NOTHING HERE OPENS A FILE THAT ISN'T ALREADY OPEN.
019790*    FINANCE DEPT AND AUDIT BOTH SIGNED OFF ON THIS PIECE OF THE ORIGINAL
019800*    FINWISE BATCH DESIGN; SEE THE CHANGE LOG UP TOP FOR WHO TOUCHED IT
019810*    SINCE.
019820 9900-HEADING.
019830*    BUMP C-PCTR UP BY 1.
019840*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
019850*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
019860     ADD 1 TO C-PCTR.
019870*    CARRY C-PCTR FORWARD INTO O-PCTR.
019880*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
019890     MOVE C-PCTR TO O-PCTR.
019900*    SPOOL PRTLINE OUT TO ITS FILE.
019910*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
019920*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
019930     WRITE PRTLINE
019940         FROM I-DATE-LINE
019950             AFTER ADVANCING PAGE.
019960*    SPOOL PRTLINE OUT TO ITS FILE.
019970*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
019980*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
019990     WRITE PRTLINE
020000         FROM CAT-COLUMN-HEADING-1
020010             AFTER ADVANCING 2 LINES.
020020*    SPOOL PRTLINE OUT TO ITS FILE.
020030*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
020040*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
020050     WRITE PRTLINE
020060         FROM CAT-COLUMN-HEADING-2
020070             AFTER ADVANCING 1 LINE.
020080*    SPOOL PRTLINE OUT TO ITS FILE.
020090*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
020100*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
020110     WRITE PRTLINE
020120         FROM BLANK-LINE
020130             AFTER ADVANCING 1 LINE.
020140
020150*    9910-SR-HEADING -- ONE STEP IN THE HEADING HANDLING FOR THIS
020160*    PROGRAM. IT EXPECTS THE CALLER TO HAVE SET UP ANY SUBSCRIPTS OR
020170*    SWITCHES IT READS, AND LEAVES THEM IN A KNOWN STATE WHEN IT RETURNS
020180*    -- DON'T SKIP STRAIGHT INTO THE MIDDLE OF IT. SEE THE RECORD LAYOUT
020190*    IN THE FILE SECTION FOR THE FIELDS THIS STEP MOVES AROUND.
020200 9910-SR-HEADING.
020210*    BUMP C-PCTR UP BY 1.
020220*    DOES NOT NEED A SIZE ERROR CLAUSE -- THE FIELD IS WIDE ENOUGH.
020230     ADD 1 TO C-PCTR.
020240*    CARRY C-PCTR FORWARD INTO O-PCTR.
020250*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020260*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
020270     MOVE C-PCTR TO O-PCTR.
020280*    SPOOL PRTLINE OUT TO ITS FILE.
020290*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
020300*    THIS LINE WAS PART OF THE ORIGINAL CODING FOR THIS STEP.
020310     WRITE PRTLINE
020320         FROM I-DATE-LINE
020330             AFTER ADVANCING PAGE.
020340*    SPOOL PRTLINE OUT TO ITS FILE.
020350*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020360*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020370     WRITE PRTLINE
020380         FROM SR-COLUMN-HEADING-1
020390             AFTER ADVANCING 2 LINES.
020400*    SPOOL PRTLINE OUT TO ITS FILE.
020410*    NO SPECIAL HANDLING NEEDED IF THE FIELD COMES IN BLANK.
020420*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
020430     WRITE PRTLINE
020440         FROM SR-COLUMN-HEADING-2
020450             AFTER ADVANCING 1 LINE.
020460*    SPOOL PRTLINE OUT TO ITS FILE.
020470*    CHECK THE COPYBOOK IF THE PICTURE CLAUSE EVER CHANGES.
020480     WRITE PRTLINE
020490         FROM BLANK-LINE
020500             AFTER ADVANCING 1 LINE.
020510
020520*    9920-CG-HEADING -- HEADING STEP.  KEPT SHORT ON PURPOSE; IF THIS
020530*    GROWS MUCH MORE IT SHOULD BE SPLIT THE WAY 3100 AND 3200 WERE SPLIT
020540*    BACK IN THE DAY.  TALK TO THE PROGRAMMER OF RECORD BEFORE YOU BOLT
020550*    MORE ONTO IT.
020560 9920-CG-HEADING.
020570*    BUMP C-PCTR UP BY 1.
020580*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020590*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
020600     ADD 1 TO C-PCTR.
020610*    CARRY C-PCTR FORWARD INTO O-PCTR.
020620*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
020630*    HELD OVER FROM THE EARLIER REVISION OF THIS STEP.
020640     MOVE C-PCTR TO O-PCTR.
020650*    SPOOL PRTLINE OUT TO ITS FILE.
020660*    KEEP THIS IN STEP WITH THE COPYBOOK IF IT IS EVER WIDENED.
020670*    FOLLOWS THE SAME PATTERN USED ELSEWHERE IN THIS PROGRAM.
020680     WRITE PRTLINE
020690         FROM I-DATE-LINE
020700             AFTER ADVANCING PAGE.
020710*    SPOOL PRTLINE OUT TO ITS FILE.
020720*    SEE WORKING-STORAGE FOR THE FIELD LAYOUT INVOLVED.
020730*    NOTHING ELSE IN THIS PARAGRAPH DEPENDS ON THE ORDER HERE.
020740     WRITE PRTLINE
020750         FROM CG-COLUMN-HEADING-1
020760             AFTER ADVANCING 2 LINES.
020770*    SPOOL PRTLINE OUT TO ITS FILE.
020780*    THE OUTGOING RECORD PICKS THIS UP LATER IN THE PARAGRAPH.
020790     WRITE PRTLINE
020800         FROM CG-COLUMN-HEADING-2
020810             AFTER ADVANCING 1 LINE.
020820*    SPOOL PRTLINE OUT TO ITS FILE.
020830*    LEFT AS IS SINCE THE ORIGINAL RUN WENT THROUGH CLEAN.
020840*    THE REPORT WRITER PICKS THIS FIELD UP FURTHER DOWN.
020850     WRITE PRTLINE
020860         FROM BLANK-LINE
020870             AFTER ADVANCING 1 LINE.
